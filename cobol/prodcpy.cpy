000100******************************************************************PRD00010
000200*    COPYBOOK:  PRODCPY                                          *PRD00020
000300*    RECORD LAYOUT FOR THE PRODUCT CATALOG (PRODUCTS FILE).      *PRD00030
000400*    ORGANIZED RELATIVE, KEYED BY PRODUCT ID.  MAINTAINED BY     *PRD00040
000500*    PRODMNT; READ BY SALPOST AND RECSCORE.                     * PRD00050
000600*                                                                *PRD00060
000700*    MAINTENANCE HISTORY                                        * PRD00070
000800*    DATE      BY    TKT      DESCRIPTION                       * PRD00080
000900*    --------  ----  -------  -------------------------------   * PRD00090
001000*    02/11/91  RFD   SR-0118  ORIGINAL LAYOUT.                  * PRD00100
001100*    08/22/94  JPK   SR-0240  ADDED PRD-COST AND PRD-TAX-RATE   * PRD00110
001200*              FOR THE MARGIN REPORTS.                         *  PRD00120
001300*    04/03/99  RFD   SR-0355  Y2K - CREATED/UPDATED TIMESTAMPS  * PRD00130
001400*              CONFIRMED FULL 4-DIGIT YEAR, NO CHANGE REQUIRED. * PRD00140
001500******************************************************************PRD00150
001600 01  PRD-RECORD.                                                  PRD00160
001700     05  PRD-ID                      PIC 9(5).                    PRD00170
001800     05  PRD-NAME                    PIC X(30).                   PRD00180
001900     05  PRD-SKU                     PIC X(10).                   PRD00190
002000     05  PRD-CATEGORY                PIC X(15).                   PRD00200
002100     05  PRD-PRICE                   PIC S9(7)V99.                PRD00210
002200     05  PRD-COST                    PIC S9(7)V99.                PRD00220
002300     05  PRD-TAX-RATE                PIC 9V9999.                  PRD00230
002400     05  PRD-UNIT                    PIC X(10).                   PRD00240
002500     05  PRD-DESCRIPTION             PIC X(40).                   PRD00250
002600     05  PRD-FEATURES                PIC X(60).                   PRD00260
002700     05  PRD-BEST-FOR                PIC X(25).                   PRD00270
002800     05  PRD-ACTIVE                  PIC 9.                       PRD00280
002900         88  PRD-IS-ACTIVE           VALUE 1.                     PRD00290
003000         88  PRD-IS-INACTIVE         VALUE 0.                     PRD00300
003100     05  PRD-CREATED-AT              PIC X(19).                   PRD00310
003200     05  PRD-UPDATED-AT              PIC X(19).                   PRD00320
003300     05  PRD-UPDATED-AT-PARTS REDEFINES PRD-UPDATED-AT.           PRD00330
003400         10  PRD-UA-DATE             PIC X(10).                   PRD00340
003500         10  FILLER                  PIC X.                       PRD00350
003600         10  PRD-UA-TIME             PIC X(08).                   PRD00360
003700     05  FILLER                      PIC X(23).                   PRD00370
