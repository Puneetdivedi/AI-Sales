000100******************************************************************PUR00010
000200*    COPYBOOK:  PURCHCPY                                         *PUR00020
000300*    RECORD LAYOUT FOR THE SALES LEDGER (PURCHASES FILE).        *PUR00030
000400*    ONE ENTRY PER LINE ITEM POSTED BY SALPOST.  THE FILE IS     *PUR00040
000500*    ORGANIZED RELATIVE, KEYED BY SLOT NUMBER, AND IS HELD TO    *PUR00050
000600*    THE MOST RECENT MAX-RECENT-PURCHASES ENTRIES (SEE SALPOST   *PUR00060
000700*    PARAGRAPH 500-PRUNE-LEDGER).                                *PUR00070
000800*                                                                *PUR00080
000900*    MAINTENANCE HISTORY                                        * PUR00090
001000*    DATE      BY    TKT      DESCRIPTION                       * PUR00100
001100*    --------  ----  -------  -------------------------------   * PUR00110
001200*    02/11/91  RFD   SR-0118  ORIGINAL LAYOUT - 348 BYTES USED,  *PUR00120
001300*              FILLER RESERVED TO 360 FOR GROWTH.                 PUR00130
001400*    08/22/94  JPK   SR-0240  ADDED PUR-CHANNEL/SOURCE/REGION    *PUR00140
001500*              FOR THE NEW REGIONAL ROLL-UP.                      PUR00150
001600*    04/03/99  RFD   SR-0355  Y2K - TIMESTAMP FIELDS CONFIRMED   *PUR00160
001700*              FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.             PUR00170
001800******************************************************************PUR00180
001900 01  PUR-RECORD.                                                  PUR00190
002000     05  PUR-ID                      PIC 9(7).                    PUR00200
002100     05  PUR-TIMESTAMP               PIC X(19).                   PUR00210
002200     05  PUR-TIMESTAMP-PARTS REDEFINES PUR-TIMESTAMP.             PUR00220
002300         10  PUR-TS-DATE             PIC X(10).                   PUR00230
002400         10  FILLER                  PIC X.                       PUR00240
002500         10  PUR-TS-TIME             PIC X(08).                   PUR00250
002600     05  PUR-CUSTOMER                PIC X(30).                   PUR00260
002700     05  PUR-CUSTOMER-EMAIL          PIC X(30).                   PUR00270
002800     05  PUR-PRODUCT                 PIC X(30).                   PUR00280
002900     05  PUR-AMOUNT                  PIC S9(7)V99.                PUR00290
003000     05  PUR-QUANTITY                PIC 9(5)V99.                 PUR00300
003100     05  PUR-UNIT-PRICE              PIC S9(7)V99.                PUR00310
003200     05  PUR-SUBTOTAL                PIC S9(7)V99.                PUR00320
003300     05  PUR-DISCOUNT                PIC S9(7)V99.                PUR00330
003400     05  PUR-TAX                     PIC S9(7)V99.                PUR00340
003500     05  PUR-TOTAL                   PIC S9(7)V99.                PUR00350
003600     05  PUR-CURRENCY                PIC X(03).                   PUR00360
003700     05  PUR-STATUS                  PIC X(12).                   PUR00370
003800     05  PUR-PAYMENT-STATUS          PIC X(12).                   PUR00380
003900     05  PUR-FULFILL-STATUS          PIC X(12).                   PUR00390
004000     05  PUR-PAYMENT-METHOD          PIC X(10).                   PUR00400
004100     05  PUR-CHANNEL                 PIC X(10).                   PUR00410
004200     05  PUR-SOURCE                  PIC X(10).                   PUR00420
004300     05  PUR-REGION                  PIC X(10).                   PUR00430
004400     05  PUR-SALES-REP               PIC X(20).                   PUR00440
004500     05  PUR-INVOICE-ID              PIC X(12).                   PUR00450
004600     05  PUR-TAGS                    PIC X(20).                   PUR00460
004700     05  PUR-NOTES                   PIC X(40).                   PUR00470
004800     05  FILLER                      PIC X(12).                   PUR00480
