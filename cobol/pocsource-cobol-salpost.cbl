000100 IDENTIFICATION DIVISION.                                         SAP00010
000200******************************************************************SAP00020
000300* PROGRAM:  SALPOST                                               SAP00030
000400 PROGRAM-ID.     SALPOST.                                         SAP00040
000500 AUTHOR.         D STOUT.                                         SAP00050
000600 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        SAP00060
000700 DATE-WRITTEN.   03/04/91.                                        SAP00070
000800 DATE-COMPILED.  03/04/91.                                        SAP00080
000900 SECURITY.       NON-CONFIDENTIAL.                                SAP00090
001000******************************************************************SAP00100
001100* READS THE DAILY SALE-TRANSACTION FILE AND FOR EACH LINE -       SAP00110
001200* LOOKS UP THE PRODUCT, PRICES THE LINE ITEM, POSTS ONE           SAP00120
001300* PURCHASE-RECORD TO THE SALES LEDGER, TRIMS THE LEDGER BACK      SAP00130
001400* TO THE MOST RECENT MAX-RECENT-PURCHASES ENTRIES, AND CALLS      SAP00140
001500* CUSTUPD TO UPSERT THE BUYING CUSTOMER.                          SAP00150
001600*                                                                 SAP00160
001700* CAN BE MADE TO ABEND WITH A BAD PRODUCT ID ON THE TRANSACTION   SAP00170
001800* CARD FOR FAULT ANALYSIS LAB.                                    SAP00180
001900*                                                                 SAP00190
002000* MAINTENANCE HISTORY                                             SAP00200
002100* DATE      BY    TKT      DESCRIPTION                            SAP00210
002200* --------  ----  -------  -------------------------------        SAP00220
002300* 03/04/91  DGS   SR-0121  ORIGINAL ROUTINE, PATTERNED ON THE     SAP00230
002400*           TRANSACTION-POSTING DEBUGGING LAB PROGRAM.            SAP00240
002500* 08/22/94  JPK   SR-0240  ADDED CHANNEL/SOURCE/REGION DEFAULTS   SAP00250
002600*           TO MATCH THE REVISED LEDGER LAYOUT.                   SAP00260
002700* 06/02/97  RFD   SR-0298  LEDGER PRUNE REWRITTEN TO DELETE THE   SAP00270
002800*           LOWEST-ID RECORD REPEATEDLY RATHER THAN REBUILD THE   SAP00280
002900*           WHOLE FILE - CUTS THE NIGHTLY RUN BY SEVERAL MINUTES. SAP00290
003000* 04/03/99  RFD   SR-0355  Y2K - TIMESTAMP BUILD SWITCHED TO      SAP00300
003100*           ACCEPT FROM DATE YYYYMMDD FOR A FULL 4-DIGIT YEAR.    SAP00310
003101* 06/18/99  DGS   SR-0359  PURCHMST WAS NEVER RESCANNED AT        SAP00310
003102*           STARTUP, SO WS-PURCH-HIGHEST-ID CAME UP 0 ON EVERY    SAP00310
003103*           RUN AFTER THE FIRST AND THE NEXT BATCH TRIED TO       SAP00310
003104*           OVERLAY SLOT 1 - ADDED 150-COUNT-LEDGER TO WALK THE   SAP00310
003105*           LEDGER AND REBUILD THE COUNTER BEFORE ANY POST.       SAP00310
003106* 07/12/99  DGS   SR-0361  BLANK TAX/PRICE ON THE CARD STILL GET  SAP00311
003107*           THE DEFAULT RATE/LIST PRICE, BUT GARBAGE IN EITHER    SAP00312
003108*           FIELD NOW PRICES AT 0.00 INSTEAD OF FALLING BACK TO   SAP00313
003109*           THE DEFAULT - THE TWO CASES WERE BEING TREATED ALIKE. SAP00314
003110*           ALSO PICKED UP THE 9TH CARD FIELD (TOTAL OVERRIDE) -  SAP00315
003111*           IT WAS BEING READ BUT NEVER UNSTRUNG OR APPLIED.      SAP00316
003112* 02/14/01  JPK   SR-0370  ADDED THE WS-TRAN-COUNT/WS-POST-COUNT/ SAP00317
003113*           WS-REJECT-COUNT 77-LEVELS SO OPERATIONS CAN SEE THE   SAP00318
003114*           BATCH TALLY IN THE ABEND DUMP WITHOUT WALKING THE     SAP00319
003115*           WS-COUNTERS GROUP FIELD OFFSETS BY HAND.              SAP00320
003200******************************************************************SAP00320
003300 ENVIRONMENT DIVISION.                                            SAP00330
003400 CONFIGURATION SECTION.                                           SAP00340
003500 SOURCE-COMPUTER. IBM-370.                                        SAP00350
003600 OBJECT-COMPUTER. IBM-370.                                        SAP00360
003700 SPECIAL-NAMES.                                                   SAP00370
003800     C01 IS TOP-OF-FORM.                                          SAP00380
003900 INPUT-OUTPUT SECTION.                                            SAP00390
004000 FILE-CONTROL.                                                    SAP00400
004100     SELECT SALE-TRANS-FILE ASSIGN TO SALETRAN                    SAP00410
004200            ORGANIZATION IS LINE SEQUENTIAL                       SAP00420
004300            FILE STATUS IS WS-SALETRAN-STATUS.                    SAP00430
004400     SELECT PURCHASE-FILE ASSIGN TO PURCHMST                      SAP00440
004500            ORGANIZATION IS RELATIVE                              SAP00450
004600            ACCESS MODE IS DYNAMIC                                SAP00460
004700            RELATIVE KEY IS PUR-REL-KEY                           SAP00470
004800            FILE STATUS IS WS-PURCHMST-STATUS.                    SAP00480
004900     SELECT PRODUCT-FILE ASSIGN TO PRODMST                        SAP00490
005000            ORGANIZATION IS RELATIVE                              SAP00500
005100            ACCESS MODE IS DYNAMIC                                SAP00510
005200            RELATIVE KEY IS PRD-REL-KEY                           SAP00520
005300            FILE STATUS IS WS-PRODMST-STATUS.                     SAP00530
005400 DATA DIVISION.                                                   SAP00540
005500 FILE SECTION.                                                    SAP00550
005600 FD  SALE-TRANS-FILE.                                             SAP00560
005700 01  SALE-TRANS-RECORD              PIC X(100).                   SAP00570
005800 FD  PURCHASE-FILE.                                               SAP00580
005900 COPY PURCHCPY.                                                   SAP00590
006000 FD  PRODUCT-FILE.                                                SAP00600
006100 COPY PRODCPY.                                                    SAP00610
006200 WORKING-STORAGE SECTION.                                         SAP00620
006210 77  WS-TRAN-COUNT               PIC 9(5)  COMP   VALUE 0.        SAP00621
006220 77  WS-POST-COUNT               PIC 9(5)  COMP   VALUE 0.        SAP00622
006230 77  WS-REJECT-COUNT             PIC 9(5)  COMP   VALUE 0.        SAP00623
006300 01  WS-REL-KEYS.                                                 SAP00630
006400     05  PUR-REL-KEY                 PIC 9(7)  COMP.              SAP00640
006500     05  PRD-REL-KEY                 PIC 9(5)  COMP.              SAP00650
006600 01  WS-REL-KEYS-EDIT REDEFINES WS-REL-KEYS.                      SAP00660
006700     05  FILLER                      PIC X(8).                    SAP00670
006800 01  SYSTEM-DATE-AND-TIME.                                        SAP00680
006900     05  WS-SYS-DATE.                                             SAP00690
007000         10  WS-SYS-YYYY             PIC 9(4).                    SAP00700
007100         10  WS-SYS-MM               PIC 9(2).                    SAP00710
007200         10  WS-SYS-DD               PIC 9(2).                    SAP00720
007300     05  WS-SYS-TIME.                                             SAP00730
007400         10  WS-SYS-HH               PIC 9(2).                    SAP00740
007500         10  WS-SYS-MN               PIC 9(2).                    SAP00750
007600         10  WS-SYS-SS               PIC 9(2).                    SAP00760
007700         10  FILLER                  PIC 9(2).                    SAP00770
007800 01  WS-NOW-TIMESTAMP.                                            SAP00780
007900     05  WS-NOW-DATE.                                             SAP00790
008000         10  WS-NOW-YYYY             PIC 9(4).                    SAP00800
008100         10  FILLER                  PIC X VALUE '-'.             SAP00810
008200         10  WS-NOW-MM               PIC 9(2).                    SAP00820
008300         10  FILLER                  PIC X VALUE '-'.             SAP00830
008400         10  WS-NOW-DD               PIC 9(2).                    SAP00840
008500     05  FILLER                      PIC X VALUE SPACE.           SAP00850
008600     05  WS-NOW-TIME.                                             SAP00860
008700         10  WS-NOW-HH               PIC 9(2).                    SAP00870
008800         10  FILLER                  PIC X VALUE ':'.             SAP00880
008900         10  WS-NOW-MN               PIC 9(2).                    SAP00890
009000         10  FILLER                  PIC X VALUE ':'.             SAP00900
009100         10  WS-NOW-SS               PIC 9(2).                    SAP00910
009200 01  WS-NOW-TIMESTAMP-BYTES REDEFINES WS-NOW-TIMESTAMP.           SAP00920
009300     05  WS-NOW-BYTE                 PIC X OCCURS 19.             SAP00930
009400 01  FILE-STATUS-CODES.                                           SAP00940
009500     05  WS-SALETRAN-STATUS          PIC X(2)  VALUE SPACES.      SAP00950
009600         88  SALETRAN-OK                        VALUE '00'.       SAP00960
009700         88  SALETRAN-EOF                        VALUE '10'.      SAP00970
009800     05  WS-PURCHMST-STATUS          PIC X(2)  VALUE SPACES.      SAP00980
009900         88  PURCHMST-OK                         VALUE '00'.      SAP00990
010000     05  WS-PRODMST-STATUS           PIC X(2)  VALUE SPACES.      SAP01000
010100         88  PRODMST-OK                          VALUE '00'.      SAP01010
010200 01  WS-SWITCHES.                                                 SAP01020
010300     05  WS-TRAN-EOF-SW              PIC X     VALUE 'N'.         SAP01030
010400         88  TRAN-EOF                            VALUE 'Y'.       SAP01040
010500     05  WS-PRODUCT-OK-SW            PIC X     VALUE 'N'.         SAP01050
010600         88  PRODUCT-FOUND-ACTIVE                VALUE 'Y'.       SAP01060
010700 01  WS-COUNTERS.                                                 SAP01070
011100     05  WS-PURCH-HIGHEST-ID         PIC 9(7)  COMP   VALUE 0.    SAP01110
011200     05  WS-LEDGER-ACTIVE-COUNT      PIC 9(5)  COMP   VALUE 0.    SAP01120
011300     05  WS-PRUNE-MIN-ID             PIC 9(7)  COMP   VALUE 0.    SAP01130
011400     05  WS-PRUNE-MIN-KEY            PIC 9(7)  COMP   VALUE 0.    SAP01140
011500     05  MAX-RECENT-PURCHASES        PIC 9(5)  COMP   VALUE 10.   SAP01150
011600     05  DEFAULT-TAX-RATE            PIC 9V9999     VALUE 0.      SAP01160
011700 01  WS-TRAN-PARSE.                                               SAP01170
011800     05  WS-TR-PRODUCT-ID           PIC 9(5).                     SAP01180
011900     05  WS-TR-CUST-NAME            PIC X(30).                    SAP01190
012000     05  WS-TR-CUST-EMAIL           PIC X(30).                    SAP01200
012100     05  WS-TR-QUANTITY             PIC X(10).                    SAP01210
012200     05  WS-TR-UNIT-PRICE           PIC X(10).                    SAP01220
012300     05  WS-TR-DISCOUNT             PIC X(10).                    SAP01230
012400     05  WS-TR-TAX                  PIC X(10).                    SAP01240
012450     05  WS-TR-TOTAL-IN             PIC X(10).                    SAP01245
012500     05  WS-TR-CURRENCY             PIC X(03).                    SAP01250
012600 01  WS-PRICE-CALC.                                               SAP01260
012700     05  WS-QTY                     PIC S9(5)V99 VALUE 1.00.      SAP01270
012800     05  WS-UNIT-PRICE              PIC S9(7)V99 VALUE 0.         SAP01280
012900     05  WS-DISCOUNT                PIC S9(7)V99 VALUE 0.         SAP01290
013000     05  WS-DISCOUNT-POS            PIC S9(7)V99 VALUE 0.         SAP01300
013100     05  WS-TAX                     PIC S9(7)V99 VALUE 0.         SAP01310
013200     05  WS-TAX-POS                 PIC S9(7)V99 VALUE 0.         SAP01320
013300     05  WS-SUBTOTAL                PIC S9(7)V99 VALUE 0.         SAP01330
013400     05  WS-COMPUTED-TOTAL          PIC S9(9)V99 VALUE 0.         SAP01340
013500     05  WS-TOTAL                   PIC S9(7)V99 VALUE 0.         SAP01350
013510 01  WS-PRICE-CALC-DISPLAY REDEFINES WS-PRICE-CALC.               SAP01351
013520     05  FILLER                      PIC X(81).                   SAP01352
013600 COPY PRODCPY REPLACING PRD-RECORD BY WS-PRODUCT-LOOKUP.          SAP01360
013700 01  WS-CUSTUPD-REQUEST.                                          SAP01370
013800     05  CUR-NAME-IN                PIC X(30).                    SAP01380
013900     05  CUR-EMAIL-IN               PIC X(30).                    SAP01390
014000     05  CUR-PHONE-IN               PIC X(15)  VALUE SPACES.      SAP01400
014100     05  CUR-COMPANY-IN             PIC X(30)  VALUE SPACES.      SAP01410
014200     05  CUR-INDUSTRY-IN            PIC X(20)  VALUE SPACES.      SAP01420
014300     05  CUR-SEGMENT-IN             PIC X(15)  VALUE SPACES.      SAP01430
014400     05  CUR-STATUS-IN              PIC X(10)  VALUE SPACES.      SAP01440
014500     05  CUR-LEAD-SOURCE-IN         PIC X(15)  VALUE SPACES.      SAP01450
014600     05  CUR-ADDRESS-1-IN           PIC X(30)  VALUE SPACES.      SAP01460
014700     05  CUR-ADDRESS-2-IN           PIC X(30)  VALUE SPACES.      SAP01470
014800     05  CUR-CITY-IN                PIC X(20)  VALUE SPACES.      SAP01480
014900     05  CUR-STATE-IN               PIC X(15)  VALUE SPACES.      SAP01490
015000     05  CUR-COUNTRY-IN             PIC X(15)  VALUE SPACES.      SAP01500
015100     05  CUR-POSTAL-CODE-IN         PIC X(10)  VALUE SPACES.      SAP01510
015200     05  CUR-NOTES-IN               PIC X(40)  VALUE SPACES.      SAP01520
015300     05  CUR-LAST-CONTACT-IN        PIC X(19)  VALUE SPACES.      SAP01530
015400 01  WS-CUSTUPD-RESULT.                                           SAP01540
015500     05  CUR-ASSIGNED-ID            PIC 9(7).                     SAP01550
015600     05  CUR-RETURN-CODE            PIC X.                        SAP01560
015700 LINKAGE SECTION.                                                 SAP01570
015800 PROCEDURE DIVISION.                                              SAP01580
015900 000-MAIN-LOGIC.                                                  SAP01590
016000     PERFORM 050-BUILD-TIMESTAMP THRU 050-EXIT.                   SAP01600
016100     DISPLAY 'SALPOST STARTED ' WS-NOW-TIMESTAMP.                 SAP01610
016200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        SAP01620
016210     PERFORM 150-COUNT-LEDGER THRU 150-EXIT.                      SAP01621
016300     PERFORM 730-READ-TRANSACTION THRU 730-EXIT.                  SAP01630
016400     PERFORM 100-PROCESS-ONE-SALE THRU 100-EXIT                   SAP01640
016500         UNTIL TRAN-EOF.                                          SAP01650
016600     DISPLAY 'SALPOST - TRANSACTIONS READ    ' WS-TRAN-COUNT.     SAP01660
016700     DISPLAY 'SALPOST - SALES POSTED          ' WS-POST-COUNT.    SAP01670
016800     DISPLAY 'SALPOST - TRANSACTIONS REJECTED ' WS-REJECT-COUNT.  SAP01680
016900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       SAP01690
017000     GOBACK.                                                      SAP01700
017100 050-BUILD-TIMESTAMP.                                             SAP01710
017200     ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.                       SAP01720
017300     ACCEPT WS-SYS-TIME FROM TIME.                                SAP01730
017400     MOVE WS-SYS-YYYY           TO WS-NOW-YYYY.                   SAP01740
017500     MOVE WS-SYS-MM             TO WS-NOW-MM.                     SAP01750
017600     MOVE WS-SYS-DD             TO WS-NOW-DD.                     SAP01760
017700     MOVE WS-SYS-HH             TO WS-NOW-HH.                     SAP01770
017800     MOVE WS-SYS-MN             TO WS-NOW-MN.                     SAP01780
017900     MOVE WS-SYS-SS             TO WS-NOW-SS.                     SAP01790
018000 050-EXIT.                                                        SAP01800
018100     EXIT.                                                        SAP01810
018101*    06/18/99  DGS   SR-0359  PURCHMST IS NOT RE-SCANNED BETWEEN  SAP01810
018102*              RUNS, SO THE HIGHEST-ID COUNTER HAS TO BE REBUILT  SAP01810
018103*              AT STARTUP OR THE NEXT BATCH OVERWRITES SLOT 1.    SAP01810
018104*              ADDED THIS PASS, MODELLED ON PRODMNT'S CATALOG     SAP01810
018105*              COUNT, TO WALK THE LEDGER BEFORE ANY POST.         SAP01810
018106 150-COUNT-LEDGER.                                                SAP01810
018107     MOVE 0 TO WS-PURCH-HIGHEST-ID.                               SAP01810
018108     MOVE 1 TO PUR-REL-KEY.                                       SAP01810
018109     PERFORM 160-COUNT-ONE THRU 160-EXIT                          SAP01810
018110         UNTIL PUR-REL-KEY > 9999999.                             SAP01811
018111 150-EXIT.                                                        SAP01811
018112     EXIT.                                                        SAP01811
018113 160-COUNT-ONE.                                                   SAP01811
018114     READ PURCHASE-FILE                                           SAP01811
018115         INVALID KEY                                              SAP01811
018116             MOVE 10000000 TO PUR-REL-KEY                         SAP01811
018117             GO TO 160-EXIT                                       SAP01811
018118     END-READ.                                                    SAP01811
018119     IF PURCHMST-OK AND PUR-CUSTOMER NOT = SPACES                 SAP01811
018120         IF PUR-ID > WS-PURCH-HIGHEST-ID                          SAP01812
018121             MOVE PUR-ID TO WS-PURCH-HIGHEST-ID                   SAP01812
018122         END-IF                                                   SAP01812
018123     END-IF.                                                      SAP01812
018124     ADD 1 TO PUR-REL-KEY.                                        SAP01812
018125 160-EXIT.                                                        SAP01812
018126     EXIT.                                                        SAP01812
018200 100-PROCESS-ONE-SALE.                                            SAP01820
018300     ADD 1 TO WS-TRAN-COUNT.                                      SAP01830
018400     PERFORM 200-PARSE-TRANSACTION THRU 200-EXIT.                 SAP01840
018500     PERFORM 300-LOOKUP-PRODUCT THRU 300-EXIT.                    SAP01850
018600     IF PRODUCT-FOUND-ACTIVE                                      SAP01860
018700         PERFORM 400-COMPUTE-PRICE THRU 400-EXIT                  SAP01870
018800         PERFORM 500-POST-PURCHASE THRU 500-EXIT                  SAP01880
018900         PERFORM 600-PRUNE-LEDGER THRU 600-EXIT                   SAP01890
019000         PERFORM 650-UPSERT-CUSTOMER THRU 650-EXIT                SAP01900
019100         ADD 1 TO WS-POST-COUNT                                   SAP01910
019200     ELSE                                                         SAP01920
019300         DISPLAY 'SALPOST - REJECTED, NO ACTIVE PRODUCT '         SAP01930
019400                 WS-TR-PRODUCT-ID                                 SAP01940
019500         ADD 1 TO WS-REJECT-COUNT.                                SAP01950
019600     PERFORM 730-READ-TRANSACTION THRU 730-EXIT.                  SAP01960
019700 100-EXIT.                                                        SAP01970
019800     EXIT.                                                        SAP01980
019900 200-PARSE-TRANSACTION.                                           SAP01990
020000     UNSTRING SALE-TRANS-RECORD DELIMITED BY ','                  SAP02000
020100         INTO WS-TR-PRODUCT-ID  WS-TR-CUST-NAME                   SAP02010
020200              WS-TR-CUST-EMAIL  WS-TR-QUANTITY                    SAP02020
020300              WS-TR-UNIT-PRICE  WS-TR-DISCOUNT                    SAP02030
020350              WS-TR-TAX         WS-TR-TOTAL-IN                    SAP02035
020400              WS-TR-CURRENCY.                                     SAP02040
020500     IF WS-TR-CURRENCY = SPACES                                   SAP02050
020600         MOVE 'USD' TO WS-TR-CURRENCY.                            SAP02060
020700 200-EXIT.                                                        SAP02070
020800     EXIT.                                                        SAP02080
020900 300-LOOKUP-PRODUCT.                                              SAP02090
021000     MOVE 'N' TO WS-PRODUCT-OK-SW.                                SAP02100
021100     MOVE WS-TR-PRODUCT-ID TO PRD-REL-KEY.                        SAP02110
021200     READ PRODUCT-FILE INTO WS-PRODUCT-LOOKUP                     SAP02120
021300         INVALID KEY                                              SAP02130
021400             GO TO 300-EXIT                                       SAP02140
021500     END-READ.                                                    SAP02150
021600     IF PRD-ACTIVE OF WS-PRODUCT-LOOKUP = 1                       SAP02160
021700         MOVE 'Y' TO WS-PRODUCT-OK-SW.                            SAP02170
021800 300-EXIT.                                                        SAP02180
021900     EXIT.                                                        SAP02190
022000 400-COMPUTE-PRICE.                                               SAP02200
022100     IF WS-TR-QUANTITY IS NUMERIC                                 SAP02210
022200         MOVE WS-TR-QUANTITY TO WS-QTY                            SAP02220
022300     ELSE                                                         SAP02230
022400         MOVE 1.00 TO WS-QTY.                                     SAP02240
022500     IF WS-QTY NOT > 0                                            SAP02250
022600         MOVE 1.00 TO WS-QTY.                                     SAP02260
022700     IF WS-TR-UNIT-PRICE = SPACES                                 SAP02270
022750         MOVE PRD-PRICE OF WS-PRODUCT-LOOKUP TO WS-UNIT-PRICE     SAP02275
022800     ELSE                                                         SAP02280
022850         IF WS-TR-UNIT-PRICE IS NUMERIC                           SAP02285
022900             MOVE WS-TR-UNIT-PRICE TO WS-UNIT-PRICE               SAP02290
022950         ELSE                                                     SAP02295
023000             MOVE 0 TO WS-UNIT-PRICE.                             SAP02300
023100     IF WS-TR-DISCOUNT IS NUMERIC                                 SAP02310
023200         MOVE WS-TR-DISCOUNT TO WS-DISCOUNT                       SAP02320
023300     ELSE                                                         SAP02330
023400         MOVE 0 TO WS-DISCOUNT.                                   SAP02340
023500     COMPUTE WS-SUBTOTAL ROUNDED = WS-QTY * WS-UNIT-PRICE.        SAP02350
023600     IF WS-SUBTOTAL < 0                                           SAP02360
023700         MOVE 0 TO WS-SUBTOTAL.                                   SAP02370
023800     IF WS-TR-TAX = SPACES                                        SAP02380
023850         COMPUTE WS-TAX ROUNDED =                                 SAP02385
023870             WS-SUBTOTAL * DEFAULT-TAX-RATE                       SAP02387
024000     ELSE                                                         SAP02400
024050         IF WS-TR-TAX IS NUMERIC                                  SAP02405
024100             MOVE WS-TR-TAX TO WS-TAX                             SAP02410
024150         ELSE                                                     SAP02415
024200             MOVE 0 TO WS-TAX.                                    SAP02420
024300     IF WS-DISCOUNT > 0                                           SAP02430
024400         MOVE WS-DISCOUNT TO WS-DISCOUNT-POS                      SAP02440
024500     ELSE                                                         SAP02450
024600         MOVE 0 TO WS-DISCOUNT-POS.                               SAP02460
024700     IF WS-TAX > 0                                                SAP02470
024800         MOVE WS-TAX TO WS-TAX-POS                                SAP02480
024900     ELSE                                                         SAP02490
025000         MOVE 0 TO WS-TAX-POS.                                    SAP02500
025100     COMPUTE WS-COMPUTED-TOTAL ROUNDED =                          SAP02510
025200         WS-SUBTOTAL - WS-DISCOUNT-POS + WS-TAX-POS.              SAP02520
025250     IF WS-TR-TOTAL-IN IS NUMERIC                                 SAP02525
025270         MOVE WS-TR-TOTAL-IN TO WS-TOTAL                          SAP02527
025280     ELSE                                                         SAP02528
025290         MOVE WS-COMPUTED-TOTAL TO WS-TOTAL.                      SAP02529
025400     IF WS-TOTAL < 0                                              SAP02540
025500         MOVE 0 TO WS-TOTAL.                                      SAP02550
025600 400-EXIT.                                                        SAP02560
025700     EXIT.                                                        SAP02570
025800 500-POST-PURCHASE.                                               SAP02580
025850     INITIALIZE PUR-RECORD.                                       SAP02585
025900     COMPUTE PUR-REL-KEY = WS-PURCH-HIGHEST-ID + 1.               SAP02590
026000     MOVE PUR-REL-KEY           TO PUR-ID.                        SAP02600
026100     MOVE WS-NOW-TIMESTAMP      TO PUR-TIMESTAMP.                 SAP02610
026200     MOVE WS-TR-CUST-NAME       TO PUR-CUSTOMER.                  SAP02620
026300     MOVE WS-TR-CUST-EMAIL      TO PUR-CUSTOMER-EMAIL.            SAP02630
026400     MOVE PRD-NAME OF WS-PRODUCT-LOOKUP TO PUR-PRODUCT.           SAP02640
026500     MOVE WS-TOTAL              TO PUR-AMOUNT.                    SAP02650
026600     MOVE WS-QTY                TO PUR-QUANTITY.                  SAP02660
026700     MOVE WS-UNIT-PRICE         TO PUR-UNIT-PRICE.                SAP02670
026800     MOVE WS-SUBTOTAL           TO PUR-SUBTOTAL.                  SAP02680
026900     MOVE WS-DISCOUNT           TO PUR-DISCOUNT.                  SAP02690
027000     MOVE WS-TAX                TO PUR-TAX.                       SAP02700
027100     MOVE WS-TOTAL              TO PUR-TOTAL.                     SAP02710
027200     MOVE WS-TR-CURRENCY        TO PUR-CURRENCY.                  SAP02720
027300     MOVE 'Completed'           TO PUR-STATUS.                    SAP02730
027400     MOVE 'Paid'                TO PUR-PAYMENT-STATUS.            SAP02740
027500     MOVE 'Delivered'           TO PUR-FULFILL-STATUS.            SAP02750
027600     MOVE 'card'                TO PUR-PAYMENT-METHOD.            SAP02760
027700     MOVE 'in-store'            TO PUR-CHANNEL.                   SAP02770
027800     MOVE 'direct'              TO PUR-SOURCE.                    SAP02780
027900     MOVE 'local'               TO PUR-REGION.                    SAP02790
028000     MOVE SPACES                TO PUR-SALES-REP.                 SAP02800
028100     MOVE SPACES                TO PUR-INVOICE-ID.                SAP02810
028200     MOVE SPACES                TO PUR-TAGS.                      SAP02820
028300     MOVE SPACES                TO PUR-NOTES.                     SAP02830
028500     WRITE PUR-RECORD                                             SAP02850
028600         INVALID KEY                                              SAP02860
028700             DISPLAY 'SALPOST - LEDGER WRITE FAILED, STATUS '     SAP02870
028800                     WS-PURCHMST-STATUS                           SAP02880
028900     END-WRITE.                                                   SAP02890
029000     MOVE PUR-REL-KEY TO WS-PURCH-HIGHEST-ID.                     SAP02900
029100 500-EXIT.                                                        SAP02910
029200     EXIT.                                                        SAP02920
029300 600-PRUNE-LEDGER.                                                SAP02930
029400     PERFORM 610-COUNT-LEDGER THRU 610-EXIT.                      SAP02940
029500     PERFORM 620-PRUNE-ONE-RECORD THRU 620-EXIT                   SAP02950
029600         UNTIL WS-LEDGER-ACTIVE-COUNT NOT > MAX-RECENT-PURCHASES. SAP02960
029700 600-EXIT.                                                        SAP02970
029800     EXIT.                                                        SAP02980
029900 610-COUNT-LEDGER.                                                SAP02990
030000     MOVE 0 TO WS-LEDGER-ACTIVE-COUNT.                            SAP03000
030100     MOVE 1 TO PUR-REL-KEY.                                       SAP03010
030200     PERFORM 611-COUNT-ONE THRU 611-EXIT                          SAP03020
030300         UNTIL PUR-REL-KEY > WS-PURCH-HIGHEST-ID.                 SAP03030
030400 610-EXIT.                                                        SAP03040
030500     EXIT.                                                        SAP03050
030600 611-COUNT-ONE.                                                   SAP03060
030700     READ PURCHASE-FILE                                           SAP03070
030800         INVALID KEY                                              SAP03080
030900             NEXT SENTENCE                                        SAP03090
031000     END-READ.                                                    SAP03100
031100     IF PURCHMST-OK AND PUR-CUSTOMER NOT = SPACES                 SAP03110
031200         ADD 1 TO WS-LEDGER-ACTIVE-COUNT.                         SAP03120
031300     ADD 1 TO PUR-REL-KEY.                                        SAP03130
031400 611-EXIT.                                                        SAP03140
031500     EXIT.                                                        SAP03150
031600 620-PRUNE-ONE-RECORD.                                            SAP03160
031700     MOVE 9999999 TO WS-PRUNE-MIN-ID.                             SAP03170
031800     MOVE 0       TO WS-PRUNE-MIN-KEY.                            SAP03180
031900     MOVE 1 TO PUR-REL-KEY.                                       SAP03190
032000     PERFORM 621-FIND-MIN THRU 621-EXIT                           SAP03200
032100         UNTIL PUR-REL-KEY > WS-PURCH-HIGHEST-ID.                 SAP03210
032200     IF WS-PRUNE-MIN-KEY > 0                                      SAP03220
032300         MOVE WS-PRUNE-MIN-KEY TO PUR-REL-KEY                     SAP03230
032400         DELETE PURCHASE-FILE                                     SAP03240
032500             INVALID KEY NEXT SENTENCE                            SAP03250
032600         END-DELETE                                               SAP03260
032700         SUBTRACT 1 FROM WS-LEDGER-ACTIVE-COUNT.                  SAP03270
032800 620-EXIT.                                                        SAP03280
032900     EXIT.                                                        SAP03290
033000 621-FIND-MIN.                                                    SAP03300
033100     READ PURCHASE-FILE                                           SAP03310
033200         INVALID KEY                                              SAP03320
033300             NEXT SENTENCE                                        SAP03330
033400     END-READ.                                                    SAP03340
033500     IF PURCHMST-OK AND PUR-CUSTOMER NOT = SPACES                 SAP03350
033600        AND PUR-ID < WS-PRUNE-MIN-ID                              SAP03360
033700         MOVE PUR-ID      TO WS-PRUNE-MIN-ID                      SAP03370
033800         MOVE PUR-REL-KEY TO WS-PRUNE-MIN-KEY.                    SAP03380
033900     ADD 1 TO PUR-REL-KEY.                                        SAP03390
034000 621-EXIT.                                                        SAP03400
034100     EXIT.                                                        SAP03410
034200 650-UPSERT-CUSTOMER.                                             SAP03420
034300     MOVE WS-TR-CUST-NAME       TO CUR-NAME-IN.                   SAP03430
034400     MOVE WS-TR-CUST-EMAIL      TO CUR-EMAIL-IN.                  SAP03440
034500     MOVE WS-NOW-TIMESTAMP      TO CUR-LAST-CONTACT-IN.           SAP03450
034600     MOVE 'Active'              TO CUR-STATUS-IN.                 SAP03460
034700     CALL 'CUSTUPD' USING WS-CUSTUPD-REQUEST, WS-CUSTUPD-RESULT.  SAP03470
034800 650-EXIT.                                                        SAP03480
034900     EXIT.                                                        SAP03490
035000 700-OPEN-FILES.                                                  SAP03500
035100     OPEN INPUT SALE-TRANS-FILE.                                  SAP03510
035200     IF WS-SALETRAN-STATUS NOT = '00'                             SAP03520
035300         DISPLAY 'SALPOST - ERROR OPENING SALETRAN, STATUS '      SAP03530
035400                 WS-SALETRAN-STATUS                               SAP03540
035500         MOVE 16 TO RETURN-CODE                                   SAP03550
035600         MOVE 'Y' TO WS-TRAN-EOF-SW.                              SAP03560
035700     OPEN I-O PURCHASE-FILE.                                      SAP03570
035800     IF NOT PURCHMST-OK                                           SAP03580
035900         OPEN OUTPUT PURCHASE-FILE                                SAP03590
036000         CLOSE PURCHASE-FILE                                      SAP03600
036100         OPEN I-O PURCHASE-FILE.                                  SAP03610
036200     OPEN INPUT PRODUCT-FILE.                                     SAP03620
036300     IF NOT PRODMST-OK                                            SAP03630
036400         DISPLAY 'SALPOST - ERROR OPENING PRODMST, STATUS '       SAP03640
036500                 WS-PRODMST-STATUS                                SAP03650
036600         MOVE 16 TO RETURN-CODE                                   SAP03660
036700         MOVE 'Y' TO WS-TRAN-EOF-SW.                              SAP03670
036800 700-EXIT.                                                        SAP03680
036900     EXIT.                                                        SAP03690
037000 730-READ-TRANSACTION.                                            SAP03700
037100     READ SALE-TRANS-FILE                                         SAP03710
037200         AT END                                                   SAP03720
037300             MOVE 'Y' TO WS-TRAN-EOF-SW                           SAP03730
037400     END-READ.                                                    SAP03740
037500 730-EXIT.                                                        SAP03750
037600     EXIT.                                                        SAP03760
037700 790-CLOSE-FILES.                                                 SAP03770
037800     CLOSE SALE-TRANS-FILE PURCHASE-FILE PRODUCT-FILE.            SAP03780
037900 790-EXIT.                                                        SAP03790
038000     EXIT.                                                        SAP03800
