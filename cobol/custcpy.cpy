000100******************************************************************CST00010
000200*    COPYBOOK:  CUSTCPY                                          *CST00020
000300*    RECORD LAYOUT FOR THE CUSTOMER MASTER (CUSTOMERS FILE).     *CST00030
000400*    ORGANIZED RELATIVE, KEYED BY CUSTOMER ID.  UPSERTED BY      *CST00040
000500*    CUSTUPD - SEE THAT PROGRAM FOR THE MATCH/OVERWRITE RULES.   *CST00050
000600*                                                                *CST00060
000700*    MAINTENANCE HISTORY                                        * CST00070
000800*    DATE      BY    TKT      DESCRIPTION                       * CST00080
000900*    --------  ----  -------  -------------------------------   * CST00090
001000*    02/11/91  RFD   SR-0118  ORIGINAL LAYOUT.                  * CST00100
001100*    11/06/95  JPK   SR-0266  ADDED LEAD-SOURCE AND SEGMENT     * CST00110
001200*              FOR THE TELEMARKETING TEAM.                     *  CST00120
001300*    04/03/99  RFD   SR-0355  Y2K - LAST-CONTACT/CREATED/UPDATED* CST00130
001400*              CONFIRMED FULL 4-DIGIT YEAR TIMESTAMPS.          * CST00140
001500******************************************************************CST00150
001600 01  CUS-RECORD.                                                  CST00160
001700     05  CUS-ID                      PIC 9(7).                    CST00170
001800     05  CUS-NAME                    PIC X(30).                   CST00180
001900     05  CUS-EMAIL                   PIC X(30).                   CST00190
002000     05  CUS-PHONE                   PIC X(15).                   CST00200
002100     05  CUS-COMPANY                 PIC X(30).                   CST00210
002200     05  CUS-INDUSTRY                PIC X(20).                   CST00220
002300     05  CUS-SEGMENT                 PIC X(15).                   CST00230
002400     05  CUS-STATUS                  PIC X(10).                   CST00240
002500         88  CUS-IS-LEAD             VALUE 'Lead'.                CST00250
002600         88  CUS-IS-ACTIVE           VALUE 'Active'.              CST00260
002700         88  CUS-IS-INACTIVE         VALUE 'Inactive'.            CST00270
002800     05  CUS-LEAD-SOURCE             PIC X(15).                   CST00280
002900     05  CUS-ADDRESS-1               PIC X(30).                   CST00290
003000     05  CUS-ADDRESS-2               PIC X(30).                   CST00300
003100     05  CUS-CITY                    PIC X(20).                   CST00310
003200     05  CUS-STATE                   PIC X(15).                   CST00320
003300     05  CUS-COUNTRY                 PIC X(15).                   CST00330
003400     05  CUS-POSTAL-CODE             PIC X(10).                   CST00340
003500     05  CUS-NOTES                   PIC X(40).                   CST00350
003600     05  CUS-LAST-CONTACT            PIC X(19).                   CST00360
003700     05  CUS-CREATED-AT              PIC X(19).                   CST00370
003800     05  CUS-UPDATED-AT              PIC X(19).                   CST00380
003900     05  CUS-UPDATED-AT-PARTS REDEFINES CUS-UPDATED-AT.           CST00390
004000         10  CUS-UA-DATE             PIC X(10).                   CST00400
004100         10  FILLER                  PIC X.                       CST00410
004200         10  CUS-UA-TIME             PIC X(08).                   CST00420
004300     05  FILLER                      PIC X(31).                   CST00430
