000100 IDENTIFICATION DIVISION.                                         LDX00010
000200******************************************************************LDX00020
000300* PROGRAM:  LEDGEXP                                               LDX00030
000400 PROGRAM-ID.     LEDGEXP.                                         LDX00040
000500 AUTHOR.         R F DEMSKI.                                      LDX00050
000600 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        LDX00060
000700 DATE-WRITTEN.   11/14/97.                                        LDX00070
000800 DATE-COMPILED.  11/14/97.                                        LDX00090
000900 SECURITY.       NON-CONFIDENTIAL.                                LDX00100
001000******************************************************************LDX00110
001100* DUMPS THE RETAINED SALES LEDGER TO A COMMA-SEPARATED FILE,      LDX00120
001200* NEWEST ENTRY FIRST, FOR LOADING INTO THE BRANCH SPREADSHEETS.   LDX00130
001300* USES SRTDESC (THE SAME ROUTINE PURINQ AND SALRPT CALL) TO       LDX00140
001400* ORDER THE SLOT NUMBERS BY DESCENDING PUR-ID BEFORE THE          LDX00150
001500* DETAIL PASS RE-READS EACH ONE IN THAT ORDER.                    LDX00160
001600*                                                                 LDX00170
001700* MAINTENANCE HISTORY                                             LDX00180
001800* DATE      BY    TKT      DESCRIPTION                            LDX00190
001900* --------  ----  -------  -------------------------------        LDX00200
002000* 11/14/97  RFD   SR-0312  ORIGINAL ROUTINE - REPLACES THE        LDX00210
002100*           NIGHTLY KEYED-IN SPREADSHEET THE OFFICE USED TO       LDX00220
002200*           BUILD BY HAND FROM THE PRINTED LISTING.               LDX00230
002300* 06/19/98  JPK   SR-0330  MONEY COLUMNS RE-EDITED WITHOUT        LDX00240
002400*           COMMA INSERTION SO THE DECIMAL FIELDS DO NOT SPLIT    LDX00250
002500*           ACROSS COMMA-DELIMITED COLUMNS.                       LDX00260
002600* 04/03/99  RFD   SR-0355  Y2K - CONFIRMED TIMESTAMP FIELDS ARE   LDX00270
002700*           FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.                LDX00280
002750* 04/05/01  RFD   SR-0375  PULLED WS-EXPORT-PTR OUT OF WS-REL-    LDX00285
002760*           KEYS TO A 77-LEVEL AND SHRANK THE EDIT-VIEW FILLER    LDX00286
002770*           TO MATCH - NO FUNCTIONAL CHANGE.                      LDX00287
002800******************************************************************LDX00290
002900 ENVIRONMENT DIVISION.                                            LDX00300
003000 CONFIGURATION SECTION.                                           LDX00310
003100 SOURCE-COMPUTER. IBM-370.                                        LDX00320
003200 OBJECT-COMPUTER. IBM-370.                                        LDX00330
003300 SPECIAL-NAMES.                                                   LDX00340
003400     C01 IS TOP-OF-FORM.                                          LDX00350
003500 INPUT-OUTPUT SECTION.                                            LDX00360
003600 FILE-CONTROL.                                                    LDX00370
003700     SELECT PURCHASE-FILE ASSIGN TO PURCHMST                      LDX00380
003800            ORGANIZATION IS RELATIVE                              LDX00390
003900            ACCESS MODE IS DYNAMIC                                LDX00400
004000            RELATIVE KEY IS PUR-REL-KEY                           LDX00410
004100            FILE STATUS IS WS-PURCHMST-STATUS.                    LDX00420
004200     SELECT EXPORT-FILE ASSIGN TO EXPORTOT                        LDX00430
004300            ORGANIZATION IS LINE SEQUENTIAL                       LDX00440
004400            FILE STATUS IS WS-EXPORTOT-STATUS.                    LDX00450
004500 DATA DIVISION.                                                   LDX00460
004600 FILE SECTION.                                                    LDX00470
004700 FD  PURCHASE-FILE.                                               LDX00480
004800 COPY PURCHCPY.                                                   LDX00490
004900 FD  EXPORT-FILE.                                                 LDX00500
005000 01  EXPORT-RECORD               PIC X(250).                      LDX00510
005100 WORKING-STORAGE SECTION.                                         LDX00520
005101 77  WS-EXPORT-PTR               PIC 9(3)   COMP   VALUE 1.       LDX00521
005200 01  WS-REL-KEYS.                                                 LDX00530
005300     05  PUR-REL-KEY                 PIC 9(7)  COMP.              LDX00540
005400     05  WS-RETAINED-COUNT           PIC 9(5)  COMP VALUE 0.      LDX00550
005500     05  WS-EXPORT-SUB               PIC 9(5)  COMP VALUE 0.      LDX00560
005700     05  WS-RANK-ARRAY-SIZE          PIC S9(4) COMP VALUE 0.      LDX00580
005800 01  WS-REL-KEYS-EDIT REDEFINES WS-REL-KEYS.                      LDX00590
005900     05  FILLER                      PIC X(14).                   LDX00600
006000 01  WS-RANK-ARRAYS.                                              LDX00610
006100     05  WS-RANK-VALUE               PIC S9(9)V99 COMP-3          LDX00620
006200                     OCCURS 1 TO 50 TIMES DEPENDING               LDX00630
006300                     ON WS-RANK-ARRAY-SIZE.                       LDX00640
006400 01  WS-RANK-KEYS-GROUP.                                          LDX00650
006500     05  WS-RANK-KEY                 PIC 9(7)     COMP            LDX00660
006600                     OCCURS 1 TO 50 TIMES DEPENDING               LDX00670
006700                     ON WS-RANK-ARRAY-SIZE.                       LDX00680
006800 01  WS-EDIT-VALUES.                                              LDX00690
006900     05  WS-MONEY-EDIT               PIC -9(7).99.                LDX00700
007000     05  WS-QTY-EDIT                 PIC 9(5).99.                 LDX00710
007100 01  WS-EDIT-VALUES-VIEW REDEFINES WS-EDIT-VALUES.                LDX00720
007200     05  FILLER                      PIC X(19).                   LDX00730
007300 01  FILE-STATUS-CODES.                                           LDX00740
007400     05  WS-PURCHMST-STATUS          PIC X(2)   VALUE SPACES.     LDX00750
007500         88  PURCHMST-OK                          VALUE '00'.     LDX00760
007600     05  WS-EXPORTOT-STATUS          PIC X(2)   VALUE SPACES.     LDX00770
007650 01  FILE-STATUS-CODES-VIEW REDEFINES FILE-STATUS-CODES.          LDX00775
007680     05  FILLER                      PIC X(04).                   LDX00778
007700 01  WS-SWITCHES.                                                 LDX00780
007800     05  WS-LEDGER-EOF-SW            PIC X      VALUE 'N'.        LDX00790
007900         88  LEDGER-EOF                           VALUE 'Y'.      LDX00800
008000 01  WS-HEADER-LINE                  PIC X(250) VALUE             LDX00810
008100     'PUR-ID,PUR-TIMESTAMP,PUR-CUSTOMER,PUR-CUSTOMER-EMAIL,PUR-PR LDX00820
008200-    'ODUCT,PUR-AMOUNT,PUR-QUANTITY,PUR-UNIT-PRICE,PUR-SUBTOTAL,P LDX00830
008300-    'UR-DISCOUNT,PUR-TAX,PUR-TOTAL,PUR-CURRENCY,PUR-STATUS,PUR-P LDX00840
008400-    'AYMENT-STATUS,PUR-FULFILL-STATUS,PUR-PAYMENT-METHOD,PUR-CHA LDX00850
008500-    'NNEL,PUR-SOURCE,PUR-REGION,PUR-SALES-REP,PUR-INVOICE-ID,PUR LDX00860
008600-    '-TAGS,PUR-NOTES'.                                           LDX00870
008700 LINKAGE SECTION.                                                 LDX00880
008800 PROCEDURE DIVISION.                                              LDX00890
008900 000-MAIN-LOGIC.                                                  LDX00900
009000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        LDX00910
009100     PERFORM 100-SCAN-LEDGER THRU 100-EXIT                        LDX00920
009200         UNTIL LEDGER-EOF.                                        LDX00930
009300     IF WS-RETAINED-COUNT = 0                                     LDX00940
009400         PERFORM 900-WRITE-EMPTY-NOTE THRU 900-EXIT               LDX00950
009500     ELSE                                                         LDX00960
009600         MOVE WS-RETAINED-COUNT TO WS-RANK-ARRAY-SIZE             LDX00970
009700         IF WS-RANK-ARRAY-SIZE > 1                                LDX00980
009800             CALL 'SRTDESC' USING WS-RANK-ARRAY-SIZE,             LDX00990
009900                  WS-RANK-VALUE, WS-RANK-KEY                      LDX01000
010000         END-IF                                                   LDX01010
010100         WRITE EXPORT-RECORD FROM WS-HEADER-LINE                  LDX01020
010200         PERFORM 300-EXPORT-ONE-RECORD THRU 300-EXIT              LDX01030
010300             VARYING WS-EXPORT-SUB FROM 1 BY 1                    LDX01040
010400             UNTIL WS-EXPORT-SUB > WS-RETAINED-COUNT              LDX01050
010500     END-IF.                                                      LDX01060
010600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       LDX01070
010700     GOBACK.                                                      LDX01080
010800 100-SCAN-LEDGER.                                                 LDX01090
010900     READ PURCHASE-FILE NEXT RECORD                               LDX01100
011000         AT END                                                   LDX01110
011100             MOVE 'Y' TO WS-LEDGER-EOF-SW                         LDX01120
011200             GO TO 100-EXIT                                       LDX01130
011300     END-READ.                                                    LDX01140
011400     IF PUR-CUSTOMER = SPACES                                     LDX01150
011500         GO TO 100-EXIT.                                          LDX01160
011600     ADD 1 TO WS-RETAINED-COUNT.                                  LDX01170
011700     MOVE PUR-ID      TO WS-RANK-VALUE(WS-RETAINED-COUNT).        LDX01180
011800     MOVE PUR-REL-KEY TO WS-RANK-KEY(WS-RETAINED-COUNT).          LDX01190
011900 100-EXIT.                                                        LDX01200
012000     EXIT.                                                        LDX01210
012100 300-EXPORT-ONE-RECORD.                                           LDX01220
012200     MOVE WS-RANK-KEY(WS-EXPORT-SUB) TO PUR-REL-KEY.              LDX01230
012300     READ PURCHASE-FILE                                           LDX01240
012400         INVALID KEY                                              LDX01250
012500             GO TO 300-EXIT                                       LDX01260
012600     END-READ.                                                    LDX01270
012700     PERFORM 350-BUILD-DETAIL-LINE THRU 350-EXIT.                 LDX01280
012800 300-EXIT.                                                        LDX01290
012900     EXIT.                                                        LDX01300
013000 350-BUILD-DETAIL-LINE.                                           LDX01310
013100     MOVE SPACES TO EXPORT-RECORD.                                LDX01320
013200     MOVE 1 TO WS-EXPORT-PTR.                                     LDX01330
013300     STRING PUR-ID               DELIMITED BY SIZE                LDX01340
013400            ','                  DELIMITED BY SIZE                LDX01350
013500            PUR-TIMESTAMP        DELIMITED BY SIZE                LDX01360
013600            ','                  DELIMITED BY SIZE                LDX01370
013700            PUR-CUSTOMER         DELIMITED BY '  '                LDX01380
013800            ','                  DELIMITED BY SIZE                LDX01390
013900            PUR-CUSTOMER-EMAIL   DELIMITED BY '  '                LDX01400
014000            ','                  DELIMITED BY SIZE                LDX01410
014100            PUR-PRODUCT          DELIMITED BY '  '                LDX01420
014200            ','                  DELIMITED BY SIZE                LDX01430
014300            INTO EXPORT-RECORD                                    LDX01440
014400            WITH POINTER WS-EXPORT-PTR.                           LDX01450
014500     MOVE PUR-AMOUNT TO WS-MONEY-EDIT.                            LDX01460
014600     STRING WS-MONEY-EDIT          DELIMITED BY SIZE              LDX01470
014700            ','                    DELIMITED BY SIZE              LDX01480
014800            INTO EXPORT-RECORD                                    LDX01490
014900            WITH POINTER WS-EXPORT-PTR.                           LDX01500
015000     MOVE PUR-QUANTITY TO WS-QTY-EDIT.                            LDX01510
015100     STRING WS-QTY-EDIT            DELIMITED BY SIZE              LDX01520
015200            ','                    DELIMITED BY SIZE              LDX01530
015300            INTO EXPORT-RECORD                                    LDX01540
015400            WITH POINTER WS-EXPORT-PTR.                           LDX01550
015500     MOVE PUR-UNIT-PRICE TO WS-MONEY-EDIT.                        LDX01560
015600     STRING WS-MONEY-EDIT          DELIMITED BY SIZE              LDX01570
015700            ','                    DELIMITED BY SIZE              LDX01580
015800            INTO EXPORT-RECORD                                    LDX01590
015900            WITH POINTER WS-EXPORT-PTR.                           LDX01600
016000     MOVE PUR-SUBTOTAL TO WS-MONEY-EDIT.                          LDX01610
016100     STRING WS-MONEY-EDIT          DELIMITED BY SIZE              LDX01620
016200            ','                    DELIMITED BY SIZE              LDX01630
016300            INTO EXPORT-RECORD                                    LDX01640
016400            WITH POINTER WS-EXPORT-PTR.                           LDX01650
016500     MOVE PUR-DISCOUNT TO WS-MONEY-EDIT.                          LDX01660
016600     STRING WS-MONEY-EDIT          DELIMITED BY SIZE              LDX01670
016700            ','                    DELIMITED BY SIZE              LDX01680
016800            INTO EXPORT-RECORD                                    LDX01690
016900            WITH POINTER WS-EXPORT-PTR.                           LDX01700
017000     MOVE PUR-TAX TO WS-MONEY-EDIT.                               LDX01710
017100     STRING WS-MONEY-EDIT          DELIMITED BY SIZE              LDX01720
017200            ','                    DELIMITED BY SIZE              LDX01730
017300            INTO EXPORT-RECORD                                    LDX01740
017400            WITH POINTER WS-EXPORT-PTR.                           LDX01750
017500     MOVE PUR-TOTAL TO WS-MONEY-EDIT.                             LDX01760
017600     STRING WS-MONEY-EDIT          DELIMITED BY SIZE              LDX01770
017700            ','                    DELIMITED BY SIZE              LDX01780
017800            INTO EXPORT-RECORD                                    LDX01790
017900            WITH POINTER WS-EXPORT-PTR.                           LDX01800
018000     STRING PUR-CURRENCY          DELIMITED BY '  '               LDX01810
018100            ','                   DELIMITED BY SIZE               LDX01820
018200            PUR-STATUS            DELIMITED BY '  '               LDX01830
018300            ','                   DELIMITED BY SIZE               LDX01840
018400            PUR-PAYMENT-STATUS    DELIMITED BY '  '               LDX01850
018500            ','                   DELIMITED BY SIZE               LDX01860
018600            PUR-FULFILL-STATUS    DELIMITED BY '  '               LDX01870
018700            ','                   DELIMITED BY SIZE               LDX01880
018800            PUR-PAYMENT-METHOD    DELIMITED BY '  '               LDX01890
018900            ','                   DELIMITED BY SIZE               LDX01900
019000            PUR-CHANNEL           DELIMITED BY '  '               LDX01910
019100            ','                   DELIMITED BY SIZE               LDX01920
019200            PUR-SOURCE            DELIMITED BY '  '               LDX01930
019300            ','                   DELIMITED BY SIZE               LDX01940
019400            PUR-REGION            DELIMITED BY '  '               LDX01950
019500            ','                   DELIMITED BY SIZE               LDX01960
019600            PUR-SALES-REP         DELIMITED BY '  '               LDX01970
019700            ','                   DELIMITED BY SIZE               LDX01980
019800            PUR-INVOICE-ID        DELIMITED BY '  '               LDX01990
019900            ','                   DELIMITED BY SIZE               LDX02000
020000            PUR-TAGS              DELIMITED BY '  '               LDX02010
020100            ','                   DELIMITED BY SIZE               LDX02020
020200            PUR-NOTES             DELIMITED BY '  '               LDX02030
020300            INTO EXPORT-RECORD                                    LDX02040
020400            WITH POINTER WS-EXPORT-PTR.                           LDX02050
020500     WRITE EXPORT-RECORD.                                         LDX02060
020600 350-EXIT.                                                        LDX02070
020700     EXIT.                                                        LDX02080
020800 700-OPEN-FILES.                                                  LDX02090
020900     OPEN INPUT PURCHASE-FILE.                                    LDX02100
021000     OPEN OUTPUT EXPORT-FILE.                                     LDX02110
021100 700-EXIT.                                                        LDX02120
021200     EXIT.                                                        LDX02130
021300 790-CLOSE-FILES.                                                 LDX02140
021400     CLOSE PURCHASE-FILE EXPORT-FILE.                             LDX02150
021500 790-EXIT.                                                        LDX02160
021600     EXIT.                                                        LDX02170
021700 900-WRITE-EMPTY-NOTE.                                            LDX02180
021800     MOVE SPACES TO EXPORT-RECORD.                                LDX02190
021900     MOVE 'Nothing to export.' TO EXPORT-RECORD.                  LDX02200
022000     WRITE EXPORT-RECORD.                                         LDX02210
022100 900-EXIT.                                                        LDX02220
022200     EXIT.                                                        LDX02230
