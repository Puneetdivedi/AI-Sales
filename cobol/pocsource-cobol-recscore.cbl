000100 IDENTIFICATION DIVISION.                                         RSC00010
000200******************************************************************RSC00020
000300* PROGRAM:  RECSCORE                                              RSC00030
000400 PROGRAM-ID.     RECSCORE.                                        RSC00040
000500 AUTHOR.         J P KOWALSKI.                                    RSC00050
000600 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        RSC00060
000700 DATE-WRITTEN.   03/04/98.                                        RSC00070
000800 DATE-COMPILED.  03/04/98.                                        RSC00090
000900 SECURITY.       NON-CONFIDENTIAL.                                RSC00100
001000******************************************************************RSC00110
001100* ANSWERS A PRODUCT-RECOMMENDATION QUESTION FROM THE CONTROL      RSC00120
001200* CARD AGAINST THE ACTIVE CATALOG.  EACH CATALOG WORD IN THE      RSC00130
001300* QUESTION EARNS THE PRODUCT A POINT; THE HIGHEST-SCORING         RSC00140
001400* PRODUCT WINS (EARLIEST CATALOG ENTRY BREAKS A TIE).  WHEN       RSC00150
001500* NO PRODUCT SCORES ABOVE ZERO WE FALL BACK TO THE CHEAPEST       RSC00160
001600* ACTIVE ITEM SO THE DESK ALWAYS HAS SOMETHING TO OFFER.  EVERY   RSC00170
001700* ANSWERED QUESTION IS LOGGED TO THE INTERACTIONS FILE.           RSC00180
001800*                                                                 RSC00190
001900* MAINTENANCE HISTORY                                             RSC00200
002000* DATE      BY    TKT      DESCRIPTION                            RSC00210
002100* --------  ----  -------  -------------------------------        RSC00220
002200* 03/04/98  JPK   SR-0318  ORIGINAL ROUTINE - REPLACES THE        RSC00230
002300*           PRINTED "WHAT WE SELL" CARD THE DESK USED TO HAND     RSC00240
002400*           OUT WHEN A CUSTOMER ASKED FOR A SUGGESTION.           RSC00250
002500* 09/01/98  RFD   SR-0334  ADDED THE CHEAPEST-ITEM FALLBACK SO    RSC00260
002600*           A ZERO-SCORE QUESTION STILL GETS AN ANSWER.           RSC00270
002700* 04/03/99  RFD   SR-0355  Y2K - TIMESTAMP BUILD SWITCHED TO      RSC00280
002800*           ACCEPT FROM DATE YYYYMMDD FOR A FULL 4-DIGIT YEAR.    RSC00290
002850* 08/21/00  JPK   SR-0365  MOVED THE WORD-SEARCH SUBSCRIPT AND    RSC00295
002860*           LAST-START MARKER OUT OF WS-TEXT-VALUES TO 77-        RSC00296
002870*           LEVELS - NO CHANGE TO THE MATCHING LOGIC.             RSC00297
002900******************************************************************RSC00300
003000 ENVIRONMENT DIVISION.                                            RSC00310
003100 CONFIGURATION SECTION.                                           RSC00320
003200 SOURCE-COMPUTER. IBM-370.                                        RSC00330
003300 OBJECT-COMPUTER. IBM-370.                                        RSC00340
003400 SPECIAL-NAMES.                                                   RSC00350
003500     C01 IS TOP-OF-FORM.                                          RSC00360
003600 INPUT-OUTPUT SECTION.                                            RSC00370
003700 FILE-CONTROL.                                                    RSC00380
003800     SELECT PRODUCT-FILE ASSIGN TO PRODMST                        RSC00390
003900            ORGANIZATION IS RELATIVE                              RSC00400
004000            ACCESS MODE IS DYNAMIC                                RSC00410
004100            RELATIVE KEY IS PRD-REL-KEY                           RSC00420
004200            FILE STATUS IS WS-PRODMST-STATUS.                     RSC00430
004300     SELECT QUESTION-FILE ASSIGN TO RECQUEST                      RSC00440
004400            ORGANIZATION IS LINE SEQUENTIAL                       RSC00450
004500            FILE STATUS IS WS-QUESTION-STATUS.                    RSC00460
004600     SELECT REPLY-FILE ASSIGN TO RECREPLY                         RSC00470
004700            ORGANIZATION IS LINE SEQUENTIAL                       RSC00480
004800            FILE STATUS IS WS-REPLY-STATUS.                       RSC00490
004900     SELECT INTERACTIONS-FILE ASSIGN TO RECLOG                    RSC00500
005000            ORGANIZATION IS LINE SEQUENTIAL                       RSC00510
005100            FILE STATUS IS WS-RECLOG-STATUS.                      RSC00520
005200 DATA DIVISION.                                                   RSC00530
005300 FILE SECTION.                                                    RSC00540
005400 FD  PRODUCT-FILE.                                                RSC00550
005500 COPY PRODCPY.                                                    RSC00560
005600 FD  QUESTION-FILE.                                               RSC00570
005700 01  QUESTION-CONTROL-RECORD.                                     RSC00580
005800     05  QC-CUSTOMER                 PIC X(30).                   RSC00590
005900     05  FILLER                      PIC X(01).                   RSC00600
006000     05  QC-QUESTION                 PIC X(80).                   RSC00610
006100     05  FILLER                      PIC X(09).                   RSC00620
006200 FD  REPLY-FILE.                                                  RSC00630
006300 01  REPLY-RECORD                    PIC X(200).                  RSC00640
006400 FD  INTERACTIONS-FILE.                                           RSC00650
006500 01  INTERACTION-RECORD.                                          RSC00660
006600     05  INT-TIMESTAMP               PIC X(19).                   RSC00670
006700     05  INT-CUSTOMER                PIC X(30).                   RSC00680
006800     05  INT-QUESTION                PIC X(80).                   RSC00690
006900     05  INT-RESPONSE                PIC X(200).                  RSC00700
007000     05  INT-STATUS                  PIC X(10).                   RSC00710
007100     05  FILLER                      PIC X(11).                   RSC00720
007200 WORKING-STORAGE SECTION.                                         RSC00730
007201 77  WS-SM-SUB                   PIC 9(3)   COMP   VALUE 0.       RSC00731
007202 77  WS-SM-LAST-START            PIC 9(3)   COMP   VALUE 0.       RSC00732
007300 01  WS-REL-KEYS.                                                 RSC00740
007400     05  PRD-REL-KEY                 PIC 9(5)   COMP.             RSC00750
007500     05  WS-BEST-REL-KEY             PIC 9(5)   COMP VALUE 0.     RSC00760
007600     05  WS-CHEAP-REL-KEY            PIC 9(5)   COMP VALUE 0.     RSC00770
007700     05  WS-WINNER-REL-KEY           PIC 9(5)   COMP VALUE 0.     RSC00780
007800     05  WS-WORD-COUNT               PIC 9(2)   COMP VALUE 0.     RSC00790
007900     05  WS-WORD-SUB                 PIC 9(2)   COMP VALUE 0.     RSC00800
008000     05  WS-UNSTR-PTR                PIC 9(3)   COMP VALUE 1.     RSC00810
008100 01  WS-REL-KEYS-EDIT REDEFINES WS-REL-KEYS.                      RSC00820
008200     05  FILLER                      PIC X(22).                   RSC00830
008300 01  SYSTEM-DATE-AND-TIME.                                        RSC00840
008400     05  WS-SYS-DATE.                                             RSC00850
008500         10  WS-SYS-YYYY             PIC 9(4).                    RSC00860
008600         10  WS-SYS-MM               PIC 9(2).                    RSC00870
008700         10  WS-SYS-DD               PIC 9(2).                    RSC00880
008800     05  WS-SYS-TIME.                                             RSC00890
008900         10  WS-SYS-HH               PIC 9(2).                    RSC00900
009000         10  WS-SYS-MN               PIC 9(2).                    RSC00910
009100         10  WS-SYS-SS               PIC 9(2).                    RSC00920
009200         10  FILLER                  PIC 9(2).                    RSC00930
009300 01  SYSTEM-DATE-AND-TIME-VIEW REDEFINES SYSTEM-DATE-AND-TIME.    RSC00940
009400     05  FILLER                      PIC X(16).                   RSC00950
009500 01  WS-NOW-TIMESTAMP.                                            RSC00960
009600     05  WS-NOW-DATE.                                             RSC00970
009700         10  WS-NOW-YYYY             PIC 9(4).                    RSC00980
009800         10  FILLER                  PIC X      VALUE '-'.        RSC00990
009900         10  WS-NOW-MM               PIC 99.                      RSC01000
010000         10  FILLER                  PIC X      VALUE '-'.        RSC01010
010100         10  WS-NOW-DD               PIC 99.                      RSC01020
010200     05  FILLER                      PIC X      VALUE SPACE.      RSC01030
010300     05  WS-NOW-TIME.                                             RSC01040
010400         10  WS-NOW-HH               PIC 99.                      RSC01050
010500         10  FILLER                  PIC X      VALUE ':'.        RSC01060
010600         10  WS-NOW-MN               PIC 99.                      RSC01070
010700         10  FILLER                  PIC X      VALUE ':'.        RSC01080
010800         10  WS-NOW-SS               PIC 99.                      RSC01090
010900 01  WS-NOW-TIMESTAMP-VIEW REDEFINES WS-NOW-TIMESTAMP             RSC01100
011000                                     PIC X(19).                   RSC01110
011100 01  WS-SCORE-VALUES.                                             RSC01120
011200     05  WS-CURRENT-SCORE            PIC S9(3)  COMP VALUE 0.     RSC01130
011300     05  WS-BEST-SCORE               PIC S9(3)  COMP VALUE -1.    RSC01140
011400     05  WS-BEST-PRICE               PIC S9(7)V99 VALUE 0.        RSC01150
011500     05  WS-CHEAP-PRICE             PIC S9(7)V99 VALUE 9999999.99.RSC01160
011600     05  WS-CATALOG-SEEN-SW          PIC X      VALUE 'N'.        RSC01170
011700         88  CATALOG-HAS-ACTIVE                  VALUE 'Y'.       RSC01180
011800     05  FILLER                      PIC X(04) VALUE SPACES.      RSC01190
011900 01  WS-TEXT-VALUES.                                              RSC01200
012000     05  WS-QUESTION-LC              PIC X(80)  VALUE SPACES.     RSC01210
012100     05  WS-WORD-TABLE OCCURS 20 TIMES PIC X(20) VALUE SPACES.    RSC01220
012200     05  WS-ONE-WORD                 PIC X(20)  VALUE SPACES.     RSC01230
012300     05  WS-WORD-LEN                 PIC 9(2)   COMP VALUE 0.     RSC01240
012400     05  WS-MATCH-TEXT                PIC X(120) VALUE SPACES.    RSC01250
012500     05  WS-FOUND-SW                 PIC X      VALUE 'N'.        RSC01260
012600         88  WORD-FOUND                          VALUE 'Y'.       RSC01270
012700     05  WS-SPLIT-DONE-SW            PIC X      VALUE 'N'.        RSC01280
012800         88  SPLIT-DONE                          VALUE 'Y'.       RSC01290
013100     05  FILLER                      PIC X(04) VALUE SPACES.      RSC01320
013200 01  WS-REPLY-PIECES.                                             RSC01330
013300     05  WS-WINNER-NAME              PIC X(30)  VALUE SPACES.     RSC01340
013400     05  WS-WINNER-PRICE             PIC S9(7)V99 VALUE 0.        RSC01350
013500     05  WS-WINNER-PRICE-EDIT        PIC Z,ZZZ,ZZ9.99.            RSC01360
013600     05  WS-WINNER-FEATURES          PIC X(60)  VALUE SPACES.     RSC01370
013700     05  FILLER                      PIC X(04) VALUE SPACES.      RSC01380
013800 01  FILE-STATUS-CODES.                                           RSC01390
013900     05  WS-PRODMST-STATUS           PIC X(2)   VALUE SPACES.     RSC01400
014000         88  PRODMST-OK                          VALUE '00'.      RSC01410
014100     05  WS-QUESTION-STATUS          PIC X(2)   VALUE SPACES.     RSC01420
014200     05  WS-REPLY-STATUS             PIC X(2)   VALUE SPACES.     RSC01430
014300     05  WS-RECLOG-STATUS            PIC X(2)   VALUE SPACES.     RSC01440
014400 01  WS-SWITCHES.                                                 RSC01450
014500     05  WS-CATALOG-EOF-SW           PIC X      VALUE 'N'.        RSC01460
014600         88  CATALOG-EOF                         VALUE 'Y'.       RSC01470
014700     05  WS-REJECT-SW                PIC X      VALUE 'N'.        RSC01480
014800         88  QUESTION-REJECTED                   VALUE 'Y'.       RSC01490
014900 LINKAGE SECTION.                                                 RSC01500
015000 PROCEDURE DIVISION.                                              RSC01510
015100 000-MAIN-LOGIC.                                                  RSC01520
015200     PERFORM 050-BUILD-TIMESTAMP THRU 050-EXIT.                   RSC01530
015300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        RSC01540
015400     PERFORM 100-READ-QUESTION THRU 100-EXIT.                     RSC01550
015500     IF QUESTION-REJECTED                                         RSC01560
015600         PERFORM 900-WRITE-REJECTION THRU 900-EXIT                RSC01570
015700     ELSE                                                         RSC01580
015800         PERFORM 150-SPLIT-WORDS THRU 150-EXIT                    RSC01590
015900         PERFORM 200-SCAN-CATALOG THRU 200-EXIT                   RSC01600
016000             UNTIL CATALOG-EOF                                    RSC01610
016100         PERFORM 400-PICK-WINNER THRU 400-EXIT                    RSC01620
016200         PERFORM 500-LOAD-WINNER THRU 500-EXIT                    RSC01630
016300         PERFORM 600-WRITE-REPLY THRU 600-EXIT                    RSC01640
016400         PERFORM 650-LOG-INTERACTION THRU 650-EXIT                RSC01650
016500     END-IF.                                                      RSC01660
016600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       RSC01670
016700     GOBACK.                                                      RSC01680
016800 050-BUILD-TIMESTAMP.                                             RSC01690
016900     ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.                       RSC01700
017000     ACCEPT WS-SYS-TIME FROM TIME.                                RSC01710
017100     MOVE WS-SYS-YYYY TO WS-NOW-YYYY.                             RSC01720
017200     MOVE WS-SYS-MM   TO WS-NOW-MM.                               RSC01730
017300     MOVE WS-SYS-DD   TO WS-NOW-DD.                               RSC01740
017400     MOVE WS-SYS-HH   TO WS-NOW-HH.                               RSC01750
017500     MOVE WS-SYS-MN   TO WS-NOW-MN.                               RSC01760
017600     MOVE WS-SYS-SS   TO WS-NOW-SS.                               RSC01770
017700 050-EXIT.                                                        RSC01780
017800     EXIT.                                                        RSC01790
017900 100-READ-QUESTION.                                               RSC01800
018000     READ QUESTION-FILE                                           RSC01810
018100         AT END                                                   RSC01820
018200             MOVE SPACES TO QC-CUSTOMER QC-QUESTION               RSC01830
018300     END-READ.                                                    RSC01840
018400     IF QC-QUESTION = SPACES                                      RSC01850
018500         MOVE 'Y' TO WS-REJECT-SW                                 RSC01860
018600     ELSE                                                         RSC01870
018700         MOVE QC-QUESTION TO WS-QUESTION-LC                       RSC01880
018800         INSPECT WS-QUESTION-LC CONVERTING                        RSC01890
018900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                         RSC01900
019000             TO 'abcdefghijklmnopqrstuvwxyz'                      RSC01910
019100     END-IF.                                                      RSC01920
019200 100-EXIT.                                                        RSC01930
019300     EXIT.                                                        RSC01940
019400 150-SPLIT-WORDS.                                                 RSC01950
019500     MOVE 1 TO WS-UNSTR-PTR.                                      RSC01960
019600     PERFORM 155-SPLIT-ONE-WORD THRU 155-EXIT                     RSC01970
019700         UNTIL SPLIT-DONE OR WS-WORD-COUNT >= 20.                 RSC01980
019800 150-EXIT.                                                        RSC01990
019900     EXIT.                                                        RSC02000
020000 155-SPLIT-ONE-WORD.                                              RSC02010
020100     MOVE SPACES TO WS-ONE-WORD.                                  RSC02020
020200     UNSTRING WS-QUESTION-LC DELIMITED BY SPACE                   RSC02030
020300         INTO WS-ONE-WORD                                         RSC02040
020400         WITH POINTER WS-UNSTR-PTR                                RSC02050
020500         ON OVERFLOW                                              RSC02060
020600             MOVE 'Y' TO WS-SPLIT-DONE-SW                         RSC02070
020700     END-UNSTRING.                                                RSC02080
020800     IF WS-ONE-WORD NOT = SPACES                                  RSC02090
020900         ADD 1 TO WS-WORD-COUNT                                   RSC02100
021000         MOVE WS-ONE-WORD TO WS-WORD-TABLE(WS-WORD-COUNT)         RSC02110
021100     END-IF.                                                      RSC02120
021200 155-EXIT.                                                        RSC02130
021300     EXIT.                                                        RSC02140
021400 200-SCAN-CATALOG.                                                RSC02150
021500     READ PRODUCT-FILE NEXT RECORD                                RSC02160
021600         AT END                                                   RSC02170
021700             MOVE 'Y' TO WS-CATALOG-EOF-SW                        RSC02180
021800             GO TO 200-EXIT                                       RSC02190
021900     END-READ.                                                    RSC02200
022000     IF PRD-NAME = SPACES OR PRD-IS-INACTIVE                      RSC02210
022100         GO TO 200-EXIT.                                          RSC02220
022200     MOVE 'Y' TO WS-CATALOG-SEEN-SW.                              RSC02230
022300     IF PRD-PRICE < WS-CHEAP-PRICE                                RSC02240
022400         MOVE PRD-PRICE   TO WS-CHEAP-PRICE                       RSC02250
022500         MOVE PRD-REL-KEY TO WS-CHEAP-REL-KEY                     RSC02260
022600     END-IF.                                                      RSC02270
022700     PERFORM 250-BUILD-MATCH-TEXT THRU 250-EXIT.                  RSC02280
022800     PERFORM 300-SCORE-PRODUCT THRU 300-EXIT.                     RSC02290
022900     IF WS-CURRENT-SCORE > WS-BEST-SCORE                          RSC02300
023000         MOVE WS-CURRENT-SCORE TO WS-BEST-SCORE                   RSC02310
023100         MOVE PRD-REL-KEY      TO WS-BEST-REL-KEY                 RSC02320
023200     END-IF.                                                      RSC02330
023300 200-EXIT.                                                        RSC02340
023400     EXIT.                                                        RSC02350
023500 250-BUILD-MATCH-TEXT.                                            RSC02360
023600     MOVE SPACES TO WS-MATCH-TEXT.                                RSC02370
023700     STRING PRD-NAME      DELIMITED BY SIZE                       RSC02380
023800            ' '            DELIMITED BY SIZE                      RSC02390
023900            PRD-FEATURES  DELIMITED BY SIZE                       RSC02400
024000            ' '            DELIMITED BY SIZE                      RSC02410
024100            PRD-BEST-FOR  DELIMITED BY SIZE                       RSC02420
024200            INTO WS-MATCH-TEXT.                                   RSC02430
024300     INSPECT WS-MATCH-TEXT CONVERTING                             RSC02440
024400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             RSC02450
024500         TO 'abcdefghijklmnopqrstuvwxyz'.                         RSC02460
024600 250-EXIT.                                                        RSC02470
024700     EXIT.                                                        RSC02480
024800 300-SCORE-PRODUCT.                                               RSC02490
024900     MOVE 0 TO WS-CURRENT-SCORE.                                  RSC02500
025000     IF WS-WORD-COUNT = 0                                         RSC02510
025100         GO TO 300-EXIT.                                          RSC02520
025200     PERFORM 350-SCORE-ONE-WORD THRU 350-EXIT                     RSC02530
025300         VARYING WS-WORD-SUB FROM 1 BY 1                          RSC02540
025400         UNTIL WS-WORD-SUB > WS-WORD-COUNT.                       RSC02550
025500 300-EXIT.                                                        RSC02560
025600     EXIT.                                                        RSC02570
025700 350-SCORE-ONE-WORD.                                              RSC02580
025800     PERFORM 360-CALC-WORD-LEN THRU 360-EXIT.                     RSC02590
025900     IF WS-WORD-LEN = 0                                           RSC02600
026000         GO TO 350-EXIT.                                          RSC02610
026100     MOVE 'N' TO WS-FOUND-SW.                                     RSC02620
026200     COMPUTE WS-SM-LAST-START = 121 - WS-WORD-LEN.                RSC02630
026300     IF WS-SM-LAST-START < 1                                      RSC02640
026400         GO TO 350-EXIT.                                          RSC02650
026500     PERFORM 355-TEST-ONE-POSITION THRU 355-EXIT                  RSC02660
026600         VARYING WS-SM-SUB FROM 1 BY 1                            RSC02670
026700         UNTIL WS-SM-SUB > WS-SM-LAST-START OR WORD-FOUND.        RSC02680
026800     IF WORD-FOUND                                                RSC02690
026900         ADD 1 TO WS-CURRENT-SCORE                                RSC02700
027000     END-IF.                                                      RSC02710
027100 350-EXIT.                                                        RSC02720
027200     EXIT.                                                        RSC02730
027300 355-TEST-ONE-POSITION.                                           RSC02740
027400     IF WS-MATCH-TEXT(WS-SM-SUB : WS-WORD-LEN) =                  RSC02750
027500             WS-WORD-TABLE(WS-WORD-SUB)(1 : WS-WORD-LEN)          RSC02760
027600         MOVE 'Y' TO WS-FOUND-SW.                                 RSC02770
027700 355-EXIT.                                                        RSC02780
027800     EXIT.                                                        RSC02790
027900 360-CALC-WORD-LEN.                                               RSC02800
028000     MOVE 0  TO WS-WORD-LEN.                                      RSC02810
028100     MOVE 20 TO WS-SM-SUB.                                        RSC02820
028200     PERFORM 365-CHECK-POSITION THRU 365-EXIT                     RSC02830
028300         UNTIL WS-SM-SUB = 0 OR WS-WORD-LEN NOT = 0.              RSC02840
028400 360-EXIT.                                                        RSC02850
028500     EXIT.                                                        RSC02860
028600 365-CHECK-POSITION.                                              RSC02870
028700     IF WS-WORD-TABLE(WS-WORD-SUB)(WS-SM-SUB : 1) NOT = SPACE     RSC02880
028800         MOVE WS-SM-SUB TO WS-WORD-LEN                            RSC02890
028900     ELSE                                                         RSC02900
029000         SUBTRACT 1 FROM WS-SM-SUB                                RSC02910
029100     END-IF.                                                      RSC02920
029200 365-EXIT.                                                        RSC02930
029300     EXIT.                                                        RSC02940
029400 400-PICK-WINNER.                                                 RSC02950
029500     IF WS-BEST-SCORE > 0                                         RSC02960
029600         MOVE WS-BEST-REL-KEY TO WS-WINNER-REL-KEY                RSC02970
029700     ELSE                                                         RSC02980
029800         MOVE WS-CHEAP-REL-KEY TO WS-WINNER-REL-KEY               RSC02990
029900     END-IF.                                                      RSC03000
030000 400-EXIT.                                                        RSC03010
030100     EXIT.                                                        RSC03020
030200 500-LOAD-WINNER.                                                 RSC03030
030300     IF NOT CATALOG-HAS-ACTIVE                                    RSC03040
030400         GO TO 500-EXIT.                                          RSC03050
030500     MOVE WS-WINNER-REL-KEY TO PRD-REL-KEY.                       RSC03060
030600     READ PRODUCT-FILE                                            RSC03070
030700         INVALID KEY                                              RSC03080
030800             GO TO 500-EXIT                                       RSC03090
030900     END-READ.                                                    RSC03100
031000     MOVE PRD-NAME     TO WS-WINNER-NAME.                         RSC03110
031100     MOVE PRD-PRICE    TO WS-WINNER-PRICE WS-WINNER-PRICE-EDIT.   RSC03120
031200     MOVE PRD-FEATURES TO WS-WINNER-FEATURES.                     RSC03130
031300 500-EXIT.                                                        RSC03140
031400     EXIT.                                                        RSC03150
031500 600-WRITE-REPLY.                                                 RSC03160
031600     MOVE SPACES TO REPLY-RECORD.                                 RSC03170
031700     IF NOT CATALOG-HAS-ACTIVE                                    RSC03180
031800         MOVE 'No active products are available right now.'       RSC03190
031900             TO REPLY-RECORD                                      RSC03200
032000     ELSE                                                         RSC03210
032100         STRING 'Based on your question, I recommend '            RSC03220
032200                DELIMITED BY SIZE                                 RSC03230
032300                WS-WINNER-NAME      DELIMITED BY '  '             RSC03240
032400                '. It is priced at '                              RSC03250
032500                DELIMITED BY SIZE                                 RSC03260
032600                WS-WINNER-PRICE-EDIT DELIMITED BY SIZE            RSC03270
032700                ' and offers: '     DELIMITED BY SIZE             RSC03280
032800                WS-WINNER-FEATURES  DELIMITED BY '  '             RSC03290
032900                '.'                 DELIMITED BY SIZE             RSC03300
033000                INTO REPLY-RECORD                                 RSC03310
033100     END-IF.                                                      RSC03320
033200     WRITE REPLY-RECORD.                                          RSC03330
033300 600-EXIT.                                                        RSC03340
033400     EXIT.                                                        RSC03350
033500 650-LOG-INTERACTION.                                             RSC03360
033600     MOVE WS-NOW-TIMESTAMP-VIEW TO INT-TIMESTAMP.                 RSC03370
033700     MOVE QC-CUSTOMER          TO INT-CUSTOMER.                   RSC03380
033800     MOVE QC-QUESTION          TO INT-QUESTION.                   RSC03390
033900     MOVE REPLY-RECORD(1:200)  TO INT-RESPONSE.                   RSC03400
034000     MOVE 'Completed'          TO INT-STATUS.                     RSC03410
034100     WRITE INTERACTION-RECORD.                                    RSC03420
034200 650-EXIT.                                                        RSC03430
034300     EXIT.                                                        RSC03440
034400 700-OPEN-FILES.                                                  RSC03450
034500     OPEN INPUT PRODUCT-FILE.                                     RSC03460
034600     OPEN INPUT QUESTION-FILE.                                    RSC03470
034700     OPEN OUTPUT REPLY-FILE.                                      RSC03480
034800     OPEN EXTEND INTERACTIONS-FILE.                               RSC03490
034900 700-EXIT.                                                        RSC03500
035000     EXIT.                                                        RSC03510
035100 790-CLOSE-FILES.                                                 RSC03520
035200     CLOSE PRODUCT-FILE QUESTION-FILE REPLY-FILE                  RSC03530
035300           INTERACTIONS-FILE.                                     RSC03540
035400 790-EXIT.                                                        RSC03550
035500     EXIT.                                                        RSC03560
035600 900-WRITE-REJECTION.                                             RSC03570
035700     MOVE SPACES TO REPLY-RECORD.                                 RSC03580
035800     MOVE 'Please provide a question so I can help.'              RSC03590
035900         TO REPLY-RECORD.                                         RSC03600
036000     WRITE REPLY-RECORD.                                          RSC03610
036100 900-EXIT.                                                        RSC03620
036200     EXIT.                                                        RSC03630
