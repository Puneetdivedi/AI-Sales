000100 IDENTIFICATION DIVISION.                                         PRM00010
000200******************************************************************PRM00020
000300* PROGRAM:  PRODMNT                                               PRM00030
000400 PROGRAM-ID.     PRODMNT.                                         PRM00040
000500 AUTHOR.         D STOUT.                                         PRM00050
000600 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        PRM00060
000700 DATE-WRITTEN.   03/11/91.                                        PRM00070
000800 DATE-COMPILED.  03/11/91.                                        PRM00080
000900 SECURITY.       NON-CONFIDENTIAL.                                PRM00090
001000******************************************************************PRM00100
001100* MAINTAINS THE PRODUCT CATALOG.  ON A COLD START (CATALOG HAS    PRM00110
001200* NO RECORDS) SEEDS IT EITHER FROM THE PRODUCT-SEED CARD FILE     PRM00120
001300* OR, WHEN THAT FILE IS EMPTY, FROM THREE BUILT-IN SAMPLES.       PRM00130
001400* THEN PROCESSES MAINTENANCE TRANSACTIONS - ADD / UPDATE /        PRM00140
001500* ACTIVATE / DEACTIVATE - AGAINST THE CATALOG, AND PRINTS A       PRM00150
001600* LISTING REPORT.  UPSI-0 ON SELECTS THE ACTIVE-ONLY LISTING.     PRM00160
001700*                                                                 PRM00170
001800* A NEAR TWIN OF SAM1 - SAME SHOP, SAME SHAPE, DIFFERENT MASTER.  PRM00180
001900*                                                                 PRM00190
002000* MAINTENANCE HISTORY                                             PRM00200
002100* DATE      BY    TKT      DESCRIPTION                            PRM00210
002200* --------  ----  -------  -------------------------------        PRM00220
002300* 03/11/91  DGS   SR-0122  ORIGINAL ROUTINE.                      PRM00230
002400* 08/22/94  JPK   SR-0240  ADDED PRD-COST/PRD-TAX-RATE SEED       PRM00240
002500*           COLUMNS TO MATCH THE REVISED CATALOG LAYOUT.          PRM00250
002600* 01/09/96  JPK   SR-0261  ADDED UPSI-0 ACTIVE-ONLY LISTING       PRM00260
002700*           SWITCH FOR THE SALES DESK WHO DO NOT WANT             PRM00270
002800*           DISCONTINUED LINES ON THEIR COPY OF THE REPORT.       PRM00280
002900* 04/03/99  RFD   SR-0355  Y2K - TIMESTAMP BUILD SWITCHED TO      PRM00290
003000*           ACCEPT FROM DATE YYYYMMDD FOR A FULL 4-DIGIT YEAR.    PRM00300
003050* 05/17/01  RFD   SR-0374  PULLED WS-BUILTIN-SUB OUT OF WS-REL-   PRM00305
003060*           KEYS TO A 77-LEVEL AND SHRANK THE EDIT-VIEW FILLER    PRM00306
003070*           TO MATCH - NO FUNCTIONAL CHANGE.                      PRM00307
003100******************************************************************PRM00310
003200 ENVIRONMENT DIVISION.                                            PRM00320
003300 CONFIGURATION SECTION.                                           PRM00330
003400 SOURCE-COMPUTER. IBM-370.                                        PRM00340
003500 OBJECT-COMPUTER. IBM-370.                                        PRM00350
003600 SPECIAL-NAMES.                                                   PRM00360
003700     C01 IS TOP-OF-FORM                                           PRM00370
003800     UPSI-0 ON STATUS IS ACTIVE-ONLY-REQUESTED                    PRM00380
003900             OFF STATUS IS ALL-PRODUCTS-REQUESTED.                PRM00390
004000 INPUT-OUTPUT SECTION.                                            PRM00400
004100 FILE-CONTROL.                                                    PRM00410
004200     SELECT PRODUCT-FILE ASSIGN TO PRODMST                        PRM00420
004300            ORGANIZATION IS RELATIVE                              PRM00430
004400            ACCESS MODE IS DYNAMIC                                PRM00440
004500            RELATIVE KEY IS PRD-REL-KEY                           PRM00450
004600            FILE STATUS IS WS-PRODMST-STATUS.                     PRM00460
004700     SELECT SEED-FILE ASSIGN TO PRODSEED                          PRM00470
004800            ORGANIZATION IS LINE SEQUENTIAL                       PRM00480
004900            FILE STATUS IS WS-SEED-STATUS.                        PRM00490
005000     SELECT MAINT-TRANS-FILE ASSIGN TO PRODTRAN                   PRM00500
005100            ORGANIZATION IS LINE SEQUENTIAL                       PRM00510
005200            FILE STATUS IS WS-MAINTTRAN-STATUS.                   PRM00520
005300     SELECT REPORT-FILE ASSIGN TO PRODRPT                         PRM00530
005400            ORGANIZATION IS LINE SEQUENTIAL                       PRM00540
005500            FILE STATUS IS WS-REPORT-STATUS.                      PRM00550
005600 DATA DIVISION.                                                   PRM00560
005700 FILE SECTION.                                                    PRM00570
005800 FD  PRODUCT-FILE.                                                PRM00580
005900 COPY PRODCPY.                                                    PRM00590
006000 FD  SEED-FILE.                                                   PRM00600
006100 01  SEED-RECORD                    PIC X(130).                   PRM00610
006200 FD  MAINT-TRANS-FILE.                                            PRM00620
006300 01  MAINT-TRANS-RECORD             PIC X(130).                   PRM00630
006400 FD  REPORT-FILE.                                                 PRM00640
006500 01  REPORT-RECORD                  PIC X(96).                    PRM00650
006600 WORKING-STORAGE SECTION.                                         PRM00660
006610 77  WS-BUILTIN-SUB              PIC 9(2)  COMP   VALUE 0.        PRM00661
006700 01  WS-REL-KEYS.                                                 PRM00670
006800     05  PRD-REL-KEY                 PIC 9(5)  COMP.              PRM00680
006900     05  PRD-HIGHEST-ID              PIC 9(5)  COMP   VALUE 0.    PRM00690
007000     05  PRD-CATALOG-COUNT           PIC 9(5)  COMP   VALUE 0.    PRM00700
007200 01  WS-REL-KEYS-EDIT REDEFINES WS-REL-KEYS.                      PRM00720
007300     05  FILLER                      PIC X(12).                   PRM00730
007400 01  SYSTEM-DATE-AND-TIME.                                        PRM00740
007500     05  WS-SYS-DATE.                                             PRM00750
007600         10  WS-SYS-YYYY             PIC 9(4).                    PRM00760
007700         10  WS-SYS-MM               PIC 9(2).                    PRM00770
007800         10  WS-SYS-DD               PIC 9(2).                    PRM00780
007900     05  WS-SYS-TIME.                                             PRM00790
008000         10  WS-SYS-HH               PIC 9(2).                    PRM00800
008100         10  WS-SYS-MN               PIC 9(2).                    PRM00810
008200         10  WS-SYS-SS               PIC 9(2).                    PRM00820
008300         10  FILLER                  PIC 9(2).                    PRM00830
008400 01  WS-NOW-TIMESTAMP.                                            PRM00840
008500     05  WS-NOW-DATE.                                             PRM00850
008600         10  WS-NOW-YYYY             PIC 9(4).                    PRM00860
008700         10  FILLER                  PIC X VALUE '-'.             PRM00870
008800         10  WS-NOW-MM               PIC 9(2).                    PRM00880
008900         10  FILLER                  PIC X VALUE '-'.             PRM00890
009000         10  WS-NOW-DD               PIC 9(2).                    PRM00900
009100     05  FILLER                      PIC X VALUE SPACE.           PRM00910
009200     05  WS-NOW-TIME.                                             PRM00920
009300         10  WS-NOW-HH               PIC 9(2).                    PRM00930
009400         10  FILLER                  PIC X VALUE ':'.             PRM00940
009500         10  WS-NOW-MN               PIC 9(2).                    PRM00950
009600         10  FILLER                  PIC X VALUE ':'.             PRM00960
009700         10  WS-NOW-SS               PIC 9(2).                    PRM00970
009800 01  WS-NOW-TIMESTAMP-BYTES REDEFINES WS-NOW-TIMESTAMP.           PRM00980
009900     05  WS-NOW-BYTE                 PIC X OCCURS 19.             PRM00990
010000 01  WS-BUILTIN-LOAD.                                             PRM01000
010100     05  FILLER PIC X(31) VALUE 'CRM Pro                00009900'.PRM01010
010200     05  FILLER PIC X(31) VALUE 'Analytics Suite        00014900'.PRM01020
010300     05  FILLER PIC X(31) VALUE 'Marketing Tool         00007900'.PRM01030
010400 01  WS-BUILTIN-TABLE REDEFINES WS-BUILTIN-LOAD.                  PRM01040
010500     05  WS-BUILTIN-ENTRY OCCURS 3.                               PRM01050
010600         10  BUILTIN-NAME            PIC X(23).                   PRM01060
010700         10  BUILTIN-PRICE           PIC 9(6)V99.                 PRM01070
010800 01  FILE-STATUS-CODES.                                           PRM01080
010900     05  WS-PRODMST-STATUS           PIC X(2)  VALUE SPACES.      PRM01090
011000         88  PRODMST-OK                         VALUE '00'.       PRM01100
011100     05  WS-SEED-STATUS              PIC X(2)  VALUE SPACES.      PRM01110
011200         88  SEED-OK                             VALUE '00'.      PRM01120
011300     05  WS-MAINTTRAN-STATUS         PIC X(2)  VALUE SPACES.      PRM01130
011400         88  MAINTTRAN-OK                        VALUE '00'.      PRM01140
011500     05  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.      PRM01150
011600 01  WS-SWITCHES.                                                 PRM01160
011700     05  WS-SEED-EOF-SW              PIC X     VALUE 'N'.         PRM01170
011800         88  SEED-EOF                            VALUE 'Y'.       PRM01180
011900     05  WS-SEED-OPEN-SW             PIC X     VALUE 'N'.         PRM01190
012000         88  SEED-FILE-PRESENT                   VALUE 'Y'.       PRM01200
012100     05  WS-TRAN-EOF-SW              PIC X     VALUE 'N'.         PRM01210
012200         88  MAINT-TRAN-EOF                      VALUE 'Y'.       PRM01220
012300     05  WS-SEED-LOADED-SW           PIC X     VALUE 'N'.         PRM01230
012400         88  SEED-LOADED-ANY                     VALUE 'Y'.       PRM01240
012500 01  WS-SEED-PARSE.                                               PRM01250
012600     05  WS-SD-NAME                  PIC X(30).                   PRM01260
012700     05  WS-SD-PRICE                 PIC X(12).                   PRM01270
012800     05  WS-SD-FEATURES              PIC X(60).                   PRM01280
012900     05  WS-SD-BEST-FOR              PIC X(25).                   PRM01290
013000 01  WS-MAINT-PARSE.                                              PRM01300
013100     05  WS-MT-COMMAND               PIC X(10).                   PRM01310
013200     05  WS-MT-PRODUCT-ID            PIC 9(5).                    PRM01320
013300     05  WS-MT-NAME                  PIC X(30).                   PRM01330
013400     05  WS-MT-SKU                   PIC X(10).                   PRM01340
013500     05  WS-MT-CATEGORY              PIC X(15).                   PRM01350
013600     05  WS-MT-PRICE                 PIC X(12).                   PRM01360
013700     05  WS-MT-FEATURES              PIC X(60).                   PRM01370
013800     05  WS-MT-BEST-FOR              PIC X(25).                   PRM01380
013900 COPY PRODCPY REPLACING PRD-RECORD BY WS-PRD-SCAN-REC.            PRM01390
014000 01  RPT-LISTING-HEADER.                                          PRM01400
014100     05  FILLER    PIC X(22) VALUE 'PRODUCT CATALOG DATE: '.      PRM01410
014200     05  RPT-MM                      PIC 99.                      PRM01420
014300     05  FILLER                      PIC X VALUE '/'.             PRM01430
014400     05  RPT-DD                      PIC 99.                      PRM01440
014500     05  FILLER                      PIC X VALUE '/'.             PRM01450
014600     05  RPT-YYYY                    PIC 9999.                    PRM01460
014700     05  FILLER                      PIC X(61) VALUE SPACES.      PRM01470
014800 01  RPT-LISTING-DETAIL.                                          PRM01480
014900     05  RPT-ID                      PIC ZZZZ9.                   PRM01490
015000     05  FILLER                      PIC X(2)  VALUE SPACES.      PRM01500
015100     05  RPT-NAME                    PIC X(30).                   PRM01510
015200     05  FILLER                      PIC X     VALUE SPACES.      PRM01520
015300     05  RPT-PRICE                   PIC $$$,$$9.99.              PRM01530
015400     05  FILLER                      PIC X(2)  VALUE SPACES.      PRM01540
015500     05  RPT-ACTIVE                  PIC X(8).                    PRM01550
015600     05  FILLER                      PIC X(42) VALUE SPACES.      PRM01560
016000 LINKAGE SECTION.                                                 PRM01600
016100 PROCEDURE DIVISION.                                              PRM01610
016200 000-MAIN-LOGIC.                                                  PRM01620
016300     PERFORM 050-BUILD-TIMESTAMP THRU 050-EXIT.                   PRM01630
016400     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        PRM01640
016500     PERFORM 150-COUNT-CATALOG THRU 150-EXIT.                     PRM01650
016600     IF PRD-CATALOG-COUNT = 0                                     PRM01660
016700         PERFORM 200-SEED-CATALOG THRU 200-EXIT.                  PRM01670
016800     IF MAINTTRAN-OK                                              PRM01680
016900         PERFORM 730-READ-MAINT-TRAN THRU 730-EXIT                PRM01690
017000         PERFORM 300-PROCESS-ONE-TRAN THRU 300-EXIT               PRM01700
017100             UNTIL MAINT-TRAN-EOF.                                PRM01710
017200     PERFORM 800-PRINT-LISTING THRU 800-EXIT.                     PRM01720
017300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       PRM01730
017400     GOBACK.                                                      PRM01740
017500 050-BUILD-TIMESTAMP.                                             PRM01750
017600     ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.                       PRM01760
017700     ACCEPT WS-SYS-TIME FROM TIME.                                PRM01770
017800     MOVE WS-SYS-YYYY           TO WS-NOW-YYYY.                   PRM01780
017900     MOVE WS-SYS-MM             TO WS-NOW-MM.                     PRM01790
018000     MOVE WS-SYS-DD             TO WS-NOW-DD.                     PRM01800
018100     MOVE WS-SYS-HH             TO WS-NOW-HH.                     PRM01810
018200     MOVE WS-SYS-MN             TO WS-NOW-MN.                     PRM01820
018300     MOVE WS-SYS-SS             TO WS-NOW-SS.                     PRM01830
018400 050-EXIT.                                                        PRM01840
018500     EXIT.                                                        PRM01850
018600 150-COUNT-CATALOG.                                               PRM01860
018700     MOVE 0 TO PRD-CATALOG-COUNT.                                 PRM01870
018800     MOVE 0 TO PRD-HIGHEST-ID.                                    PRM01880
018900     MOVE 1 TO PRD-REL-KEY.                                       PRM01890
019000     PERFORM 160-COUNT-ONE THRU 160-EXIT                          PRM01900
019100         UNTIL PRD-REL-KEY > 99999.                               PRM01910
019200 150-EXIT.                                                        PRM01920
019300     EXIT.                                                        PRM01930
019400 160-COUNT-ONE.                                                   PRM01940
019500     READ PRODUCT-FILE                                            PRM01950
019600         INVALID KEY                                              PRM01960
019700             MOVE 100000 TO PRD-REL-KEY                           PRM01970
019800             GO TO 160-EXIT                                       PRM01980
019900     END-READ.                                                    PRM01990
020000     IF PRD-NAME NOT = SPACES                                     PRM02000
020100         ADD 1 TO PRD-CATALOG-COUNT                               PRM02010
020200         IF PRD-REL-KEY > PRD-HIGHEST-ID                          PRM02020
020300             MOVE PRD-REL-KEY TO PRD-HIGHEST-ID                   PRM02030
020400         END-IF                                                   PRM02040
020500     END-IF.                                                      PRM02050
020600     ADD 1 TO PRD-REL-KEY.                                        PRM02060
020700 160-EXIT.                                                        PRM02070
020800     EXIT.                                                        PRM02080
020900 200-SEED-CATALOG.                                                PRM02090
021000     MOVE 'N' TO WS-SEED-LOADED-SW.                               PRM02100
021100     IF SEED-FILE-PRESENT                                         PRM02110
021200         PERFORM 210-READ-SEED THRU 210-EXIT                      PRM02120
021300         PERFORM 220-ADD-ONE-SEED THRU 220-EXIT                   PRM02130
021400             UNTIL SEED-EOF.                                      PRM02140
021500     IF NOT SEED-LOADED-ANY                                       PRM02150
021600         PERFORM 250-ADD-BUILTIN-SAMPLES THRU 250-EXIT.           PRM02160
021700 200-EXIT.                                                        PRM02170
021800     EXIT.                                                        PRM02180
021900 210-READ-SEED.                                                   PRM02190
022000     READ SEED-FILE                                               PRM02200
022100         AT END                                                   PRM02210
022200             MOVE 'Y' TO WS-SEED-EOF-SW                           PRM02220
022300     END-READ.                                                    PRM02230
022400 210-EXIT.                                                        PRM02240
022500     EXIT.                                                        PRM02250
022600 220-ADD-ONE-SEED.                                                PRM02260
022700     UNSTRING SEED-RECORD DELIMITED BY ','                        PRM02270
022800         INTO WS-SD-NAME WS-SD-PRICE WS-SD-FEATURES               PRM02280
022900              WS-SD-BEST-FOR.                                     PRM02290
023000     IF WS-SD-NAME NOT = SPACES AND WS-SD-NAME NOT = 'name'       PRM02300
023100         INITIALIZE WS-PRD-SCAN-REC                               PRM02310
023200         ADD 1 TO PRD-HIGHEST-ID                                  PRM02320
023300         MOVE PRD-HIGHEST-ID TO PRD-REL-KEY                       PRM02330
023400         MOVE PRD-HIGHEST-ID TO PRD-ID OF WS-PRD-SCAN-REC         PRM02340
023500         MOVE WS-SD-NAME     TO PRD-NAME OF WS-PRD-SCAN-REC       PRM02350
023600         IF WS-SD-PRICE IS NUMERIC                                PRM02360
023700             MOVE WS-SD-PRICE TO PRD-PRICE OF WS-PRD-SCAN-REC     PRM02370
023800         ELSE                                                     PRM02380
023900             MOVE 0 TO PRD-PRICE OF WS-PRD-SCAN-REC               PRM02390
024000         END-IF                                                   PRM02400
024100         MOVE WS-SD-FEATURES TO PRD-FEATURES OF WS-PRD-SCAN-REC   PRM02410
024200         MOVE WS-SD-BEST-FOR TO PRD-BEST-FOR OF WS-PRD-SCAN-REC   PRM02420
024300         MOVE 1 TO PRD-ACTIVE OF WS-PRD-SCAN-REC                  PRM02430
024400         MOVE WS-NOW-TIMESTAMP                                    PRM02440
024500                 TO PRD-CREATED-AT OF WS-PRD-SCAN-REC             PRM02450
024600         MOVE WS-NOW-TIMESTAMP                                    PRM02460
024700                 TO PRD-UPDATED-AT OF WS-PRD-SCAN-REC             PRM02470
024800         WRITE PRODUCT-FILE FROM WS-PRD-SCAN-REC                  PRM02480
024900             INVALID KEY NEXT SENTENCE                            PRM02490
025000         END-WRITE                                                PRM02500
025100         ADD 1 TO PRD-CATALOG-COUNT                               PRM02510
025200         MOVE 'Y' TO WS-SEED-LOADED-SW                            PRM02520
025300     END-IF.                                                      PRM02530
025400     PERFORM 210-READ-SEED THRU 210-EXIT.                         PRM02540
025500 220-EXIT.                                                        PRM02550
025600     EXIT.                                                        PRM02560
025700 250-ADD-BUILTIN-SAMPLES.                                         PRM02570
025800     PERFORM 260-ADD-ONE-BUILTIN THRU 260-EXIT                    PRM02580
025900         VARYING WS-BUILTIN-SUB FROM 1 BY 1                       PRM02590
026000         UNTIL WS-BUILTIN-SUB > 3.                                PRM02600
026100 250-EXIT.                                                        PRM02610
026200     EXIT.                                                        PRM02620
026300 260-ADD-ONE-BUILTIN.                                             PRM02630
026400     INITIALIZE WS-PRD-SCAN-REC.                                  PRM02640
026500     ADD 1 TO PRD-HIGHEST-ID.                                     PRM02650
026600     MOVE PRD-HIGHEST-ID TO PRD-REL-KEY.                          PRM02660
026700     MOVE PRD-HIGHEST-ID TO PRD-ID OF WS-PRD-SCAN-REC.            PRM02670
026800     MOVE BUILTIN-NAME(WS-BUILTIN-SUB)                            PRM02680
026900             TO PRD-NAME OF WS-PRD-SCAN-REC.                      PRM02690
027000     MOVE BUILTIN-PRICE(WS-BUILTIN-SUB)                           PRM02700
027100             TO PRD-PRICE OF WS-PRD-SCAN-REC.                     PRM02710
027200     MOVE 1 TO PRD-ACTIVE OF WS-PRD-SCAN-REC.                     PRM02720
027300     MOVE WS-NOW-TIMESTAMP TO PRD-CREATED-AT OF WS-PRD-SCAN-REC.  PRM02730
027400     MOVE WS-NOW-TIMESTAMP TO PRD-UPDATED-AT OF WS-PRD-SCAN-REC.  PRM02740
027500     WRITE PRODUCT-FILE FROM WS-PRD-SCAN-REC                      PRM02750
027600         INVALID KEY NEXT SENTENCE                                PRM02760
027700     END-WRITE.                                                   PRM02770
027800     ADD 1 TO PRD-CATALOG-COUNT.                                  PRM02780
027900 260-EXIT.                                                        PRM02790
028000     EXIT.                                                        PRM02800
028100 300-PROCESS-ONE-TRAN.                                            PRM02810
028200     UNSTRING MAINT-TRANS-RECORD DELIMITED BY ','                 PRM02820
028300         INTO WS-MT-COMMAND    WS-MT-PRODUCT-ID                   PRM02830
028400              WS-MT-NAME       WS-MT-SKU                          PRM02840
028500              WS-MT-CATEGORY   WS-MT-PRICE                        PRM02850
028600              WS-MT-FEATURES   WS-MT-BEST-FOR.                    PRM02860
028700     IF WS-MT-COMMAND = 'ADD'                                     PRM02870
028800         PERFORM 400-ADD-PRODUCT THRU 400-EXIT                    PRM02880
028900     ELSE                                                         PRM02890
029000     IF WS-MT-COMMAND = 'UPDATE'                                  PRM02900
029100         PERFORM 500-UPDATE-PRODUCT THRU 500-EXIT                 PRM02910
029200     ELSE                                                         PRM02920
029300     IF WS-MT-COMMAND = 'ACTIVATE' OR WS-MT-COMMAND = 'DEACTIVATE'PRM02930
029400         PERFORM 600-SET-ACTIVE-FLAG THRU 600-EXIT                PRM02940
029500     ELSE                                                         PRM02950
029600         DISPLAY 'PRODMNT - UNKNOWN COMMAND ' WS-MT-COMMAND.      PRM02960
029700     PERFORM 730-READ-MAINT-TRAN THRU 730-EXIT.                   PRM02970
029800 300-EXIT.                                                        PRM02980
029900     EXIT.                                                        PRM02990
030000 400-ADD-PRODUCT.                                                 PRM03000
030100     INITIALIZE WS-PRD-SCAN-REC.                                  PRM03010
030200     ADD 1 TO PRD-HIGHEST-ID.                                     PRM03020
030300     MOVE PRD-HIGHEST-ID TO PRD-REL-KEY.                          PRM03030
030400     MOVE PRD-HIGHEST-ID TO PRD-ID OF WS-PRD-SCAN-REC.            PRM03040
030500     MOVE WS-MT-NAME     TO PRD-NAME OF WS-PRD-SCAN-REC.          PRM03050
030600     MOVE WS-MT-SKU      TO PRD-SKU OF WS-PRD-SCAN-REC.           PRM03060
030700     MOVE WS-MT-CATEGORY TO PRD-CATEGORY OF WS-PRD-SCAN-REC.      PRM03070
030800     IF WS-MT-PRICE IS NUMERIC                                    PRM03080
030900         MOVE WS-MT-PRICE TO PRD-PRICE OF WS-PRD-SCAN-REC.        PRM03090
031000     MOVE WS-MT-FEATURES TO PRD-FEATURES OF WS-PRD-SCAN-REC.      PRM03100
031100     MOVE WS-MT-BEST-FOR TO PRD-BEST-FOR OF WS-PRD-SCAN-REC.      PRM03110
031200     MOVE 1 TO PRD-ACTIVE OF WS-PRD-SCAN-REC.                     PRM03120
031300     MOVE WS-NOW-TIMESTAMP TO PRD-CREATED-AT OF WS-PRD-SCAN-REC.  PRM03130
031400     MOVE WS-NOW-TIMESTAMP TO PRD-UPDATED-AT OF WS-PRD-SCAN-REC.  PRM03140
031500     WRITE PRODUCT-FILE FROM WS-PRD-SCAN-REC                      PRM03150
031600         INVALID KEY NEXT SENTENCE                                PRM03160
031700     END-WRITE.                                                   PRM03170
031800 400-EXIT.                                                        PRM03180
031900     EXIT.                                                        PRM03190
032000 500-UPDATE-PRODUCT.                                              PRM03200
032100     MOVE WS-MT-PRODUCT-ID TO PRD-REL-KEY.                        PRM03210
032200     READ PRODUCT-FILE INTO WS-PRD-SCAN-REC                       PRM03220
032300         INVALID KEY                                              PRM03230
032400             GO TO 500-EXIT                                       PRM03240
032500     END-READ.                                                    PRM03250
032600     IF WS-MT-NAME NOT = SPACES                                   PRM03260
032700         MOVE WS-MT-NAME TO PRD-NAME OF WS-PRD-SCAN-REC.          PRM03270
032800     IF WS-MT-SKU NOT = SPACES                                    PRM03280
032900         MOVE WS-MT-SKU TO PRD-SKU OF WS-PRD-SCAN-REC.            PRM03290
033000     IF WS-MT-CATEGORY NOT = SPACES                               PRM03300
033100         MOVE WS-MT-CATEGORY TO PRD-CATEGORY OF WS-PRD-SCAN-REC.  PRM03310
033200     IF WS-MT-PRICE IS NUMERIC                                    PRM03320
033300         MOVE WS-MT-PRICE TO PRD-PRICE OF WS-PRD-SCAN-REC.        PRM03330
033400     IF WS-MT-FEATURES NOT = SPACES                               PRM03340
033500         MOVE WS-MT-FEATURES TO PRD-FEATURES OF WS-PRD-SCAN-REC.  PRM03350
033600     IF WS-MT-BEST-FOR NOT = SPACES                               PRM03360
033700         MOVE WS-MT-BEST-FOR TO PRD-BEST-FOR OF WS-PRD-SCAN-REC.  PRM03370
033800     MOVE WS-NOW-TIMESTAMP TO PRD-UPDATED-AT OF WS-PRD-SCAN-REC.  PRM03380
033900     REWRITE PRODUCT-FILE FROM WS-PRD-SCAN-REC.                   PRM03390
034000 500-EXIT.                                                        PRM03400
034100     EXIT.                                                        PRM03410
034200 600-SET-ACTIVE-FLAG.                                             PRM03420
034300     MOVE WS-MT-PRODUCT-ID TO PRD-REL-KEY.                        PRM03430
034400     READ PRODUCT-FILE INTO WS-PRD-SCAN-REC                       PRM03440
034500         INVALID KEY                                              PRM03450
034600             GO TO 600-EXIT                                       PRM03460
034700     END-READ.                                                    PRM03470
034800     IF WS-MT-COMMAND = 'ACTIVATE'                                PRM03480
034900         MOVE 1 TO PRD-ACTIVE OF WS-PRD-SCAN-REC                  PRM03490
035000     ELSE                                                         PRM03500
035100         MOVE 0 TO PRD-ACTIVE OF WS-PRD-SCAN-REC.                 PRM03510
035200     MOVE WS-NOW-TIMESTAMP TO PRD-UPDATED-AT OF WS-PRD-SCAN-REC.  PRM03520
035300     REWRITE PRODUCT-FILE FROM WS-PRD-SCAN-REC.                   PRM03530
035400 600-EXIT.                                                        PRM03540
035500     EXIT.                                                        PRM03550
035600 700-OPEN-FILES.                                                  PRM03560
035700     OPEN I-O PRODUCT-FILE.                                       PRM03570
035800     IF NOT PRODMST-OK                                            PRM03580
035900         OPEN OUTPUT PRODUCT-FILE                                 PRM03590
036000         CLOSE PRODUCT-FILE                                       PRM03600
036100         OPEN I-O PRODUCT-FILE.                                   PRM03610
036200     OPEN INPUT SEED-FILE.                                        PRM03620
036300     IF SEED-OK                                                   PRM03630
036400         MOVE 'Y' TO WS-SEED-OPEN-SW.                             PRM03640
036500     OPEN INPUT MAINT-TRANS-FILE.                                 PRM03650
036600     OPEN OUTPUT REPORT-FILE.                                     PRM03660
036700 700-EXIT.                                                        PRM03670
036800     EXIT.                                                        PRM03680
036900 730-READ-MAINT-TRAN.                                             PRM03690
037000     READ MAINT-TRANS-FILE                                        PRM03700
037100         AT END                                                   PRM03710
037200             MOVE 'Y' TO WS-TRAN-EOF-SW                           PRM03720
037300     END-READ.                                                    PRM03730
037400 730-EXIT.                                                        PRM03740
037500     EXIT.                                                        PRM03750
037600 800-PRINT-LISTING.                                               PRM03760
037700     MOVE WS-NOW-MM   TO RPT-MM.                                  PRM03770
037800     MOVE WS-NOW-DD   TO RPT-DD.                                  PRM03780
037900     MOVE WS-NOW-YYYY TO RPT-YYYY.                                PRM03790
038000     WRITE REPORT-RECORD FROM RPT-LISTING-HEADER AFTER PAGE.      PRM03800
038100     MOVE 1 TO PRD-REL-KEY.                                       PRM03810
038200     PERFORM 810-PRINT-ONE-PRODUCT THRU 810-EXIT                  PRM03820
038300         UNTIL PRD-REL-KEY > PRD-HIGHEST-ID.                      PRM03830
038400 800-EXIT.                                                        PRM03840
038500     EXIT.                                                        PRM03850
038600 810-PRINT-ONE-PRODUCT.                                           PRM03860
038700     READ PRODUCT-FILE INTO WS-PRD-SCAN-REC                       PRM03870
038800         INVALID KEY                                              PRM03880
038850             ADD 1 TO PRD-REL-KEY                                 PRM03885
038900             GO TO 810-EXIT                                       PRM03890
039000     END-READ.                                                    PRM03900
039100     IF PRD-NAME OF WS-PRD-SCAN-REC = SPACES                      PRM03910
039150         ADD 1 TO PRD-REL-KEY                                     PRM03915
039200         GO TO 810-EXIT.                                          PRM03920
039300     IF ACTIVE-ONLY-REQUESTED                                     PRM03930
039400        AND PRD-ACTIVE OF WS-PRD-SCAN-REC = 0                     PRM03940
039450         ADD 1 TO PRD-REL-KEY                                     PRM03945
039500         GO TO 810-EXIT.                                          PRM03950
039600     MOVE PRD-ID OF WS-PRD-SCAN-REC   TO RPT-ID.                  PRM03960
039700     MOVE PRD-NAME OF WS-PRD-SCAN-REC TO RPT-NAME.                PRM03970
039800     MOVE PRD-PRICE OF WS-PRD-SCAN-REC TO RPT-PRICE.              PRM03980
039900     IF PRD-IS-ACTIVE OF WS-PRD-SCAN-REC                          PRM03990
040000         MOVE 'Active'   TO RPT-ACTIVE                            PRM04000
040100     ELSE                                                         PRM04010
040200         MOVE 'Inactive' TO RPT-ACTIVE.                           PRM04020
040300     WRITE REPORT-RECORD FROM RPT-LISTING-DETAIL.                 PRM04030
040350     ADD 1 TO PRD-REL-KEY.                                        PRM04035
040400 810-EXIT.                                                        PRM04040
040500     EXIT.                                                        PRM04050
040700 790-CLOSE-FILES.                                                 PRM04070
040800     CLOSE PRODUCT-FILE SEED-FILE MAINT-TRANS-FILE REPORT-FILE.   PRM04080
040900 790-EXIT.                                                        PRM04090
041000     EXIT.                                                        PRM04100
