000100 IDENTIFICATION DIVISION.                                         CUP00010
000200******************************************************************CUP00020
000300 PROGRAM-ID.     CUSTUPD.                                         CUP00030
000400 AUTHOR.         R F DEMSKI.                                      CUP00040
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        CUP00050
000600 DATE-WRITTEN.   02/14/91.                                        CUP00060
000700 DATE-COMPILED.  02/14/91.                                        CUP00080
000800 SECURITY.       NON-CONFIDENTIAL.                                CUP00090
000900******************************************************************CUP00100
001000*    CUSTOMER MASTER UPSERT SUBROUTINE.                           CUP00110
001100*    CALLED BY SALPOST AFTER A SALE HAS BEEN POSTED TO THE        CUP00120
001200*    LEDGER.  MATCHES THE INCOMING CUSTOMER AGAINST CUSTMSTR BY   CUP00130
001300*    EXACT E-MAIL FIRST, THEN BY EXACT NAME; UPDATES THE MATCH    CUP00140
001400*    OR APPENDS A NEW RECORD, AND HANDS THE ASSIGNED CUS-ID       CUP00150
001500*    BACK TO THE CALLER.                                          CUP00160
001600*                                                                 CUP00170
001700*    MAINTENANCE HISTORY                                          CUP00180
001800*    DATE      BY    TKT      DESCRIPTION                         CUP00190
001900*    --------  ----  -------  -------------------------------     CUP00200
002000*    02/14/91  RFD   SR-0118  ORIGINAL ROUTINE - PATTERNED ON     CUP00210
002100*              THE COST-CALCULATION SUBROUTINE'S CALLING          CUP00220
002200*              CONVENTION (PROCEDURE DIVISION USING, GOBACK).     CUP00230
002300*    11/06/95  JPK   SR-0266  MATCH-BY-NAME FALLBACK ADDED FOR    CUP00240
002400*              WALK-IN CUSTOMERS WHO DO NOT GIVE AN E-MAIL.       CUP00250
002500*    04/03/99  RFD   SR-0355  Y2K - SWITCHED THE TIMESTAMP BUILD  CUP00260
002600*              FROM ACCEPT FROM DATE (YYMMDD) TO ACCEPT FROM      CUP00270
002700*              DATE YYYYMMDD SO CUS-CREATED-AT/UPDATED-AT CARRY   CUP00280
002800*              A FULL 4-DIGIT YEAR.                               CUP00290
002810*    09/22/00  DGS   SR-0368  ADDED THE NUMERIC AND FLAT-TEXT     CUP00281
002820*              REDEFINES OF THE TIMESTAMP WORK AREAS SO THE       CUP00282
002830*              MILLENNIUM ROLLOVER SPOT-CHECK CAN COMPARE THE     CUP00283
002840*              BUILT STAMP AS A SINGLE NUMBER OR STRING INSTEAD   CUP00284
002850*              OF FIELD BY FIELD.                                 CUP00285
002900******************************************************************CUP00300
003000 ENVIRONMENT DIVISION.                                            CUP00310
003100 CONFIGURATION SECTION.                                           CUP00320
003200 SOURCE-COMPUTER. IBM-370.                                        CUP00330
003300 OBJECT-COMPUTER. IBM-370.                                        CUP00340
003400 SPECIAL-NAMES.                                                   CUP00350
003500     C01 IS TOP-OF-FORM.                                          CUP00360
003600 INPUT-OUTPUT SECTION.                                            CUP00370
003700 FILE-CONTROL.                                                    CUP00380
003800     SELECT CUSTOMER-FILE ASSIGN TO CUSTMSTR                      CUP00390
003900            ORGANIZATION IS RELATIVE                              CUP00400
004000            ACCESS MODE IS DYNAMIC                                CUP00410
004100            RELATIVE KEY IS CUS-REL-KEY                           CUP00420
004200            FILE STATUS IS CUSTMSTR-STATUS.                       CUP00430
004300 DATA DIVISION.                                                   CUP00440
004400 FILE SECTION.                                                    CUP00450
004500 FD  CUSTOMER-FILE.                                               CUP00460
004600 COPY CUSTCPY.                                                    CUP00470
004700 WORKING-STORAGE SECTION.                                         CUP00480
004710 77  NAME-MATCH-KEY          PIC 9(7)     COMP   VALUE 0.         CUP00481
004800 01  FILE-STATUS-CODES.                                           CUP00490
004900     05  CUSTMSTR-STATUS         PIC X(2)     VALUE SPACES.       CUP00500
005000         88  CUSTMSTR-OK                      VALUE '00'.         CUP00510
005100         88  CUSTMSTR-DUP-KEY                 VALUE '22'.         CUP00520
005200 01  WS-REL-KEYS.                                                 CUP00530
005300     05  CUS-HIGHEST-ID          PIC 9(7)     COMP   VALUE 0.     CUP00540
005400     05  EMAIL-MATCH-KEY         PIC 9(7)     COMP   VALUE 0.     CUP00550
005600 01  WS-REL-KEYS-DIGITS REDEFINES WS-REL-KEYS.                    CUP00570
005700     05  WS-REL-KEY-BYTE         PIC X OCCURS 2.                  CUP00580
005800 01  WS-SWITCHES.                                                 CUP00590
005900     05  CUST-EOF-SW             PIC X        VALUE 'N'.          CUP00600
006000         88  CUST-EOF                         VALUE 'Y'.          CUP00610
006100     05  EMAIL-MATCH-SW          PIC X        VALUE 'N'.          CUP00620
006200         88  EMAIL-MATCH-FOUND                VALUE 'Y'.          CUP00630
006300     05  NAME-MATCH-SW           PIC X        VALUE 'N'.          CUP00640
006400         88  NAME-MATCH-FOUND                 VALUE 'Y'.          CUP00650
006500     05  CUSTUPD-REJECT-SW       PIC X        VALUE 'N'.          CUP00660
006600         88  CUSTUPD-REJECTED                 VALUE 'Y'.          CUP00670
006700 01  WS-TIMESTAMP-BUILD.                                          CUP00680
006800     05  WS-SYS-DATE.                                             CUP00690
006900         10  WS-SYS-YYYY         PIC 9(4).                        CUP00700
007000         10  WS-SYS-MM           PIC 9(2).                        CUP00710
007100         10  WS-SYS-DD           PIC 9(2).                        CUP00720
007200     05  WS-SYS-TIME.                                             CUP00730
007300         10  WS-SYS-HH           PIC 9(2).                        CUP00740
007400         10  WS-SYS-MN           PIC 9(2).                        CUP00750
007500         10  WS-SYS-SS           PIC 9(2).                        CUP00760
007600         10  FILLER              PIC 9(2).                        CUP00770
007650 01  WS-TIMESTAMP-BUILD-EDIT REDEFINES WS-TIMESTAMP-BUILD         CUP00771
007660                          PIC 9(16).                              CUP00772
007700 01  WS-NOW-TIMESTAMP.                                            CUP00780
007800     05  WS-NOW-DATE.                                             CUP00790
007900         10  WS-NOW-YYYY         PIC 9(4).                        CUP00800
008000         10  FILLER              PIC X VALUE '-'.                 CUP00810
008100         10  WS-NOW-MM           PIC 9(2).                        CUP00820
008200         10  FILLER              PIC X VALUE '-'.                 CUP00830
008300         10  WS-NOW-DD           PIC 9(2).                        CUP00840
008400     05  FILLER                  PIC X VALUE SPACE.               CUP00850
008500     05  WS-NOW-TIME.                                             CUP00860
008600         10  WS-NOW-HH           PIC 9(2).                        CUP00870
008700         10  FILLER              PIC X VALUE ':'.                 CUP00880
008800         10  WS-NOW-MN           PIC 9(2).                        CUP00890
008900         10  FILLER              PIC X VALUE ':'.                 CUP00900
009000         10  WS-NOW-SS           PIC 9(2).                        CUP00910
009050 01  WS-NOW-TIMESTAMP-FLAT REDEFINES WS-NOW-TIMESTAMP             CUP00911
009060                          PIC X(19).                              CUP00912
009100 COPY CUSTCPY REPLACING CUS-RECORD BY WS-CUST-SCAN-REC.           CUP00920
009200 LINKAGE SECTION.                                                 CUP00930
009300 01  CUSTUPD-REQUEST.                                             CUP00940
009400     05  CUR-NAME-IN             PIC X(30).                       CUP00950
009500     05  CUR-EMAIL-IN            PIC X(30).                       CUP00960
009600     05  CUR-PHONE-IN            PIC X(15).                       CUP00970
009700     05  CUR-COMPANY-IN          PIC X(30).                       CUP00980
009800     05  CUR-INDUSTRY-IN         PIC X(20).                       CUP00990
009900     05  CUR-SEGMENT-IN          PIC X(15).                       CUP01000
010000     05  CUR-STATUS-IN           PIC X(10).                       CUP01010
010100     05  CUR-LEAD-SOURCE-IN      PIC X(15).                       CUP01020
010200     05  CUR-ADDRESS-1-IN        PIC X(30).                       CUP01030
010300     05  CUR-ADDRESS-2-IN        PIC X(30).                       CUP01040
010400     05  CUR-CITY-IN             PIC X(20).                       CUP01050
010500     05  CUR-STATE-IN            PIC X(15).                       CUP01060
010600     05  CUR-COUNTRY-IN          PIC X(15).                       CUP01070
010700     05  CUR-POSTAL-CODE-IN      PIC X(10).                       CUP01080
010800     05  CUR-NOTES-IN            PIC X(40).                       CUP01090
010900     05  CUR-LAST-CONTACT-IN     PIC X(19).                       CUP01100
011000 01  CUSTUPD-RESULT.                                              CUP01110
011100     05  CUR-ASSIGNED-ID         PIC 9(7).                        CUP01120
011200     05  CUR-RETURN-CODE         PIC X.                           CUP01130
011300         88  CUR-OK                           VALUE '0'.          CUP01140
011400         88  CUR-REJECTED-BLANK-NAME          VALUE 'R'.          CUP01150
011500 PROCEDURE DIVISION USING CUSTUPD-REQUEST, CUSTUPD-RESULT.        CUP01160
011600 000-MAIN-LOGIC.                                                  CUP01170
011700     PERFORM 050-GET-CURRENT-TIMESTAMP THRU 050-EXIT.             CUP01180
011800     PERFORM 100-VALIDATE-NAME THRU 100-EXIT.                     CUP01190
011900     IF CUSTUPD-REJECTED                                          CUP01200
012000         GO TO 999-DONE.                                          CUP01210
012100     PERFORM 200-SCAN-CUSTOMER-FILE THRU 200-EXIT.                CUP01220
012200     IF EMAIL-MATCH-FOUND OR NAME-MATCH-FOUND                     CUP01230
012300         PERFORM 300-UPDATE-EXISTING THRU 300-EXIT                CUP01240
012400     ELSE                                                         CUP01250
012500         PERFORM 400-INSERT-NEW THRU 400-EXIT.                    CUP01260
012600     CLOSE CUSTOMER-FILE.                                         CUP01270
012700 999-DONE.                                                        CUP01280
012800     GOBACK.                                                      CUP01290
012900 050-GET-CURRENT-TIMESTAMP.                                       CUP01300
013000     ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.                       CUP01310
013100     ACCEPT WS-SYS-TIME FROM TIME.                                CUP01320
013200     MOVE WS-SYS-YYYY TO WS-NOW-YYYY.                             CUP01330
013300     MOVE WS-SYS-MM   TO WS-NOW-MM.                               CUP01340
013400     MOVE WS-SYS-DD   TO WS-NOW-DD.                               CUP01350
013500     MOVE WS-SYS-HH   TO WS-NOW-HH.                               CUP01360
013600     MOVE WS-SYS-MN   TO WS-NOW-MN.                               CUP01370
013700     MOVE WS-SYS-SS   TO WS-NOW-SS.                               CUP01380
013800 050-EXIT.                                                        CUP01390
013900     EXIT.                                                        CUP01400
014000 100-VALIDATE-NAME.                                               CUP01410
014100     MOVE '0' TO CUR-RETURN-CODE.                                 CUP01420
014200     MOVE 0   TO CUR-ASSIGNED-ID.                                 CUP01430
014300     IF CUR-NAME-IN = SPACES                                      CUP01440
014400         MOVE 'R' TO CUR-RETURN-CODE                              CUP01450
014500         MOVE 'Y' TO CUSTUPD-REJECT-SW.                           CUP01460
014600 100-EXIT.                                                        CUP01470
014700     EXIT.                                                        CUP01480
014800 200-SCAN-CUSTOMER-FILE.                                          CUP01490
014900     OPEN I-O CUSTOMER-FILE.                                      CUP01500
015000     IF NOT CUSTMSTR-OK                                           CUP01510
015100         OPEN OUTPUT CUSTOMER-FILE                                CUP01520
015200         CLOSE CUSTOMER-FILE                                      CUP01530
015300         OPEN I-O CUSTOMER-FILE.                                  CUP01540
015400     MOVE 0   TO CUS-HIGHEST-ID.                                  CUP01550
015500     MOVE 0   TO EMAIL-MATCH-KEY.                                 CUP01560
015600     MOVE 0   TO NAME-MATCH-KEY.                                  CUP01570
015700     MOVE 'N' TO CUST-EOF-SW.                                     CUP01580
015800     MOVE 'N' TO EMAIL-MATCH-SW.                                  CUP01590
015900     MOVE 'N' TO NAME-MATCH-SW.                                   CUP01600
016000     MOVE 1   TO CUS-REL-KEY.                                     CUP01610
016100     PERFORM 210-SCAN-ONE-RECORD THRU 210-EXIT                    CUP01620
016200         UNTIL CUST-EOF.                                          CUP01630
016300 200-EXIT.                                                        CUP01640
016400     EXIT.                                                        CUP01650
016500 210-SCAN-ONE-RECORD.                                             CUP01660
016600     READ CUSTOMER-FILE NEXT RECORD                               CUP01670
016700         AT END                                                   CUP01680
016800             MOVE 'Y' TO CUST-EOF-SW                              CUP01690
016900             GO TO 210-EXIT                                       CUP01700
017000     END-READ.                                                    CUP01710
017100     IF CUS-NAME OF CUSTOMER-FILE = SPACES                        CUP01720
017200         GO TO 210-EXIT.                                          CUP01730
017300     IF CUS-REL-KEY > CUS-HIGHEST-ID                              CUP01740
017400         MOVE CUS-REL-KEY TO CUS-HIGHEST-ID.                      CUP01750
017500     IF NOT EMAIL-MATCH-FOUND                                     CUP01760
017600        AND CUR-EMAIL-IN NOT = SPACES                             CUP01770
017700        AND CUS-EMAIL OF CUSTOMER-FILE = CUR-EMAIL-IN             CUP01780
017800         MOVE CUS-REL-KEY TO EMAIL-MATCH-KEY                      CUP01790
017900         MOVE 'Y' TO EMAIL-MATCH-SW.                              CUP01800
018000     IF NOT NAME-MATCH-FOUND                                      CUP01810
018100        AND CUS-NAME OF CUSTOMER-FILE = CUR-NAME-IN               CUP01820
018200         MOVE CUS-REL-KEY TO NAME-MATCH-KEY                       CUP01830
018300         MOVE 'Y' TO NAME-MATCH-SW.                               CUP01840
018400 210-EXIT.                                                        CUP01850
018500     EXIT.                                                        CUP01860
018600 300-UPDATE-EXISTING.                                             CUP01870
018700     IF EMAIL-MATCH-FOUND                                         CUP01880
018800         MOVE EMAIL-MATCH-KEY TO CUS-REL-KEY                      CUP01890
018900     ELSE                                                         CUP01900
019000         MOVE NAME-MATCH-KEY  TO CUS-REL-KEY.                     CUP01910
019100     READ CUSTOMER-FILE INTO WS-CUST-SCAN-REC                     CUP01920
019200         INVALID KEY                                              CUP01930
019300             GO TO 300-EXIT                                       CUP01940
019400     END-READ.                                                    CUP01950
019500     MOVE CUR-NAME-IN TO CUS-NAME OF WS-CUST-SCAN-REC.            CUP01960
019600     IF CUR-EMAIL-IN NOT = SPACES                                 CUP01970
019700         MOVE CUR-EMAIL-IN TO CUS-EMAIL OF WS-CUST-SCAN-REC.      CUP01980
019800     IF CUR-PHONE-IN NOT = SPACES                                 CUP01990
019900         MOVE CUR-PHONE-IN TO CUS-PHONE OF WS-CUST-SCAN-REC.      CUP02000
020000     IF CUR-COMPANY-IN NOT = SPACES                               CUP02010
020100         MOVE CUR-COMPANY-IN TO CUS-COMPANY OF WS-CUST-SCAN-REC.  CUP02020
020200     IF CUR-INDUSTRY-IN NOT = SPACES                              CUP02030
020300         MOVE CUR-INDUSTRY-IN TO CUS-INDUSTRY OF WS-CUST-SCAN-REC.CUP02040
020400     IF CUR-SEGMENT-IN NOT = SPACES                               CUP02050
020500         MOVE CUR-SEGMENT-IN TO CUS-SEGMENT OF WS-CUST-SCAN-REC.  CUP02060
020600     IF CUR-STATUS-IN NOT = SPACES                                CUP02070
020700         MOVE CUR-STATUS-IN TO CUS-STATUS OF WS-CUST-SCAN-REC.    CUP02080
020800     IF CUR-LEAD-SOURCE-IN NOT = SPACES                           CUP02090
020900         MOVE CUR-LEAD-SOURCE-IN TO                               CUP02100
021000                 CUS-LEAD-SOURCE OF WS-CUST-SCAN-REC.             CUP02110
021100     IF CUR-ADDRESS-1-IN NOT = SPACES                             CUP02120
021150         MOVE CUR-ADDRESS-1-IN TO                                 CUP02125
021175                 CUS-ADDRESS-1 OF WS-CUST-SCAN-REC.               CUP02128
021300     IF CUR-ADDRESS-2-IN NOT = SPACES                             CUP02140
021350         MOVE CUR-ADDRESS-2-IN TO                                 CUP02145
021375                 CUS-ADDRESS-2 OF WS-CUST-SCAN-REC.               CUP02148
021500     IF CUR-CITY-IN NOT = SPACES                                  CUP02160
021600         MOVE CUR-CITY-IN TO CUS-CITY OF WS-CUST-SCAN-REC.        CUP02170
021700     IF CUR-STATE-IN NOT = SPACES                                 CUP02180
021800         MOVE CUR-STATE-IN TO CUS-STATE OF WS-CUST-SCAN-REC.      CUP02190
021900     IF CUR-COUNTRY-IN NOT = SPACES                               CUP02200
022000         MOVE CUR-COUNTRY-IN TO CUS-COUNTRY OF WS-CUST-SCAN-REC.  CUP02210
022100     IF CUR-POSTAL-CODE-IN NOT = SPACES                           CUP02220
022200         MOVE CUR-POSTAL-CODE-IN TO                               CUP02230
022300                 CUS-POSTAL-CODE OF WS-CUST-SCAN-REC.             CUP02240
022400     IF CUR-NOTES-IN NOT = SPACES                                 CUP02250
022500         MOVE CUR-NOTES-IN TO CUS-NOTES OF WS-CUST-SCAN-REC.      CUP02260
022600     IF CUR-LAST-CONTACT-IN NOT = SPACES                          CUP02270
022700         MOVE CUR-LAST-CONTACT-IN TO                              CUP02280
022800                 CUS-LAST-CONTACT OF WS-CUST-SCAN-REC             CUP02290
022900     ELSE                                                         CUP02300
023000         MOVE WS-NOW-TIMESTAMP TO                                 CUP02310
023100                 CUS-LAST-CONTACT OF WS-CUST-SCAN-REC.            CUP02320
023200     MOVE WS-NOW-TIMESTAMP TO CUS-UPDATED-AT OF WS-CUST-SCAN-REC. CUP02330
023300     REWRITE CUSTOMER-FILE FROM WS-CUST-SCAN-REC.                 CUP02340
023400     MOVE CUS-REL-KEY TO CUR-ASSIGNED-ID.                         CUP02350
023500 300-EXIT.                                                        CUP02360
023600     EXIT.                                                        CUP02370
023700 400-INSERT-NEW.                                                  CUP02380
023800     INITIALIZE WS-CUST-SCAN-REC.                                 CUP02390
023900     COMPUTE CUS-REL-KEY = CUS-HIGHEST-ID + 1.                    CUP02400
024000     MOVE CUS-REL-KEY         TO CUS-ID OF WS-CUST-SCAN-REC.      CUP02410
024100     MOVE CUR-NAME-IN         TO CUS-NAME OF WS-CUST-SCAN-REC.    CUP02420
024200     MOVE CUR-EMAIL-IN        TO CUS-EMAIL OF WS-CUST-SCAN-REC.   CUP02430
024300     MOVE CUR-PHONE-IN        TO CUS-PHONE OF WS-CUST-SCAN-REC.   CUP02440
024400     MOVE CUR-COMPANY-IN      TO CUS-COMPANY OF WS-CUST-SCAN-REC. CUP02450
024500     MOVE CUR-INDUSTRY-IN     TO CUS-INDUSTRY OF WS-CUST-SCAN-REC.CUP02460
024600     MOVE CUR-SEGMENT-IN      TO CUS-SEGMENT OF WS-CUST-SCAN-REC. CUP02470
024700     MOVE CUR-STATUS-IN       TO CUS-STATUS OF WS-CUST-SCAN-REC.  CUP02480
024800     MOVE CUR-LEAD-SOURCE-IN  TO                                  CUP02490
024900             CUS-LEAD-SOURCE OF WS-CUST-SCAN-REC.                 CUP02500
025000     MOVE CUR-ADDRESS-1-IN    TO                                  CUP02510
025020             CUS-ADDRESS-1 OF WS-CUST-SCAN-REC.                   CUP02515
025100     MOVE CUR-ADDRESS-2-IN    TO                                  CUP02520
025120             CUS-ADDRESS-2 OF WS-CUST-SCAN-REC.                   CUP02525
025200     MOVE CUR-CITY-IN         TO CUS-CITY OF WS-CUST-SCAN-REC.    CUP02530
025300     MOVE CUR-STATE-IN        TO CUS-STATE OF WS-CUST-SCAN-REC.   CUP02540
025400     MOVE CUR-COUNTRY-IN      TO CUS-COUNTRY OF WS-CUST-SCAN-REC. CUP02550
025500     MOVE CUR-POSTAL-CODE-IN  TO                                  CUP02560
025600             CUS-POSTAL-CODE OF WS-CUST-SCAN-REC.                 CUP02570
025700     MOVE CUR-NOTES-IN        TO CUS-NOTES OF WS-CUST-SCAN-REC.   CUP02580
025800     IF CUR-LAST-CONTACT-IN NOT = SPACES                          CUP02590
025900         MOVE CUR-LAST-CONTACT-IN TO                              CUP02600
026000                 CUS-LAST-CONTACT OF WS-CUST-SCAN-REC             CUP02610
026100     ELSE                                                         CUP02620
026200         MOVE WS-NOW-TIMESTAMP TO                                 CUP02630
026300                 CUS-LAST-CONTACT OF WS-CUST-SCAN-REC.            CUP02640
026400     MOVE WS-NOW-TIMESTAMP TO CUS-CREATED-AT OF WS-CUST-SCAN-REC. CUP02650
026500     MOVE WS-NOW-TIMESTAMP TO CUS-UPDATED-AT OF WS-CUST-SCAN-REC. CUP02660
026600     WRITE CUSTOMER-FILE FROM WS-CUST-SCAN-REC                    CUP02670
026700         INVALID KEY                                              CUP02680
026800             MOVE 'R' TO CUR-RETURN-CODE                          CUP02690
026900     END-WRITE.                                                   CUP02700
027000     MOVE CUS-REL-KEY TO CUR-ASSIGNED-ID.                         CUP02710
027100 400-EXIT.                                                        CUP02720
027200     EXIT.                                                        CUP02730
