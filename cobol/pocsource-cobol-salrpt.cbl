000100 IDENTIFICATION DIVISION.                                         SRP00010
000200******************************************************************SRP00020
000300* PROGRAM:  SALRPT                                                SRP00030
000400 PROGRAM-ID.     SALRPT.                                          SRP00040
000500 AUTHOR.         R F DEMSKI.                                      SRP00050
000600 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        SRP00060
000700 DATE-WRITTEN.   07/09/97.                                        SRP00070
000800 DATE-COMPILED.  07/09/97.                                        SRP00080
000900 SECURITY.       NON-CONFIDENTIAL.                                SRP00090
001000******************************************************************SRP00100
001100* ONE-PASS DAILY SALES REPORT OVER THE PURCHASE LEDGER.  BUILDS   SRP00110
001200* TODAY'S COUNT/REVENUE/AVERAGE, A 7-DAY REVENUE TREND BY DATE,   SRP00120
001300* AND THE TOP-3 PRODUCTS OVER THAT SAME 7-DAY WINDOW.  PRODUCT    SRP00130
001400* RANKING BORROWS SRTDESC - THE SAME ROUTINE PURINQ USES TO       SRP00140
001500* ORDER ITS LISTING - SINCE BOTH NEED A SMALL DESCENDING SORT     SRP00150
001600* WITH A SECOND KEY CARRIED ALONG FOR THE RIDE.                   SRP00160
001700*                                                                 SRP00170
001800* MAINTENANCE HISTORY                                             SRP00180
001900* DATE      BY    TKT      DESCRIPTION                            SRP00190
002000* --------  ----  -------  -------------------------------        SRP00200
002100* 07/09/97  RFD   SR-0305  ORIGINAL ROUTINE, REPLACING THE OLD    SRP00210
002200*           END-OF-DAY TALLY SHEET THE DESK FILLED IN BY HAND.    SRP00220
002300* 02/12/98  JPK   SR-0326  ADDED THE TOP-3 PRODUCT BREAKOUT AND   SRP00230
002400*           THE LOW-SALES-THRESHOLD ALERT AT THE SALES DESK'S     SRP00240
002500*           REQUEST.                                              SRP00250
002600* 04/03/99  RFD   SR-0355  Y2K - TIMESTAMP BUILD SWITCHED TO      SRP00260
002700*           ACCEPT FROM DATE YYYYMMDD FOR A FULL 4-DIGIT YEAR.    SRP00270
002750* 01/18/02  JPK   SR-0379  PULLED THE SRTDESC CALL SUBSCRIPTS     SRP00275
002760*           WS-SW-SUB1/WS-SW-SUB2 OUT OF WS-SORT-WORK TO 77-      SRP00276
002770*           LEVELS TO MATCH THE SHOP'S WORKING-STORAGE HABITS.    SRP00277
002800******************************************************************SRP00280
002900 ENVIRONMENT DIVISION.                                            SRP00290
003000 CONFIGURATION SECTION.                                           SRP00300
003100 SOURCE-COMPUTER. IBM-370.                                        SRP00310
003200 OBJECT-COMPUTER. IBM-370.                                        SRP00320
003300 SPECIAL-NAMES.                                                   SRP00330
003400     C01 IS TOP-OF-FORM.                                          SRP00340
003500 INPUT-OUTPUT SECTION.                                            SRP00350
003600 FILE-CONTROL.                                                    SRP00360
003700     SELECT PURCHASE-FILE ASSIGN TO PURCHMST                      SRP00370
003800            ORGANIZATION IS RELATIVE                              SRP00380
003900            ACCESS MODE IS DYNAMIC                                SRP00390
004000            RELATIVE KEY IS PUR-REL-KEY                           SRP00400
004100            FILE STATUS IS WS-PURCHMST-STATUS.                    SRP00410
004200     SELECT REPORT-FILE ASSIGN TO SALESRPT                        SRP00420
004300            ORGANIZATION IS LINE SEQUENTIAL                       SRP00430
004400            FILE STATUS IS WS-REPORT-STATUS.                      SRP00440
004500 DATA DIVISION.                                                   SRP00450
004600 FILE SECTION.                                                    SRP00460
004700 FD  PURCHASE-FILE.                                               SRP00470
004800 COPY PURCHCPY.                                                   SRP00480
004900 FD  REPORT-FILE.                                                 SRP00490
005000 01  REPORT-RECORD                   PIC X(80).                   SRP00500
005100 WORKING-STORAGE SECTION.                                         SRP00510
005101 77  WS-SW-SUB1                  PIC 9(2)   COMP   VALUE 0.       SRP00511
005102 77  WS-SW-SUB2                  PIC 9(2)   COMP   VALUE 0.       SRP00512
005200 01  WS-REL-KEYS.                                                 SRP00520
005300     05  PUR-REL-KEY                 PIC 9(7)   COMP.             SRP00530
005400     05  DAILY-SALES-TARGET          PIC 9(5)   COMP VALUE 10.    SRP00540
005500     05  LOW-SALES-THRESHOLD         PIC 9(5)   COMP VALUE 5.     SRP00550
005600     05  DEFAULT-CURRENCY            PIC X(3)   VALUE 'USD'.      SRP00560
005700     05  WS-TODAY-COUNT              PIC 9(5)   COMP VALUE 0.     SRP00570
005800     05  WS-RANK-ARRAY-SIZE          PIC S9(4)  COMP VALUE 0.     SRP00580
005900     05  WS-PROD-COUNT-USED          PIC 9(4)   COMP VALUE 0.     SRP00590
006000     05  WS-TREND-COUNT              PIC 9(2)   COMP VALUE 0.     SRP00600
006100     05  WS-ALERT-COUNT              PIC 9(2)   COMP VALUE 0.     SRP00610
006200     05  WS-PRINT-SUB                PIC 9(4)   COMP VALUE 0.     SRP00620
006300 01  WS-REL-KEYS-EDIT REDEFINES WS-REL-KEYS.                      SRP00630
006400     05  FILLER                      PIC X(25).                   SRP00640
006500 01  SYSTEM-DATE-AND-TIME.                                        SRP00650
006600     05  WS-SYS-DATE.                                             SRP00660
006700         10  WS-SYS-YYYY             PIC 9(4).                    SRP00670
006800         10  WS-SYS-MM               PIC 9(2).                    SRP00680
006900         10  WS-SYS-DD               PIC 9(2).                    SRP00690
007000     05  WS-SYS-TIME.                                             SRP00700
007100         10  WS-SYS-HH               PIC 9(2).                    SRP00710
007200         10  WS-SYS-MN               PIC 9(2).                    SRP00720
007300         10  WS-SYS-SS               PIC 9(2).                    SRP00730
007400         10  FILLER                  PIC 9(2).                    SRP00740
007500 01  SYSTEM-DATE-AND-TIME-VIEW REDEFINES SYSTEM-DATE-AND-TIME.    SRP00750
007600     05  FILLER                      PIC X(16).                   SRP00760
007700 01  WS-TODAY-DATE-GROUP.                                         SRP00770
007800     05  WS-TD-YYYY                  PIC 9(4).                    SRP00780
007900     05  FILLER                      PIC X      VALUE '-'.        SRP00790
008000     05  WS-TD-MM                    PIC 99.                      SRP00800
008100     05  FILLER                      PIC X      VALUE '-'.        SRP00810
008200     05  WS-TD-DD                    PIC 99.                      SRP00820
008300 01  WS-TODAY-DATE-VIEW REDEFINES WS-TODAY-DATE-GROUP             SRP00830
008400                                     PIC X(10).                   SRP00840
008500 01  WS-DATE-CALC.                                                SRP00850
008600     05  JD-YYYY                     PIC 9(4).                    SRP00860
008700     05  JD-MM                       PIC 9(2).                    SRP00870
008800     05  JD-DD                       PIC 9(2).                    SRP00880
008900     05  JD-RESULT                   PIC S9(7)  COMP VALUE 0.     SRP00890
009000 01  WS-DATE-CALC-VIEW REDEFINES WS-DATE-CALC.                    SRP00900
009100     05  FILLER                      PIC X(12).                   SRP00910
009200 01  WS-FILTER-VALUES.                                            SRP00920
009300     05  WS-TODAY-PSEUDO-DAYS        PIC S9(7)  COMP VALUE 0.     SRP00930
009400     05  WS-CUTOFF-PSEUDO-DAYS       PIC S9(7)  COMP VALUE 0.     SRP00940
009500     05  WS-REC-PSEUDO-DAYS          PIC S9(7)  COMP VALUE 0.     SRP00950
009600     05  FILLER                      PIC X(04) VALUE SPACES.      SRP00960
009700 01  WS-SUMMARY-VALUES.                                           SRP00970
009800     05  WS-TODAY-REVENUE            PIC S9(9)V99 VALUE 0.        SRP00980
009900     05  WS-TODAY-AVERAGE            PIC S9(9)V99 VALUE 0.        SRP00990
010000     05  FILLER                      PIC X(04) VALUE SPACES.      SRP01000
010100 01  WS-TREND-TABLE.                                              SRP01010
010200     05  WS-TREND-ENTRY OCCURS 7 TIMES.                           SRP01020
010300         10  WS-TREND-DATE           PIC X(10) VALUE SPACES.      SRP01030
010400         10  WS-TREND-REVENUE        PIC S9(9)V99 COMP-3          SRP01040
010500                                     VALUE 0.                     SRP01050
010600     05  FILLER                      PIC X(04) VALUE SPACES.      SRP01060
010700 01  WS-PRODUCT-TRACK.                                            SRP01070
010800     05  WS-PROD-ENTRY OCCURS 30 TIMES.                           SRP01080
010900         10  WS-PROD-NAME            PIC X(30) VALUE SPACES.      SRP01090
011000         10  WS-PROD-ORDER-COUNT     PIC 9(5)   COMP VALUE 0.     SRP01100
011100         10  WS-PROD-REVENUE         PIC S9(9)V99 COMP-3          SRP01110
011200                                     VALUE 0.                     SRP01120
011300     05  FILLER                      PIC X(04) VALUE SPACES.      SRP01130
011400 01  WS-RANK-ARRAYS.                                              SRP01140
011500     05  WS-RANK-VALUE    PIC S9(9)V99 COMP-3                     SRP01150
011600                     OCCURS 1 TO 50 TIMES DEPENDING               SRP01160
011700                         ON WS-RANK-ARRAY-SIZE.                   SRP01170
011800 01  WS-RANK-KEYS-GROUP.                                          SRP01180
011900     05  WS-RANK-KEY      PIC 9(7)     COMP                       SRP01190
012000                     OCCURS 1 TO 50 TIMES DEPENDING               SRP01200
012100                         ON WS-RANK-ARRAY-SIZE.                   SRP01210
012200 01  WS-ALERTS-TABLE.                                             SRP01220
012300     05  WS-ALERT-ENTRY OCCURS 2 TIMES PIC X(60) VALUE SPACES.    SRP01230
012400     05  FILLER                      PIC X(04) VALUE SPACES.      SRP01240
012500 01  WS-SORT-WORK.                                                SRP01250
012800     05  WS-SW-DONE-SW               PIC X      VALUE 'N'.        SRP01280
012900         88  SORT-DONE                           VALUE 'Y'.       SRP01290
013000     05  WS-SW-TEMP-DATE             PIC X(10)  VALUE SPACES.     SRP01300
013100     05  WS-SW-TEMP-REV              PIC S9(9)V99 COMP-3          SRP01310
013200                                     VALUE 0.                     SRP01320
013300     05  FILLER                      PIC X(04) VALUE SPACES.      SRP01330
013400 01  FILE-STATUS-CODES.                                           SRP01340
013500     05  WS-PURCHMST-STATUS          PIC X(2)   VALUE SPACES.     SRP01350
013600         88  PURCHMST-OK                         VALUE '00'.      SRP01360
013700     05  WS-REPORT-STATUS            PIC X(2)   VALUE SPACES.     SRP01370
013800 01  WS-SWITCHES.                                                 SRP01380
013900     05  WS-LEDGER-EOF-SW            PIC X      VALUE 'N'.        SRP01390
014000         88  LEDGER-EOF                          VALUE 'Y'.       SRP01400
014100     05  WS-PROD-FOUND-SW            PIC X      VALUE 'N'.        SRP01410
014200         88  PROD-ALREADY-TRACKED                VALUE 'Y'.       SRP01420
014300 01  RPT-BORDER-LINE.                                             SRP01430
014400     05  FILLER   PIC X(60) VALUE ALL '='.                        SRP01440
014500     05  FILLER   PIC X(20) VALUE SPACES.                         SRP01450
014600 01  RPT-TITLE-LINE.                                              SRP01460
014700     05  FILLER         PIC X(21) VALUE 'DAILY SALES REPORT - '.  SRP01470
014800     05  RPT-TITLE-DATE PIC X(10).                                SRP01480
014900     05  FILLER         PIC X(49) VALUE SPACES.                   SRP01490
015000 01  RPT-COUNT-LINE.                                              SRP01500
015100     05  FILLER           PIC X(13) VALUE 'Sales count: '.        SRP01510
015200     05  RPT-COUNT-DISP   PIC ZZZZ9.                              SRP01520
015300     05  FILLER           PIC X(62) VALUE SPACES.                 SRP01530
015400 01  RPT-REVENUE-LINE.                                            SRP01540
015500     05  FILLER           PIC X(09) VALUE 'Revenue: '.            SRP01550
015600     05  RPT-REV-CUR      PIC X(03).                              SRP01560
015700     05  FILLER           PIC X(01) VALUE SPACE.                  SRP01580
015800     05  RPT-REV-AMOUNT   PIC ZZZ,ZZ9.99.                         SRP01590
015900     05  FILLER           PIC X(56) VALUE SPACES.                 SRP01600
016000 01  RPT-AVERAGE-LINE.                                            SRP01610
016100     05  FILLER           PIC X(14) VALUE 'Average deal: '.       SRP01620
016200     05  RPT-AVG-CUR      PIC X(03).                              SRP01630
016300     05  FILLER           PIC X(01) VALUE SPACE.                  SRP01640
016400     05  RPT-AVG-AMOUNT   PIC ZZZ,ZZ9.99.                         SRP01650
016500     05  FILLER           PIC X(55) VALUE SPACES.                 SRP01660
016600 01  RPT-LABEL-LINE.                                              SRP01670
016700     05  RPT-LABEL-TEXT   PIC X(20).                              SRP01680
016800     05  FILLER           PIC X(60) VALUE SPACES.                 SRP01690
016900 01  RPT-ALERT-LINE.                                              SRP01700
017000     05  FILLER           PIC X(02) VALUE '- '.                   SRP01710
017100     05  RPT-ALERT-TEXT   PIC X(60).                              SRP01720
017200     05  FILLER           PIC X(18) VALUE SPACES.                 SRP01730
017300 01  RPT-TOP-PRODUCT-LINE.                                        SRP01740
017400     05  FILLER           PIC X(02) VALUE '- '.                   SRP01750
017500     05  RPT-TP-NAME      PIC X(30).                              SRP01760
017600     05  FILLER           PIC X(11) VALUE ' | Orders: '.          SRP01770
017700     05  RPT-TP-ORDERS    PIC ZZ9.                                SRP01780
017800     05  FILLER           PIC X(11) VALUE ' | Revenue: '.         SRP01790
017900     05  RPT-TP-CUR       PIC X(03).                              SRP01800
018000     05  FILLER           PIC X(01) VALUE SPACE.                  SRP01810
018100     05  RPT-TP-AMOUNT    PIC ZZZ,ZZ9.99.                         SRP01820
018200     05  FILLER           PIC X(11) VALUE SPACES.                 SRP01830
018300 01  RPT-TREND-LINE.                                              SRP01840
018400     05  FILLER           PIC X(02) VALUE '- '.                   SRP01850
018500     05  RPT-TR-DATE      PIC X(10).                              SRP01860
018600     05  FILLER           PIC X(02) VALUE ': '.                   SRP01870
018700     05  RPT-TR-CUR       PIC X(03).                              SRP01880
018800     05  FILLER           PIC X(01) VALUE SPACE.                  SRP01890
018900     05  RPT-TR-AMOUNT    PIC ZZZ,ZZ9.99.                         SRP01900
019000     05  FILLER           PIC X(50) VALUE SPACES.                 SRP01910
019100 01  RPT-RECOMMEND-LINE.                                          SRP01920
019200     05  RPT-RECOMMEND-TEXT          PIC X(60).                   SRP01930
019300     05  FILLER                      PIC X(20) VALUE SPACES.      SRP01940
019400 01  RPT-BLANK-LINE.                                              SRP01950
019500     05  FILLER                      PIC X(80) VALUE SPACES.      SRP01960
019600 LINKAGE SECTION.                                                 SRP01970
019700 PROCEDURE DIVISION.                                              SRP01980
019800 000-MAIN-LOGIC.                                                  SRP01990
019900     PERFORM 050-BUILD-TIMESTAMP THRU 050-EXIT.                   SRP02000
020000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        SRP02010
020100     PERFORM 200-SCAN-LEDGER THRU 200-EXIT                        SRP02020
020200         UNTIL LEDGER-EOF.                                        SRP02030
020300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       SRP02040
020400     PERFORM 300-COMPUTE-AVERAGE THRU 300-EXIT.                   SRP02050
020500     PERFORM 400-BUILD-ALERTS THRU 400-EXIT.                      SRP02060
020600     PERFORM 500-SORT-TREND THRU 500-EXIT.                        SRP02070
020700     PERFORM 600-RANK-PRODUCTS THRU 600-EXIT.                     SRP02080
020800     PERFORM 800-PRINT-REPORT THRU 800-EXIT.                      SRP02090
020850     CLOSE REPORT-FILE.                                           SRP02095
020900     GOBACK.                                                      SRP02100
021000 050-BUILD-TIMESTAMP.                                             SRP02110
021100     ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.                       SRP02120
021200     ACCEPT WS-SYS-TIME FROM TIME.                                SRP02130
021300     MOVE WS-SYS-YYYY TO JD-YYYY  WS-TD-YYYY.                     SRP02140
021400     MOVE WS-SYS-MM   TO JD-MM    WS-TD-MM.                       SRP02150
021500     MOVE WS-SYS-DD   TO JD-DD    WS-TD-DD.                       SRP02160
021600     PERFORM 900-CALC-PSEUDO-DAYS THRU 900-EXIT.                  SRP02170
021700     MOVE JD-RESULT TO WS-TODAY-PSEUDO-DAYS.                      SRP02180
021800     COMPUTE WS-CUTOFF-PSEUDO-DAYS = WS-TODAY-PSEUDO-DAYS - 6.    SRP02190
021900 050-EXIT.                                                        SRP02200
022000     EXIT.                                                        SRP02210
022100 200-SCAN-LEDGER.                                                 SRP02220
022200     READ PURCHASE-FILE NEXT RECORD                               SRP02230
022300         AT END                                                   SRP02240
022400             MOVE 'Y' TO WS-LEDGER-EOF-SW                         SRP02250
022500             GO TO 200-EXIT                                       SRP02260
022600     END-READ.                                                    SRP02270
022700     IF PUR-CUSTOMER = SPACES                                     SRP02280
022800         GO TO 200-EXIT.                                          SRP02290
022900     MOVE PUR-TS-DATE(1:4) TO JD-YYYY.                            SRP02300
023000     MOVE PUR-TS-DATE(6:2) TO JD-MM.                              SRP02310
023100     MOVE PUR-TS-DATE(9:2) TO JD-DD.                              SRP02320
023200     PERFORM 900-CALC-PSEUDO-DAYS THRU 900-EXIT.                  SRP02330
023300     MOVE JD-RESULT TO WS-REC-PSEUDO-DAYS.                        SRP02340
023400     IF WS-REC-PSEUDO-DAYS = WS-TODAY-PSEUDO-DAYS                 SRP02350
023500         PERFORM 250-ACCUM-TODAY THRU 250-EXIT.                   SRP02360
023600     IF WS-REC-PSEUDO-DAYS >= WS-CUTOFF-PSEUDO-DAYS               SRP02370
023700         PERFORM 260-ACCUM-TREND THRU 260-EXIT                    SRP02380
023800         PERFORM 270-ACCUM-PRODUCT THRU 270-EXIT.                 SRP02390
023900 200-EXIT.                                                        SRP02400
024000     EXIT.                                                        SRP02410
024100 250-ACCUM-TODAY.                                                 SRP02420
024200     ADD 1 TO WS-TODAY-COUNT.                                     SRP02430
024300     ADD PUR-TOTAL TO WS-TODAY-REVENUE.                           SRP02440
024400 250-EXIT.                                                        SRP02450
024500     EXIT.                                                        SRP02460
024600 260-ACCUM-TREND.                                                 SRP02470
024700     MOVE 'N' TO WS-PROD-FOUND-SW.                                SRP02480
024800     MOVE 0 TO WS-SW-SUB1.                                        SRP02490
024900     PERFORM 265-FIND-TREND-DATE THRU 265-EXIT                    SRP02500
025000         VARYING WS-SW-SUB1 FROM 1 BY 1                           SRP02510
025100         UNTIL WS-SW-SUB1 > WS-TREND-COUNT                        SRP02520
025200             OR PROD-ALREADY-TRACKED.                             SRP02530
025300     IF PROD-ALREADY-TRACKED                                      SRP02540
025400         ADD PUR-TOTAL TO WS-TREND-REVENUE(WS-SW-SUB1)            SRP02550
025500     ELSE                                                         SRP02560
025600         IF WS-TREND-COUNT < 7                                    SRP02570
025700             ADD 1 TO WS-TREND-COUNT                              SRP02580
025800             MOVE PUR-TS-DATE TO WS-TREND-DATE(WS-TREND-COUNT)    SRP02590
025900             MOVE PUR-TOTAL   TO WS-TREND-REVENUE(WS-TREND-COUNT) SRP02600
026000         END-IF                                                   SRP02610
026100     END-IF.                                                      SRP02620
026200 260-EXIT.                                                        SRP02630
026300     EXIT.                                                        SRP02640
026400 265-FIND-TREND-DATE.                                             SRP02650
026500     IF WS-TREND-DATE(WS-SW-SUB1) = PUR-TS-DATE                   SRP02660
026600         MOVE 'Y' TO WS-PROD-FOUND-SW.                            SRP02670
026700 265-EXIT.                                                        SRP02680
026800     EXIT.                                                        SRP02690
026900 270-ACCUM-PRODUCT.                                               SRP02700
027000     MOVE 'N' TO WS-PROD-FOUND-SW.                                SRP02710
027100     MOVE 0 TO WS-SW-SUB1.                                        SRP02720
027200     PERFORM 275-FIND-PRODUCT THRU 275-EXIT                       SRP02730
027300         VARYING WS-SW-SUB1 FROM 1 BY 1                           SRP02740
027400         UNTIL WS-SW-SUB1 > WS-PROD-COUNT-USED                    SRP02750
027500             OR PROD-ALREADY-TRACKED.                             SRP02760
027600     IF PROD-ALREADY-TRACKED                                      SRP02770
027700         ADD 1 TO WS-PROD-ORDER-COUNT(WS-SW-SUB1)                 SRP02780
027800         ADD PUR-TOTAL TO WS-PROD-REVENUE(WS-SW-SUB1)             SRP02790
027900     ELSE                                                         SRP02800
028000         IF WS-PROD-COUNT-USED < 30                               SRP02810
028100             ADD 1 TO WS-PROD-COUNT-USED                          SRP02820
028200             MOVE PUR-PRODUCT TO                                  SRP02830
028300                 WS-PROD-NAME(WS-PROD-COUNT-USED)                 SRP02840
028400             MOVE 1 TO                                            SRP02850
028500                 WS-PROD-ORDER-COUNT(WS-PROD-COUNT-USED)          SRP02860
028600             MOVE PUR-TOTAL TO                                    SRP02870
028700                 WS-PROD-REVENUE(WS-PROD-COUNT-USED)              SRP02880
028800         END-IF                                                   SRP02890
028900     END-IF.                                                      SRP02900
029000 270-EXIT.                                                        SRP02910
029100     EXIT.                                                        SRP02920
029200 275-FIND-PRODUCT.                                                SRP02930
029300     IF WS-PROD-NAME(WS-SW-SUB1) = PUR-PRODUCT                    SRP02940
029400         MOVE 'Y' TO WS-PROD-FOUND-SW.                            SRP02950
029500 275-EXIT.                                                        SRP02960
029600     EXIT.                                                        SRP02970
029700 300-COMPUTE-AVERAGE.                                             SRP02980
029800     IF WS-TODAY-COUNT = 0                                        SRP02990
029900         MOVE 0 TO WS-TODAY-AVERAGE                               SRP03000
030000     ELSE                                                         SRP03010
030100         COMPUTE WS-TODAY-AVERAGE ROUNDED =                       SRP03020
030200             WS-TODAY-REVENUE / WS-TODAY-COUNT.                   SRP03030
030300 300-EXIT.                                                        SRP03040
030400     EXIT.                                                        SRP03050
030500 400-BUILD-ALERTS.                                                SRP03060
030600     IF WS-TODAY-COUNT = 0                                        SRP03070
030700         ADD 1 TO WS-ALERT-COUNT                                  SRP03080
030800         MOVE 'No sales recorded today'                           SRP03090
030900             TO WS-ALERT-ENTRY(WS-ALERT-COUNT)                    SRP03100
031000     END-IF.                                                      SRP03110
031100     IF WS-TODAY-COUNT < LOW-SALES-THRESHOLD                      SRP03120
031200         ADD 1 TO WS-ALERT-COUNT                                  SRP03130
031300         STRING 'Sales below threshold: '  DELIMITED BY SIZE      SRP03140
031400                WS-TODAY-COUNT             DELIMITED BY SIZE      SRP03150
031500                ' < '                      DELIMITED BY SIZE      SRP03160
031600                LOW-SALES-THRESHOLD        DELIMITED BY SIZE      SRP03170
031700                INTO WS-ALERT-ENTRY(WS-ALERT-COUNT)               SRP03180
031800     END-IF.                                                      SRP03190
031900 400-EXIT.                                                        SRP03200
032000     EXIT.                                                        SRP03210
032100 500-SORT-TREND.                                                  SRP03220
032200     IF WS-TREND-COUNT < 2                                        SRP03230
032300         GO TO 500-EXIT.                                          SRP03240
032400     PERFORM 520-TREND-PASS THRU 520-EXIT                         SRP03250
032500         VARYING WS-SW-SUB1 FROM 1 BY 1                           SRP03260
032600         UNTIL WS-SW-SUB1 > WS-TREND-COUNT.                       SRP03270
032700 500-EXIT.                                                        SRP03280
032800     EXIT.                                                        SRP03290
032900 520-TREND-PASS.                                                  SRP03300
033000     PERFORM 540-TREND-COMPARE THRU 540-EXIT                      SRP03310
033100         VARYING WS-SW-SUB2 FROM 1 BY 1                           SRP03320
033200         UNTIL WS-SW-SUB2 > WS-TREND-COUNT - WS-SW-SUB1.          SRP03330
033300 520-EXIT.                                                        SRP03340
033400     EXIT.                                                        SRP03350
033500 540-TREND-COMPARE.                                               SRP03360
033600     IF WS-TREND-DATE(WS-SW-SUB2) > WS-TREND-DATE(WS-SW-SUB2 + 1) SRP03370
033700         MOVE WS-TREND-DATE(WS-SW-SUB2)    TO WS-SW-TEMP-DATE     SRP03380
033800         MOVE WS-TREND-REVENUE(WS-SW-SUB2) TO WS-SW-TEMP-REV      SRP03390
033900         MOVE WS-TREND-DATE(WS-SW-SUB2 + 1)                       SRP03400
034000             TO WS-TREND-DATE(WS-SW-SUB2)                         SRP03410
034100         MOVE WS-TREND-REVENUE(WS-SW-SUB2 + 1)                    SRP03420
034200             TO WS-TREND-REVENUE(WS-SW-SUB2)                      SRP03430
034300         MOVE WS-SW-TEMP-DATE TO WS-TREND-DATE(WS-SW-SUB2 + 1)    SRP03440
034400         MOVE WS-SW-TEMP-REV  TO WS-TREND-REVENUE(WS-SW-SUB2 + 1) SRP03450
034500     END-IF.                                                      SRP03460
034600 540-EXIT.                                                        SRP03470
034700     EXIT.                                                        SRP03480
034800 600-RANK-PRODUCTS.                                               SRP03490
034900     MOVE WS-PROD-COUNT-USED TO WS-RANK-ARRAY-SIZE.               SRP03500
035000     IF WS-RANK-ARRAY-SIZE = 0                                    SRP03510
035100         GO TO 600-EXIT.                                          SRP03520
035200     PERFORM 620-LOAD-RANK-SLOT THRU 620-EXIT                     SRP03530
035300         VARYING WS-SW-SUB1 FROM 1 BY 1                           SRP03540
035400         UNTIL WS-SW-SUB1 > WS-RANK-ARRAY-SIZE.                   SRP03550
035500     IF WS-RANK-ARRAY-SIZE > 1                                    SRP03560
035600         CALL 'SRTDESC' USING WS-RANK-ARRAY-SIZE,                 SRP03570
035700             WS-RANK-VALUE, WS-RANK-KEY.                          SRP03580
035800 600-EXIT.                                                        SRP03590
035900     EXIT.                                                        SRP03600
036000 620-LOAD-RANK-SLOT.                                              SRP03610
036100     MOVE WS-PROD-REVENUE(WS-SW-SUB1)                             SRP03620
036150         TO WS-RANK-VALUE(WS-SW-SUB1).                            SRP03625
036200     MOVE WS-SW-SUB1 TO WS-RANK-KEY(WS-SW-SUB1).                  SRP03630
036300 620-EXIT.                                                        SRP03640
036400     EXIT.                                                        SRP03650
036500 700-OPEN-FILES.                                                  SRP03660
036600     OPEN INPUT PURCHASE-FILE.                                    SRP03670
036700     OPEN OUTPUT REPORT-FILE.                                     SRP03680
036800 700-EXIT.                                                        SRP03690
036900     EXIT.                                                        SRP03700
037000 790-CLOSE-FILES.                                                 SRP03710
037100     CLOSE PURCHASE-FILE.                                         SRP03720
037200 790-EXIT.                                                        SRP03730
037300     EXIT.                                                        SRP03740
037400 800-PRINT-REPORT.                                                SRP03750
037500     MOVE WS-TODAY-DATE-VIEW TO RPT-TITLE-DATE.                   SRP03760
037600     WRITE REPORT-RECORD FROM RPT-BORDER-LINE AFTER PAGE.         SRP03770
037700     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.                     SRP03780
037800     WRITE REPORT-RECORD FROM RPT-BORDER-LINE.                    SRP03790
037900     MOVE WS-TODAY-COUNT TO RPT-COUNT-DISP.                       SRP03800
038000     WRITE REPORT-RECORD FROM RPT-COUNT-LINE.                     SRP03810
038100     MOVE DEFAULT-CURRENCY TO RPT-REV-CUR.                        SRP03820
038200     MOVE WS-TODAY-REVENUE TO RPT-REV-AMOUNT.                     SRP03830
038300     WRITE REPORT-RECORD FROM RPT-REVENUE-LINE.                   SRP03840
038400     MOVE DEFAULT-CURRENCY TO RPT-AVG-CUR.                        SRP03850
038500     MOVE WS-TODAY-AVERAGE TO RPT-AVG-AMOUNT.                     SRP03860
038600     WRITE REPORT-RECORD FROM RPT-AVERAGE-LINE.                   SRP03870
038700     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                     SRP03880
038800     MOVE 'Alerts:' TO RPT-LABEL-TEXT.                            SRP03890
038900     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                     SRP03900
039000     PERFORM 810-PRINT-ALERTS THRU 810-EXIT.                      SRP03910
039100     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                     SRP03920
039200     MOVE 'Top products (7 days):' TO RPT-LABEL-TEXT.             SRP03930
039300     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                     SRP03940
039400     PERFORM 820-PRINT-TOP-PRODUCTS THRU 820-EXIT.                SRP03950
039500     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                     SRP03960
039600     MOVE '7-day revenue trend:' TO RPT-LABEL-TEXT.               SRP03970
039700     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                     SRP03980
039800     PERFORM 830-PRINT-TREND THRU 830-EXIT.                       SRP03990
039900     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                     SRP04000
040000     MOVE 'Summary:' TO RPT-LABEL-TEXT.                           SRP04010
040100     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                     SRP04020
040200     IF WS-TODAY-COUNT < DAILY-SALES-TARGET                       SRP04030
040300         MOVE 'Sales are below target. Consider follow-ups on     SRP04040
040310-    'warm leads.'                                                SRP04041
040400             TO RPT-RECOMMEND-TEXT                                SRP04050
040500     ELSE                                                         SRP04060
040600         MOVE 'Sales are on track. Keep momentum with demos and   SRP04070
040610-    'follow-ups.'                                                SRP04071
040700             TO RPT-RECOMMEND-TEXT                                SRP04080
040800     END-IF.                                                      SRP04090
040900     WRITE REPORT-RECORD FROM RPT-RECOMMEND-LINE.                 SRP04100
041000     WRITE REPORT-RECORD FROM RPT-BORDER-LINE.                    SRP04110
041100 800-EXIT.                                                        SRP04120
041200     EXIT.                                                        SRP04130
041300 810-PRINT-ALERTS.                                                SRP04140
041400     IF WS-ALERT-COUNT = 0                                        SRP04150
041500         MOVE SPACES TO RPT-ALERT-TEXT                            SRP04160
041600         MOVE 'None' TO RPT-ALERT-TEXT                            SRP04170
041700         WRITE REPORT-RECORD FROM RPT-ALERT-LINE                  SRP04180
041800         GO TO 810-EXIT.                                          SRP04190
041900     PERFORM 815-PRINT-ONE-ALERT THRU 815-EXIT                    SRP04200
042000         VARYING WS-PRINT-SUB FROM 1 BY 1                         SRP04210
042100         UNTIL WS-PRINT-SUB > WS-ALERT-COUNT.                     SRP04220
042200 810-EXIT.                                                        SRP04230
042300     EXIT.                                                        SRP04240
042400 815-PRINT-ONE-ALERT.                                             SRP04250
042500     MOVE WS-ALERT-ENTRY(WS-PRINT-SUB) TO RPT-ALERT-TEXT.         SRP04260
042600     WRITE REPORT-RECORD FROM RPT-ALERT-LINE.                     SRP04270
042700 815-EXIT.                                                        SRP04280
042800     EXIT.                                                        SRP04290
042900 820-PRINT-TOP-PRODUCTS.                                          SRP04300
043000     IF WS-RANK-ARRAY-SIZE = 0                                    SRP04310
043100         MOVE SPACES TO RPT-ALERT-TEXT                            SRP04320
043200         MOVE 'None' TO RPT-ALERT-TEXT                            SRP04330
043300         WRITE REPORT-RECORD FROM RPT-ALERT-LINE                  SRP04340
043400         GO TO 820-EXIT.                                          SRP04350
043500     IF WS-RANK-ARRAY-SIZE < 3                                    SRP04360
043600         MOVE WS-RANK-ARRAY-SIZE TO WS-PRINT-SUB                  SRP04370
043700     ELSE                                                         SRP04380
043800         MOVE 3 TO WS-PRINT-SUB.                                  SRP04390
043900     MOVE WS-PRINT-SUB TO WS-SW-SUB2.                             SRP04400
044000     PERFORM 825-PRINT-ONE-PRODUCT THRU 825-EXIT                  SRP04410
044100         VARYING WS-PRINT-SUB FROM 1 BY 1                         SRP04420
044200         UNTIL WS-PRINT-SUB > WS-SW-SUB2.                         SRP04430
044300 820-EXIT.                                                        SRP04440
044400     EXIT.                                                        SRP04450
044500 825-PRINT-ONE-PRODUCT.                                           SRP04460
044600     MOVE WS-RANK-KEY(WS-PRINT-SUB) TO WS-SW-SUB1.                SRP04470
044700     MOVE WS-PROD-NAME(WS-SW-SUB1)        TO RPT-TP-NAME.         SRP04480
044800     MOVE WS-PROD-ORDER-COUNT(WS-SW-SUB1) TO RPT-TP-ORDERS.       SRP04490
044900     MOVE DEFAULT-CURRENCY                TO RPT-TP-CUR.          SRP04500
045000     MOVE WS-PROD-REVENUE(WS-SW-SUB1)     TO RPT-TP-AMOUNT.       SRP04510
045100     WRITE REPORT-RECORD FROM RPT-TOP-PRODUCT-LINE.               SRP04520
045200 825-EXIT.                                                        SRP04530
045300     EXIT.                                                        SRP04540
045400 830-PRINT-TREND.                                                 SRP04550
045500     IF WS-TREND-COUNT = 0                                        SRP04560
045600         MOVE SPACES TO RPT-ALERT-TEXT                            SRP04570
045700         MOVE 'None' TO RPT-ALERT-TEXT                            SRP04580
045800         WRITE REPORT-RECORD FROM RPT-ALERT-LINE                  SRP04590
045900         GO TO 830-EXIT.                                          SRP04600
046000     PERFORM 835-PRINT-ONE-TREND THRU 835-EXIT                    SRP04610
046100         VARYING WS-PRINT-SUB FROM 1 BY 1                         SRP04620
046200         UNTIL WS-PRINT-SUB > WS-TREND-COUNT.                     SRP04630
046300 830-EXIT.                                                        SRP04640
046400     EXIT.                                                        SRP04650
046500 835-PRINT-ONE-TREND.                                             SRP04660
046600     MOVE WS-TREND-DATE(WS-PRINT-SUB)    TO RPT-TR-DATE.          SRP04670
046700     MOVE DEFAULT-CURRENCY               TO RPT-TR-CUR.           SRP04680
046800     MOVE WS-TREND-REVENUE(WS-PRINT-SUB) TO RPT-TR-AMOUNT.        SRP04690
046900     WRITE REPORT-RECORD FROM RPT-TREND-LINE.                     SRP04700
047000 835-EXIT.                                                        SRP04710
047100     EXIT.                                                        SRP04720
047200 900-CALC-PSEUDO-DAYS.                                            SRP04730
047300*        *** 30/360 DAY-COUNT PSEUDO-CALENDAR, NOT A TRUE         SRP04740
047400*        *** JULIAN DAY NUMBER - GOOD ENOUGH FOR GROUPING         SRP04750
047500*        *** LEDGER DATES INTO THE CURRENT 7-DAY WINDOW.          SRP04760
047600     COMPUTE JD-RESULT = (JD-YYYY * 360) + ((JD-MM - 1) * 30)     SRP04770
047700         + JD-DD.                                                 SRP04780
047800 900-EXIT.                                                        SRP04790
047900     EXIT.                                                        SRP04800
