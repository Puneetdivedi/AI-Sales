000100 IDENTIFICATION DIVISION.                                         SRT00010
000200******************************************************************SRT00020
000300 PROGRAM-ID.     SRTDESC.                                         SRT00030
000400 AUTHOR.         R F DEMSKI.                                      SRT00040
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        SRT00050
000600 DATE-WRITTEN.   02/11/91.                                        SRT00060
000700 DATE-COMPILED.  02/11/91.                                        SRT00070
000800 SECURITY.       NON-CONFIDENTIAL.                                SRT00080
000900******************************************************************SRT00090
001000*    DESCENDING-VALUE INSERTION SORT FOR TWO PARALLEL ARRAYS.     SRT00100
001100*    SORTS VALUE-ARRAY INTO DESCENDING SEQUENCE, CARRYING THE     SRT00110
001200*    MATCHING ENTRY OF KEY-ARRAY ALONG WITH EACH SWAP.  USED BY   SRT00120
001300*    SALRPT TO RANK THE TOP-3 PRODUCTS BY 7-DAY REVENUE AND BY    SRT00130
001400*    PURINQ TO PRESENT THE LEDGER NEWEST ENTRY FIRST.             SRT00140
001500*                                                                 SRT00150
001600*    MAINTENANCE HISTORY                                          SRT00160
001700*    DATE      BY    TKT      DESCRIPTION                         SRT00170
001800*    --------  ----  -------  -------------------------------     SRT00180
001900*    02/11/91  RFD   SR-0118  ORIGINAL ROUTINE, LIFTED FROM THE   SRT00190
002000*              STANDARD ASCENDING INSERTION SORT AND FLIPPED TO   SRT00200
002100*              DESCENDING FOR THE SALES REPORTS.                  SRT00210
002200*    09/14/96  JPK   SR-0271  GENERALISED TO CARRY A SECOND       SRT00220
002300*              PARALLEL ARRAY (KEY-ARRAY) THROUGH THE SWAPS SO    SRT00230
002400*              CALLERS CAN RANK BY REVENUE WHILE KEEPING THE      SRT00240
002500*              PRODUCT/PURCHASE IDENTITY ATTACHED.                SRT00250
002550*    06/06/02  DGS   SR-0381  PULLED INSERT-KEY OUT TO A 77-LEVEL SRT00255
002560*              TO MATCH THE OTHER ROUTINES - INSERT-VALUE STAYS   SRT00256
002570*              UNDER WORK-VARIABLES SINCE THE EDIT REDEFINES IT.  SRT00257
002600******************************************************************SRT00260
002700 ENVIRONMENT DIVISION.                                            SRT00270
002800 CONFIGURATION SECTION.                                           SRT00280
002900 SOURCE-COMPUTER. IBM-370.                                        SRT00290
003000 OBJECT-COMPUTER. IBM-370.                                        SRT00300
003100 DATA DIVISION.                                                   SRT00310
003200 WORKING-STORAGE SECTION.                                         SRT00320
003201 77  INSERT-KEY                  PIC 9(7)     COMP.               SRT00321
003300 01  WORK-VARIABLES.                                              SRT00330
003400     05  INSERT-VALUE            PIC S9(9)V99 COMP-3.             SRT00340
003500     05  INSERT-VALUE-EDIT REDEFINES INSERT-VALUE                 SRT00341
003501                              PIC S9(9)V99.                       SRT00342
003700     05  SORT-DONE-SW            PIC X        VALUE 'N'.          SRT00360
003800         88  SHIFT-DONE                       VALUE 'Y'.          SRT00370
003900 01  ARRAY-SUBSCRIPTS.                                            SRT00380
004000     05  MOVE-FROM               PIC S9(4)    COMP.               SRT00390
004100     05  INSERT-TO               PIC S9(4)    COMP.               SRT00400
004200 01  ARRAY-SUBSCRIPTS-VIEW REDEFINES ARRAY-SUBSCRIPTS.            SRT00401
004300     05  SUBSCRIPT-PAIR          PIC S9(4) COMP OCCURS 2.         SRT00402
004400 LINKAGE SECTION.                                                 SRT00410
004500 01  ARRAY-SIZE                  PIC S9(4)    COMP.               SRT00420
004510 01  ARRAY-SIZE-DISPLAY REDEFINES ARRAY-SIZE PIC S9(4).           SRT00421
004520 01  VALUE-ARRAY.                                                 SRT00430
004530     05  SRT-VALUE               PIC S9(9)V99 COMP-3              SRT00440
004540                     OCCURS 1 TO 50 TIMES DEPENDING ON ARRAY-SIZE.SRT00450
004550 01  KEY-ARRAY.                                                   SRT00460
004560     05  SRT-KEY                 PIC 9(7)     COMP                SRT00470
004570                     OCCURS 1 TO 50 TIMES DEPENDING ON ARRAY-SIZE.SRT00480
004900 PROCEDURE DIVISION USING ARRAY-SIZE, VALUE-ARRAY, KEY-ARRAY.     SRT00490
005000 000-SORT-DESCENDING.                                             SRT00500
005100     IF ARRAY-SIZE < 2                                            SRT00510
005200         GO TO 000-EXIT.                                          SRT00520
005300     PERFORM 200-INSERT-ONE-ENTRY                                 SRT00530
005400         VARYING MOVE-FROM FROM 2 BY 1                            SRT00540
005500         UNTIL MOVE-FROM > ARRAY-SIZE.                            SRT00550
005600 000-EXIT.                                                        SRT00560
005700     EXIT PROGRAM.                                                SRT00570
005800 200-INSERT-ONE-ENTRY.                                            SRT00580
005900     MOVE SRT-VALUE(MOVE-FROM) TO INSERT-VALUE.                   SRT00590
006000     MOVE SRT-KEY(MOVE-FROM)   TO INSERT-KEY.                     SRT00600
006100     COMPUTE INSERT-TO = MOVE-FROM - 1.                           SRT00610
006200     MOVE 'N' TO SORT-DONE-SW.                                    SRT00620
006300*        *** WORK BACKWARDS, LARGEST VALUE FIRST ***              SRT00630
006400     PERFORM 300-SHIFT-DOWN UNTIL SHIFT-DONE.                     SRT00640
006500     MOVE INSERT-VALUE TO SRT-VALUE(INSERT-TO + 1).               SRT00650
006600     MOVE INSERT-KEY   TO SRT-KEY(INSERT-TO + 1).                 SRT00660
006700 200-EXIT.                                                        SRT00670
006800     EXIT.                                                        SRT00680
006900 300-SHIFT-DOWN.                                                  SRT00690
007000     IF INSERT-TO <= 0 OR SRT-VALUE(INSERT-TO) >= INSERT-VALUE    SRT00700
007100         MOVE 'Y' TO SORT-DONE-SW                                 SRT00710
007200         GO TO 300-EXIT.                                          SRT00720
007300     MOVE SRT-VALUE(INSERT-TO) TO SRT-VALUE(INSERT-TO + 1).       SRT00730
007400     MOVE SRT-KEY(INSERT-TO)   TO SRT-KEY(INSERT-TO + 1).         SRT00740
007500     COMPUTE INSERT-TO = INSERT-TO - 1.                           SRT00750
007600 300-EXIT.                                                        SRT00760
007700     EXIT.                                                        SRT00770
