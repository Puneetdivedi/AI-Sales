000100 IDENTIFICATION DIVISION.                                         CFC00010
000200******************************************************************CFC00020
000300* PROGRAM:  CFGCHK                                                CFC00030
000400 PROGRAM-ID.     CFGCHK.                                          CFC00040
000500 AUTHOR.         D G SULLIVAN.                                    CFC00050
000600 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        CFC00060
000700 DATE-WRITTEN.   01/06/98.                                        CFC00070
000800 DATE-COMPILED.  01/06/98.                                        CFC00090
000900 SECURITY.       NON-CONFIDENTIAL.                                CFC00100
001000******************************************************************CFC00110
001100* RANGE-CHECKS THE SHOP'S OPERATING PARAMETERS BEFORE THE NIGHT   CFC00120
001200* BATCH RUNS.  A BAD PARAMETER HERE (A NEGATIVE TIMEOUT, A        CFC00130
001300* BLANK CURRENCY CODE) HAS CAUSED ABENDS DOWNSTREAM IN THE        CFC00140
001400* PAST, SO THIS RUNS FIRST AND WRITES ONE WARNING LINE PER        CFC00150
001500* PARAMETER THAT FAILS ITS CHECK.                                 CFC00160
001600*                                                                 CFC00170
001700* MAINTENANCE HISTORY                                             CFC00180
001800* DATE      BY    TKT      DESCRIPTION                            CFC00190
001900* --------  ----  -------  -------------------------------        CFC00200
002000* 01/06/98  DGS   SR-0315  ORIGINAL ROUTINE - REPLACES THE        CFC00210
002100*           OPERATOR'S EYEBALL CHECK OF THE PARAMETER CARD        CFC00220
002200*           BEFORE THE 11 PM RUN.                                 CFC00230
002300* 07/30/98  JPK   SR-0329  ADDED THE TEMPERATURE AND MAX-TOKENS   CFC00240
002400*           CHECKS FOR THE NEW RECOMMENDATION ENGINE PARAMETERS.  CFC00250
002500* 04/03/99  RFD   SR-0355  Y2K - REPORT DATE HEADING CONFIRMED    CFC00260
002600*           FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.                CFC00270
002650* 03/08/01  JPK   SR-0372  SPLIT WS-VIOLATION-COUNT/WS-PRINT-SUB  CFC00275
002660*           OUT TO 77-LEVELS TO MATCH THE REST OF THE TREE - THE  CFC00276
002670*           VIOLATION TABLE ITSELF STAYS AN 05 UNDER WS-VIOLATNS. CFC00277
002700******************************************************************CFC00280
002800 ENVIRONMENT DIVISION.                                            CFC00290
002900 CONFIGURATION SECTION.                                           CFC00300
003000 SOURCE-COMPUTER. IBM-370.                                        CFC00310
003100 OBJECT-COMPUTER. IBM-370.                                        CFC00320
003200 SPECIAL-NAMES.                                                   CFC00330
003300     C01 IS TOP-OF-FORM.                                          CFC00340
003400 INPUT-OUTPUT SECTION.                                            CFC00350
003500 FILE-CONTROL.                                                    CFC00360
003600     SELECT CFG-REPORT ASSIGN TO CFGRPT                           CFC00370
003700            ORGANIZATION IS LINE SEQUENTIAL                       CFC00380
003800            FILE STATUS IS WS-CFGRPT-STATUS.                      CFC00390
003900 DATA DIVISION.                                                   CFC00400
004000 FILE SECTION.                                                    CFC00410
004100 FD  CFG-REPORT.                                                  CFC00420
004200 01  CFG-REPORT-RECORD           PIC X(80).                       CFC00430
004300 WORKING-STORAGE SECTION.                                         CFC00440
004310 77  WS-VIOLATION-COUNT          PIC 9(2)   COMP VALUE 0.         CFC00441
004320 77  WS-PRINT-SUB                PIC 9(2)   COMP VALUE 0.         CFC00442
004400 01  WS-CONFIG-VALUES.                                            CFC00450
004500     05  CFG-MAX-TOKENS              PIC S9(5)  COMP VALUE 500.   CFC00460
004600     05  CFG-TEMPERATURE             PIC 9V9999      VALUE 0.7000.CFC00470
004700     05  CFG-DAILY-SALES-TARGET      PIC S9(5)  COMP VALUE 10.    CFC00480
004800     05  CFG-LOW-SALES-THRESHOLD     PIC S9(5)  COMP VALUE 5.     CFC00490
004900     05  CFG-DB-TIMEOUT              PIC S9(5)  COMP VALUE 30.    CFC00500
005000     05  CFG-MAX-RECENT-PURCHASES    PIC S9(5)  COMP VALUE 10.    CFC00510
005100     05  CFG-DEFAULT-TAX-RATE        PIC 9V9999      VALUE 0.0825.CFC00520
005200     05  CFG-DEFAULT-CURRENCY        PIC X(3)        VALUE 'USD'. CFC00530
005300 01  WS-CONFIG-VALUES-EDIT REDEFINES WS-CONFIG-VALUES.            CFC00540
005400     05  FILLER                      PIC X(33).                   CFC00550
005500 01  SYSTEM-DATE-AND-TIME.                                        CFC00560
005600     05  WS-SYS-DATE.                                             CFC00570
005700         10  WS-SYS-YYYY             PIC 9(4).                    CFC00580
005800         10  WS-SYS-MM               PIC 9(2).                    CFC00590
005900         10  WS-SYS-DD               PIC 9(2).                    CFC00600
006000     05  WS-SYS-TIME                 PIC 9(8).                    CFC00610
006100 01  SYSTEM-DATE-AND-TIME-VIEW REDEFINES SYSTEM-DATE-AND-TIME.    CFC00620
006200     05  FILLER                      PIC X(16).                   CFC00630
006300 01  WS-REPORT-DATE-GROUP.                                        CFC00640
006400     05  WS-RD-YYYY                  PIC 9(4).                    CFC00650
006500     05  FILLER                      PIC X      VALUE '-'.        CFC00660
006600     05  WS-RD-MM                    PIC 99.                      CFC00670
006700     05  FILLER                      PIC X      VALUE '-'.        CFC00680
006800     05  WS-RD-DD                    PIC 99.                      CFC00690
006900 01  WS-REPORT-DATE-VIEW REDEFINES WS-REPORT-DATE-GROUP           CFC00700
007000                                     PIC X(10).                   CFC00710
007100 01  WS-VIOLATIONS.                                               CFC00720
007200     05  WS-VIOLATION-ENTRY OCCURS 8 TIMES PIC X(60) VALUE SPACES.CFC00730
007500 01  FILE-STATUS-CODES.                                           CFC00760
007600     05  WS-CFGRPT-STATUS            PIC X(2)   VALUE SPACES.     CFC00770
007700 PROCEDURE DIVISION.                                              CFC00780
007800 000-MAIN-LOGIC.                                                  CFC00790
007900     PERFORM 050-BUILD-REPORT-DATE THRU 050-EXIT.                 CFC00800
008000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        CFC00810
008100     PERFORM 100-CHECK-MAX-TOKENS THRU 100-EXIT.                  CFC00820
008200     PERFORM 150-CHECK-TEMPERATURE THRU 150-EXIT.                 CFC00830
008300     PERFORM 200-CHECK-SALES-TARGET THRU 200-EXIT.                CFC00840
008400     PERFORM 250-CHECK-LOW-THRESHOLD THRU 250-EXIT.               CFC00850
008500     PERFORM 300-CHECK-DB-TIMEOUT THRU 300-EXIT.                  CFC00860
008600     PERFORM 350-CHECK-MAX-RECENT THRU 350-EXIT.                  CFC00870
008700     PERFORM 400-CHECK-TAX-RATE THRU 400-EXIT.                    CFC00880
008800     PERFORM 450-CHECK-CURRENCY THRU 450-EXIT.                    CFC00890
008900     PERFORM 900-PRINT-RESULTS THRU 900-EXIT.                     CFC00900
009000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       CFC00910
009100     GOBACK.                                                      CFC00920
009200 050-BUILD-REPORT-DATE.                                           CFC00930
009300     ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.                       CFC00940
009400     ACCEPT WS-SYS-TIME FROM TIME.                                CFC00950
009500     MOVE WS-SYS-YYYY TO WS-RD-YYYY.                              CFC00960
009600     MOVE WS-SYS-MM   TO WS-RD-MM.                                CFC00970
009700     MOVE WS-SYS-DD   TO WS-RD-DD.                                CFC00980
009800 050-EXIT.                                                        CFC00990
009900     EXIT.                                                        CFC01000
010000 100-CHECK-MAX-TOKENS.                                            CFC01010
010100     IF CFG-MAX-TOKENS NOT > 0                                    CFC01020
010200         ADD 1 TO WS-VIOLATION-COUNT                              CFC01030
010300         MOVE 'MAX-TOKENS must be greater than zero.'             CFC01040
010400             TO WS-VIOLATION-ENTRY(WS-VIOLATION-COUNT)            CFC01050
010500     END-IF.                                                      CFC01060
010600 100-EXIT.                                                        CFC01070
010700     EXIT.                                                        CFC01080
010800 150-CHECK-TEMPERATURE.                                           CFC01090
010900     IF CFG-TEMPERATURE < 0 OR CFG-TEMPERATURE > 1                CFC01100
011000         ADD 1 TO WS-VIOLATION-COUNT                              CFC01110
011100         MOVE 'TEMPERATURE must be between 0 and 1.'              CFC01120
011200             TO WS-VIOLATION-ENTRY(WS-VIOLATION-COUNT)            CFC01130
011300     END-IF.                                                      CFC01140
011400 150-EXIT.                                                        CFC01150
011500     EXIT.                                                        CFC01160
011600 200-CHECK-SALES-TARGET.                                          CFC01170
011700     IF CFG-DAILY-SALES-TARGET < 0                                CFC01180
011800         ADD 1 TO WS-VIOLATION-COUNT                              CFC01190
011900         MOVE 'DAILY-SALES-TARGET may not be negative.'           CFC01200
012000             TO WS-VIOLATION-ENTRY(WS-VIOLATION-COUNT)            CFC01210
012100     END-IF.                                                      CFC01220
012200 200-EXIT.                                                        CFC01230
012300     EXIT.                                                        CFC01240
012400 250-CHECK-LOW-THRESHOLD.                                         CFC01250
012500     IF CFG-LOW-SALES-THRESHOLD < 0                               CFC01260
012600         ADD 1 TO WS-VIOLATION-COUNT                              CFC01270
012700         MOVE 'LOW-SALES-THRESHOLD may not be negative.'          CFC01280
012800             TO WS-VIOLATION-ENTRY(WS-VIOLATION-COUNT)            CFC01290
012900     END-IF.                                                      CFC01300
013000 250-EXIT.                                                        CFC01310
013100     EXIT.                                                        CFC01320
013200 300-CHECK-DB-TIMEOUT.                                            CFC01330
013300     IF CFG-DB-TIMEOUT NOT > 0                                    CFC01340
013400         ADD 1 TO WS-VIOLATION-COUNT                              CFC01350
013500         MOVE 'DB-TIMEOUT must be greater than zero.'             CFC01360
013600             TO WS-VIOLATION-ENTRY(WS-VIOLATION-COUNT)            CFC01370
013700     END-IF.                                                      CFC01380
013800 300-EXIT.                                                        CFC01390
013900     EXIT.                                                        CFC01400
014000 350-CHECK-MAX-RECENT.                                            CFC01410
014100     IF CFG-MAX-RECENT-PURCHASES NOT > 0                          CFC01420
014200         ADD 1 TO WS-VIOLATION-COUNT                              CFC01430
014300         MOVE 'MAX-RECENT-PURCHASES must be greater than zero.'   CFC01440
014400             TO WS-VIOLATION-ENTRY(WS-VIOLATION-COUNT)            CFC01450
014500     END-IF.                                                      CFC01460
014600 350-EXIT.                                                        CFC01470
014700     EXIT.                                                        CFC01480
014800 400-CHECK-TAX-RATE.                                              CFC01490
014900     IF CFG-DEFAULT-TAX-RATE < 0 OR CFG-DEFAULT-TAX-RATE > 1      CFC01500
015000         ADD 1 TO WS-VIOLATION-COUNT                              CFC01510
015100         MOVE 'DEFAULT-TAX-RATE must be between 0 and 1.'         CFC01520
015200             TO WS-VIOLATION-ENTRY(WS-VIOLATION-COUNT)            CFC01530
015300     END-IF.                                                      CFC01540
015400 400-EXIT.                                                        CFC01550
015500     EXIT.                                                        CFC01560
015600 450-CHECK-CURRENCY.                                              CFC01570
015700     IF CFG-DEFAULT-CURRENCY = SPACES                             CFC01580
015800         ADD 1 TO WS-VIOLATION-COUNT                              CFC01590
015900         MOVE 'DEFAULT-CURRENCY may not be blank.'                CFC01600
016000             TO WS-VIOLATION-ENTRY(WS-VIOLATION-COUNT)            CFC01610
016100     END-IF.                                                      CFC01620
016200 450-EXIT.                                                        CFC01630
016300     EXIT.                                                        CFC01640
016400 900-PRINT-RESULTS.                                               CFC01650
016500     MOVE SPACES TO CFG-REPORT-RECORD.                            CFC01660
016600     STRING 'CONFIGURATION VALIDATION - ' DELIMITED BY SIZE       CFC01670
016700            WS-REPORT-DATE-VIEW         DELIMITED BY SIZE         CFC01680
016800            INTO CFG-REPORT-RECORD.                               CFC01690
016900     WRITE CFG-REPORT-RECORD.                                     CFC01700
017000     IF WS-VIOLATION-COUNT = 0                                    CFC01710
017100         MOVE SPACES TO CFG-REPORT-RECORD                         CFC01720
017200         MOVE 'All configuration parameters passed validation.'   CFC01730
017300             TO CFG-REPORT-RECORD                                 CFC01740
017400         WRITE CFG-REPORT-RECORD                                  CFC01750
017500     ELSE                                                         CFC01760
017600         PERFORM 950-PRINT-ONE-LINE THRU 950-EXIT                 CFC01770
017700             VARYING WS-PRINT-SUB FROM 1 BY 1                     CFC01780
017800             UNTIL WS-PRINT-SUB > WS-VIOLATION-COUNT              CFC01790
017900     END-IF.                                                      CFC01800
018000 900-EXIT.                                                        CFC01810
018100     EXIT.                                                        CFC01820
018200 950-PRINT-ONE-LINE.                                              CFC01830
018300     MOVE SPACES TO CFG-REPORT-RECORD.                            CFC01840
018400     STRING WS-VIOLATION-ENTRY(WS-PRINT-SUB) DELIMITED BY '  '    CFC01850
018500            INTO CFG-REPORT-RECORD.                               CFC01860
018600     WRITE CFG-REPORT-RECORD.                                     CFC01870
018700 950-EXIT.                                                        CFC01880
018800     EXIT.                                                        CFC01890
018900 700-OPEN-FILES.                                                  CFC01900
019000     OPEN OUTPUT CFG-REPORT.                                      CFC01910
019100 700-EXIT.                                                        CFC01920
019200     EXIT.                                                        CFC01930
019300 790-CLOSE-FILES.                                                 CFC01940
019400     CLOSE CFG-REPORT.                                            CFC01950
019500 790-EXIT.                                                        CFC01960
019600     EXIT.                                                        CFC01970
