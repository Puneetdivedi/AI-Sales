000100 IDENTIFICATION DIVISION.                                         PQI00010
000200******************************************************************PQI00020
000300* PROGRAM:  PURINQ                                                PQI00030
000400 PROGRAM-ID.     PURINQ.                                          PQI00040
000500 AUTHOR.         R F DEMSKI.                                      PQI00050
000600 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        PQI00060
000700 DATE-WRITTEN.   06/02/97.                                        PQI00070
000800 DATE-COMPILED.  06/02/97.                                        PQI00080
000900 SECURITY.       NON-CONFIDENTIAL.                                PQI00090
001000******************************************************************PQI00100
001100* ANSWERS A PURCHASE LEDGER INQUIRY.  ONE CONTROL CARD SELECTS    PQI00110
001200* EITHER THE LAST-N-PURCHASES LISTING OR A FREE-TEXT SEARCH       PQI00120
001300* (OPTIONALLY NARROWED BY A LAST-N-DAYS CUTOFF), NEWEST ENTRY     PQI00130
001400* FIRST.  ORDERING USES THE SAME SRTDESC ROUTINE SALRPT USES TO   PQI00140
001500* RANK ITS TOP PRODUCTS, SINCE BOTH NEED A DESCENDING SORT OVER   PQI00150
001600* A SMALL WORKING TABLE CARRYING A SECOND IDENTIFYING KEY.        PQI00160
001700*                                                                 PQI00170
001800* MAINTENANCE HISTORY                                             PQI00180
001900* DATE      BY    TKT      DESCRIPTION                            PQI00190
002000* --------  ----  -------  -------------------------------        PQI00200
002100* 06/02/97  RFD   SR-0299  ORIGINAL ROUTINE, WRITTEN AGAINST THE  PQI00210
002200*           PURCHMST LAYOUT INTRODUCED BY SR-0298.                PQI00220
002300* 11/18/97  JPK   SR-0310  ADDED THE SEARCH-TEXT PATH - INVOICE   PQI00230
002400*           DESK WANTED TO LOOK UP A SALE BY CUSTOMER NAME        PQI00240
002500*           WITHOUT WAITING FOR THE FULL LISTING.                 PQI00250
002600* 04/03/99  RFD   SR-0355  Y2K - TIMESTAMP BUILD SWITCHED TO      PQI00260
002700*           ACCEPT FROM DATE YYYYMMDD FOR A FULL 4-DIGIT YEAR.    PQI00270
002750* 11/29/00  DGS   SR-0366  SPLIT THE NAME-SEARCH SUBSCRIPT AND    PQI00275
002760*           LAST-START MARKER OUT OF WS-SEARCH-VALUES TO 77-      PQI00276
002770*           LEVELS - SAME FIELDS, JUST DECLARED LIKE THE REST OF  PQI00277
002780*           THE SHOP'S LOOP COUNTERS.                             PQI00278
002800******************************************************************PQI00280
002900 ENVIRONMENT DIVISION.                                            PQI00290
003000 CONFIGURATION SECTION.                                           PQI00300
003100 SOURCE-COMPUTER. IBM-370.                                        PQI00310
003200 OBJECT-COMPUTER. IBM-370.                                        PQI00320
003300 SPECIAL-NAMES.                                                   PQI00330
003400     C01 IS TOP-OF-FORM.                                          PQI00340
003500 INPUT-OUTPUT SECTION.                                            PQI00350
003600 FILE-CONTROL.                                                    PQI00360
003700     SELECT PURCHASE-FILE ASSIGN TO PURCHMST                      PQI00370
003800            ORGANIZATION IS RELATIVE                              PQI00380
003900            ACCESS MODE IS DYNAMIC                                PQI00390
004000            RELATIVE KEY IS PUR-REL-KEY                           PQI00400
004100            FILE STATUS IS WS-PURCHMST-STATUS.                    PQI00410
004200     SELECT INQUIRY-FILE ASSIGN TO PURINQCF                       PQI00420
004300            ORGANIZATION IS LINE SEQUENTIAL                       PQI00430
004400            FILE STATUS IS WS-INQUIRY-STATUS.                     PQI00440
004500     SELECT REPORT-FILE ASSIGN TO PURRPT                          PQI00450
004600            ORGANIZATION IS LINE SEQUENTIAL                       PQI00460
004700            FILE STATUS IS WS-REPORT-STATUS.                      PQI00470
004800 DATA DIVISION.                                                   PQI00480
004900 FILE SECTION.                                                    PQI00490
005000 FD  PURCHASE-FILE.                                               PQI00500
005100 COPY PURCHCPY.                                                   PQI00510
005200 FD  INQUIRY-FILE.                                                PQI00520
005300 01  INQUIRY-CONTROL-RECORD.                                      PQI00530
005400     05  IC-MODE                     PIC X(06).                   PQI00540
005500     05  FILLER                      PIC X(01).                   PQI00550
005600     05  IC-QUERY                    PIC X(40).                   PQI00560
005700     05  FILLER                      PIC X(01).                   PQI00570
005800     05  IC-DAYS                     PIC 9(03).                   PQI00580
005900     05  FILLER                      PIC X(01).                   PQI00590
006000     05  IC-MAX-RESULTS              PIC 9(03).                   PQI00600
006100     05  FILLER                      PIC X(25).                   PQI00610
006200 FD  REPORT-FILE.                                                 PQI00620
006300 01  REPORT-RECORD                   PIC X(132).                  PQI00630
006400 WORKING-STORAGE SECTION.                                         PQI00640
006410 77  WS-SM-SUB                   PIC 9(2)   COMP VALUE 0.         PQI00641
006420 77  WS-SM-LAST-START            PIC 9(2)   COMP VALUE 0.         PQI00642
006500 01  WS-REL-KEYS.                                                 PQI00650
006550     05  PUR-REL-KEY                 PIC 9(7)   COMP.             PQI00655
006600     05  WS-MATCH-ARRAY-SIZE         PIC S9(4)  COMP VALUE 0.     PQI00660
006700     05  WS-RESULT-LIMIT             PIC 9(4)   COMP VALUE 0.     PQI00670
006800     05  WS-PRINT-LIMIT              PIC 9(4)   COMP VALUE 0.     PQI00680
006900     05  WS-PRINT-SUB                PIC 9(4)   COMP VALUE 0.     PQI00690
006950     05  MAX-RECENT-PURCHASES        PIC 9(5)   COMP VALUE 10.    PQI00695
007000 01  WS-REL-KEYS-EDIT REDEFINES WS-REL-KEYS.                      PQI00700
007100     05  FILLER                      PIC X(16).                   PQI00710
007300 01  SYSTEM-DATE-AND-TIME.                                        PQI00730
007400     05  WS-SYS-DATE.                                             PQI00740
007500         10  WS-SYS-YYYY             PIC 9(4).                    PQI00750
007600         10  WS-SYS-MM               PIC 9(2).                    PQI00760
007700         10  WS-SYS-DD               PIC 9(2).                    PQI00770
007800     05  WS-SYS-TIME.                                             PQI00780
007900         10  WS-SYS-HH               PIC 9(2).                    PQI00790
008000         10  WS-SYS-MN               PIC 9(2).                    PQI00800
008100         10  WS-SYS-SS               PIC 9(2).                    PQI00810
008200         10  FILLER                  PIC 9(2).                    PQI00820
008210 01  SYSTEM-DATE-AND-TIME-VIEW REDEFINES SYSTEM-DATE-AND-TIME.    PQI00821
008220     05  FILLER                      PIC X(16).                   PQI00822
008300 01  WS-DATE-CALC.                                                PQI00830
008400     05  JD-YYYY                     PIC 9(4).                    PQI00840
008500     05  JD-MM                       PIC 9(2).                    PQI00850
008600     05  JD-DD                       PIC 9(2).                    PQI00860
008700     05  JD-RESULT                   PIC S9(7)  COMP VALUE 0.     PQI00870
008800 01  WS-DATE-CALC-VIEW REDEFINES WS-DATE-CALC.                    PQI00880
008900     05  FILLER                      PIC X(12).                   PQI00890
009000 01  WS-FILTER-VALUES.                                            PQI00900
009100     05  WS-TODAY-PSEUDO-DAYS        PIC S9(7)  COMP VALUE 0.     PQI00910
009200     05  WS-CUTOFF-PSEUDO-DAYS       PIC S9(7)  COMP VALUE 0.     PQI00920
009300     05  WS-REC-PSEUDO-DAYS          PIC S9(7)  COMP VALUE 0.     PQI00930
009400     05  WS-DAYS-FILTER-SW           PIC X      VALUE 'N'.        PQI00940
009500         88  DAYS-FILTER-ACTIVE                 VALUE 'Y'.        PQI00950
009600 01  WS-SEARCH-VALUES.                                            PQI00960
009700     05  WS-QUERY-TEXT               PIC X(40)  VALUE SPACES.     PQI00970
009800     05  WS-QUERY-LEN                PIC 9(2)   COMP VALUE 0.     PQI00980
009900     05  WS-SEARCH-ACTIVE-SW         PIC X      VALUE 'N'.        PQI00990
010000         88  SEARCH-ACTIVE                      VALUE 'Y'.        PQI01000
010100     05  WS-FOUND-SW                 PIC X      VALUE 'N'.        PQI01010
010200         88  TEXT-FOUND                         VALUE 'Y'.        PQI01020
010300     05  WS-RECORD-MATCH-SW          PIC X      VALUE 'N'.        PQI01030
010400         88  RECORD-IS-MATCH                    VALUE 'Y'.        PQI01040
010500     05  WS-HAYSTACK                 PIC X(40)  VALUE SPACES.     PQI01050
010800 01  FILE-STATUS-CODES.                                           PQI01080
010900     05  WS-PURCHMST-STATUS          PIC X(2)   VALUE SPACES.     PQI01090
011000         88  PURCHMST-OK                         VALUE '00'.      PQI01100
011100     05  WS-INQUIRY-STATUS           PIC X(2)   VALUE SPACES.     PQI01110
011200     05  WS-REPORT-STATUS            PIC X(2)   VALUE SPACES.     PQI01120
011300 01  WS-SWITCHES.                                                 PQI01130
011400     05  WS-LEDGER-EOF-SW            PIC X      VALUE 'N'.        PQI01140
011500         88  LEDGER-EOF                          VALUE 'Y'.       PQI01150
011600 COPY PURCHCPY REPLACING PUR-RECORD BY WS-PUR-SCAN-REC.           PQI01160
011700 01  WS-MATCH-VALUES.                                             PQI01170
011800     05  WS-MATCH-VALUE   PIC S9(9)V99 COMP-3                     PQI01180
011900                     OCCURS 1 TO 50 TIMES DEPENDING               PQI01190
012000                         ON WS-MATCH-ARRAY-SIZE.                  PQI01200
012100 01  WS-MATCH-KEYS.                                               PQI01210
012200     05  WS-MATCH-KEY     PIC 9(7)     COMP                       PQI01220
012300                     OCCURS 1 TO 50 TIMES DEPENDING               PQI01230
012400                         ON WS-MATCH-ARRAY-SIZE.                  PQI01240
012500 01  RPT-LISTING-RULE.                                            PQI01250
012600     05  FILLER                      PIC X(132) VALUE ALL '-'.    PQI01260
012700 01  RPT-LISTING-HEADER.                                          PQI01270
012800     05  FILLER   PIC X(9)  VALUE 'Time'.                         PQI01280
012900     05  FILLER   PIC X(21) VALUE 'Customer'.                     PQI01290
013000     05  FILLER   PIC X(23) VALUE 'Email'.                        PQI01300
013100     05  FILLER   PIC X(21) VALUE 'Product'.                      PQI01310
013200     05  FILLER   PIC X(9)  VALUE 'Qty'.                          PQI01320
013300     05  FILLER   PIC X(4)  VALUE 'Cur'.                          PQI01330
013400     05  FILLER   PIC X(12) VALUE 'Total'.                        PQI01340
013500     05  FILLER   PIC X(13) VALUE 'Status'.                       PQI01350
013600     05  FILLER   PIC X(12) VALUE 'Payment'.                      PQI01360
013700     05  FILLER   PIC X(08) VALUE SPACES.                         PQI01370
013800 01  RPT-LISTING-DETAIL.                                          PQI01380
013900     05  RPT-TIME                    PIC X(08).                   PQI01390
014000     05  FILLER                      PIC X(01) VALUE SPACES.      PQI01400
014100     05  RPT-CUSTOMER                PIC X(20).                   PQI01410
014200     05  FILLER                      PIC X(01) VALUE SPACES.      PQI01420
014300     05  RPT-EMAIL                   PIC X(22).                   PQI01430
014400     05  FILLER                      PIC X(01) VALUE SPACES.      PQI01440
014500     05  RPT-PRODUCT                 PIC X(20).                   PQI01450
014600     05  FILLER                      PIC X(01) VALUE SPACES.      PQI01460
014700     05  RPT-QTY                     PIC ZZZZ9.99.                PQI01470
014800     05  FILLER                      PIC X(01) VALUE SPACES.      PQI01480
014900     05  RPT-CURRENCY                PIC X(03).                   PQI01490
015000     05  FILLER                      PIC X(01) VALUE SPACES.      PQI01500
015100     05  RPT-TOTAL                   PIC $$$,$$9.99.              PQI01510
015200     05  FILLER                      PIC X(02) VALUE SPACES.      PQI01520
015300     05  RPT-STATUS                  PIC X(12).                   PQI01530
015400     05  FILLER                      PIC X(01) VALUE SPACES.      PQI01540
015500     05  RPT-PAYMENT                 PIC X(12).                   PQI01550
015600     05  FILLER                      PIC X(08) VALUE SPACES.      PQI01560
015700 LINKAGE SECTION.                                                 PQI01570
015800 PROCEDURE DIVISION.                                              PQI01580
015900 000-MAIN-LOGIC.                                                  PQI01590
016000     PERFORM 050-BUILD-TIMESTAMP THRU 050-EXIT.                   PQI01600
016100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        PQI01610
016200     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.                 PQI01620
016300     PERFORM 200-SCAN-LEDGER THRU 200-EXIT                        PQI01630
016400         UNTIL LEDGER-EOF.                                        PQI01640
016500     IF WS-MATCH-ARRAY-SIZE > 1                                   PQI01650
016600         CALL 'SRTDESC' USING WS-MATCH-ARRAY-SIZE,                PQI01660
016700             WS-MATCH-VALUES, WS-MATCH-KEYS.                      PQI01670
016800     PERFORM 800-PRINT-LISTING THRU 800-EXIT.                     PQI01680
016900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       PQI01690
017000     GOBACK.                                                      PQI01700
017100 050-BUILD-TIMESTAMP.                                             PQI01710
017200     ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.                       PQI01720
017300     ACCEPT WS-SYS-TIME FROM TIME.                                PQI01730
017400     MOVE WS-SYS-YYYY TO JD-YYYY.                                 PQI01740
017500     MOVE WS-SYS-MM   TO JD-MM.                                   PQI01750
017600     MOVE WS-SYS-DD   TO JD-DD.                                   PQI01760
017700     PERFORM 900-CALC-PSEUDO-DAYS THRU 900-EXIT.                  PQI01770
017800     MOVE JD-RESULT TO WS-TODAY-PSEUDO-DAYS.                      PQI01780
017900 050-EXIT.                                                        PQI01790
018000     EXIT.                                                        PQI01800
018100 100-READ-CONTROL-CARD.                                           PQI01810
018200     READ INQUIRY-FILE                                            PQI01820
018300         AT END                                                   PQI01830
018400             MOVE 'LAST'   TO IC-MODE                             PQI01840
018500             MOVE SPACES   TO IC-QUERY                            PQI01850
018600             MOVE 0        TO IC-DAYS                             PQI01860
018700             MOVE 0        TO IC-MAX-RESULTS                      PQI01870
018800     END-READ.                                                    PQI01880
018900     IF IC-MODE = SPACES                                          PQI01890
019000         MOVE 'LAST' TO IC-MODE.                                  PQI01900
019100     IF IC-MODE = 'SEARCH'                                        PQI01910
019200         MOVE IC-QUERY TO WS-QUERY-TEXT                           PQI01920
019300         IF WS-QUERY-TEXT NOT = SPACES                            PQI01930
019400             INSPECT WS-QUERY-TEXT CONVERTING                     PQI01940
019500                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                     PQI01950
019600                 TO 'abcdefghijklmnopqrstuvwxyz'                  PQI01960
019700             PERFORM 360-CALC-QUERY-LEN THRU 360-EXIT             PQI01970
019800             MOVE 'Y' TO WS-SEARCH-ACTIVE-SW                      PQI01980
019900         END-IF                                                   PQI01990
020000         IF IC-MAX-RESULTS = 0                                    PQI02000
020100             MOVE 20 TO WS-RESULT-LIMIT                           PQI02010
020200         ELSE                                                     PQI02020
020300             IF IC-MAX-RESULTS > 50                               PQI02030
020400                 MOVE 50 TO WS-RESULT-LIMIT                       PQI02040
020500             ELSE                                                 PQI02050
020600                 MOVE IC-MAX-RESULTS TO WS-RESULT-LIMIT           PQI02060
020700             END-IF                                               PQI02070
020800         END-IF                                                   PQI02080
020900         IF IC-DAYS > 0                                           PQI02090
021000             MOVE 'Y' TO WS-DAYS-FILTER-SW                        PQI02100
021100             COMPUTE WS-CUTOFF-PSEUDO-DAYS =                      PQI02110
021200                 WS-TODAY-PSEUDO-DAYS - IC-DAYS                   PQI02120
021300         END-IF                                                   PQI02130
021400     ELSE                                                         PQI02140
021500         MOVE MAX-RECENT-PURCHASES TO WS-RESULT-LIMIT.            PQI02150
021600 100-EXIT.                                                        PQI02160
021700     EXIT.                                                        PQI02170
021800 200-SCAN-LEDGER.                                                 PQI02180
021900     READ PURCHASE-FILE NEXT RECORD                               PQI02190
022000         AT END                                                   PQI02200
022100             MOVE 'Y' TO WS-LEDGER-EOF-SW                         PQI02210
022200             GO TO 200-EXIT                                       PQI02220
022300     END-READ.                                                    PQI02230
022400     IF PUR-CUSTOMER = SPACES                                     PQI02240
022500         GO TO 200-EXIT.                                          PQI02250
022600     PERFORM 250-APPLY-FILTERS THRU 250-EXIT.                     PQI02260
022700     IF RECORD-IS-MATCH                                           PQI02270
022800         PERFORM 260-ADD-MATCH THRU 260-EXIT.                     PQI02280
022900 200-EXIT.                                                        PQI02290
023000     EXIT.                                                        PQI02300
023100 250-APPLY-FILTERS.                                               PQI02310
023200     MOVE 'Y' TO WS-RECORD-MATCH-SW.                              PQI02320
023300     IF SEARCH-ACTIVE                                             PQI02330
023400         PERFORM 300-TEXT-SEARCH THRU 300-EXIT                    PQI02340
023500         IF NOT TEXT-FOUND                                        PQI02350
023600             MOVE 'N' TO WS-RECORD-MATCH-SW                       PQI02360
023700         END-IF                                                   PQI02370
023800     END-IF.                                                      PQI02380
023900     IF RECORD-IS-MATCH AND DAYS-FILTER-ACTIVE                    PQI02390
024000         PERFORM 400-DAY-FILTER-CHECK THRU 400-EXIT               PQI02400
024100         IF WS-REC-PSEUDO-DAYS < WS-CUTOFF-PSEUDO-DAYS            PQI02410
024200             MOVE 'N' TO WS-RECORD-MATCH-SW                       PQI02420
024300         END-IF                                                   PQI02430
024400     END-IF.                                                      PQI02440
024500 250-EXIT.                                                        PQI02450
024600     EXIT.                                                        PQI02460
024700 260-ADD-MATCH.                                                   PQI02470
024800     IF WS-MATCH-ARRAY-SIZE < 50                                  PQI02480
024900         ADD 1 TO WS-MATCH-ARRAY-SIZE                             PQI02490
025000         MOVE PUR-ID      TO WS-MATCH-VALUE(WS-MATCH-ARRAY-SIZE)  PQI02500
025100         MOVE PUR-REL-KEY TO WS-MATCH-KEY(WS-MATCH-ARRAY-SIZE)    PQI02510
025200     ELSE                                                         PQI02520
025300         PERFORM 270-SHIFT-MATCH-TABLE THRU 270-EXIT              PQI02530
025400         MOVE PUR-ID      TO WS-MATCH-VALUE(50)                   PQI02540
025500         MOVE PUR-REL-KEY TO WS-MATCH-KEY(50)                     PQI02550
025600     END-IF.                                                      PQI02560
025700 260-EXIT.                                                        PQI02570
025800     EXIT.                                                        PQI02580
025900 270-SHIFT-MATCH-TABLE.                                           PQI02590
026000     PERFORM 280-SHIFT-ONE-SLOT THRU 280-EXIT                     PQI02600
026100         VARYING WS-SM-SUB FROM 1 BY 1                            PQI02610
026200         UNTIL WS-SM-SUB > 49.                                    PQI02620
026300 270-EXIT.                                                        PQI02630
026400     EXIT.                                                        PQI02640
026500 280-SHIFT-ONE-SLOT.                                              PQI02650
026600     MOVE WS-MATCH-VALUE(WS-SM-SUB + 1)                           PQI02660
026650         TO WS-MATCH-VALUE(WS-SM-SUB).                            PQI02665
026700     MOVE WS-MATCH-KEY(WS-SM-SUB + 1)                             PQI02670
026750         TO WS-MATCH-KEY(WS-SM-SUB).                              PQI02675
026800 280-EXIT.                                                        PQI02680
026900     EXIT.                                                        PQI02690
027000 300-TEXT-SEARCH.                                                 PQI02700
027100     MOVE 'N' TO WS-FOUND-SW.                                     PQI02710
027200     MOVE PUR-CUSTOMER TO WS-HAYSTACK.                            PQI02720
027300     PERFORM 350-SUBSTRING-CHECK THRU 350-EXIT.                   PQI02730
027400     IF NOT TEXT-FOUND                                            PQI02740
027500         MOVE PUR-CUSTOMER-EMAIL TO WS-HAYSTACK                   PQI02750
027600         PERFORM 350-SUBSTRING-CHECK THRU 350-EXIT.               PQI02760
027700     IF NOT TEXT-FOUND                                            PQI02770
027800         MOVE PUR-PRODUCT TO WS-HAYSTACK                          PQI02780
027900         PERFORM 350-SUBSTRING-CHECK THRU 350-EXIT.               PQI02790
028000     IF NOT TEXT-FOUND                                            PQI02800
028100         MOVE PUR-NOTES TO WS-HAYSTACK                            PQI02810
028200         PERFORM 350-SUBSTRING-CHECK THRU 350-EXIT.               PQI02820
028300     IF NOT TEXT-FOUND                                            PQI02830
028400         MOVE PUR-INVOICE-ID TO WS-HAYSTACK                       PQI02840
028500         PERFORM 350-SUBSTRING-CHECK THRU 350-EXIT.               PQI02850
028600     IF NOT TEXT-FOUND                                            PQI02860
028700         MOVE PUR-TAGS TO WS-HAYSTACK                             PQI02870
028800         PERFORM 350-SUBSTRING-CHECK THRU 350-EXIT.               PQI02880
028900 300-EXIT.                                                        PQI02890
029000     EXIT.                                                        PQI02900
029100 350-SUBSTRING-CHECK.                                             PQI02910
029200     MOVE 'N' TO WS-FOUND-SW.                                     PQI02920
029300     IF WS-QUERY-LEN = 0                                          PQI02930
029400         GO TO 350-EXIT.                                          PQI02940
029500     INSPECT WS-HAYSTACK CONVERTING                               PQI02950
029600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             PQI02960
029700         TO 'abcdefghijklmnopqrstuvwxyz'.                         PQI02970
029800     COMPUTE WS-SM-LAST-START = 41 - WS-QUERY-LEN.                PQI02980
029900     IF WS-SM-LAST-START < 1                                      PQI02990
030000         GO TO 350-EXIT.                                          PQI03000
030100     PERFORM 355-TEST-ONE-POSITION THRU 355-EXIT                  PQI03010
030200         VARYING WS-SM-SUB FROM 1 BY 1                            PQI03020
030300         UNTIL WS-SM-SUB > WS-SM-LAST-START OR TEXT-FOUND.        PQI03030
030400 350-EXIT.                                                        PQI03040
030500     EXIT.                                                        PQI03050
030600 355-TEST-ONE-POSITION.                                           PQI03060
030700     IF WS-HAYSTACK(WS-SM-SUB : WS-QUERY-LEN) =                   PQI03070
030800             WS-QUERY-TEXT(1 : WS-QUERY-LEN)                      PQI03080
030900         MOVE 'Y' TO WS-FOUND-SW.                                 PQI03090
031000 355-EXIT.                                                        PQI03100
031100     EXIT.                                                        PQI03110
031200 360-CALC-QUERY-LEN.                                              PQI03120
031300     MOVE 0  TO WS-QUERY-LEN.                                     PQI03130
031400     MOVE 40 TO WS-SM-SUB.                                        PQI03140
031500     PERFORM 365-CHECK-POSITION THRU 365-EXIT                     PQI03150
031600         UNTIL WS-SM-SUB = 0 OR WS-QUERY-LEN NOT = 0.             PQI03160
031700 360-EXIT.                                                        PQI03170
031800     EXIT.                                                        PQI03180
031900 365-CHECK-POSITION.                                              PQI03190
032000     IF WS-QUERY-TEXT(WS-SM-SUB : 1) NOT = SPACE                  PQI03200
032100         MOVE WS-SM-SUB TO WS-QUERY-LEN                           PQI03210
032200     ELSE                                                         PQI03220
032300         SUBTRACT 1 FROM WS-SM-SUB                                PQI03230
032400     END-IF.                                                      PQI03240
032500 365-EXIT.                                                        PQI03250
032600     EXIT.                                                        PQI03260
032700 400-DAY-FILTER-CHECK.                                            PQI03270
032800     MOVE PUR-TS-DATE(1:4) TO JD-YYYY.                            PQI03280
032900     MOVE PUR-TS-DATE(6:2) TO JD-MM.                              PQI03290
033000     MOVE PUR-TS-DATE(9:2) TO JD-DD.                              PQI03300
033100     PERFORM 900-CALC-PSEUDO-DAYS THRU 900-EXIT.                  PQI03310
033200     MOVE JD-RESULT TO WS-REC-PSEUDO-DAYS.                        PQI03320
033300 400-EXIT.                                                        PQI03330
033400     EXIT.                                                        PQI03340
033500 700-OPEN-FILES.                                                  PQI03350
033600     OPEN INPUT PURCHASE-FILE.                                    PQI03360
033700     OPEN INPUT INQUIRY-FILE.                                     PQI03370
033800     OPEN OUTPUT REPORT-FILE.                                     PQI03380
033900 700-EXIT.                                                        PQI03390
034000     EXIT.                                                        PQI03400
034100 790-CLOSE-FILES.                                                 PQI03410
034200     CLOSE PURCHASE-FILE INQUIRY-FILE REPORT-FILE.                PQI03420
034300 790-EXIT.                                                        PQI03430
034400     EXIT.                                                        PQI03440
034500 800-PRINT-LISTING.                                               PQI03450
034600     WRITE REPORT-RECORD FROM RPT-LISTING-HEADER AFTER PAGE.      PQI03460
034700     WRITE REPORT-RECORD FROM RPT-LISTING-RULE.                   PQI03470
034800     IF WS-MATCH-ARRAY-SIZE = 0                                   PQI03480
034900         GO TO 800-EXIT.                                          PQI03490
035000     IF WS-RESULT-LIMIT < WS-MATCH-ARRAY-SIZE                     PQI03500
035100         MOVE WS-RESULT-LIMIT TO WS-PRINT-LIMIT                   PQI03510
035200     ELSE                                                         PQI03520
035300         MOVE WS-MATCH-ARRAY-SIZE TO WS-PRINT-LIMIT.              PQI03530
035400     PERFORM 810-PRINT-ONE-ROW THRU 810-EXIT                      PQI03540
035500         VARYING WS-PRINT-SUB FROM 1 BY 1                         PQI03550
035600         UNTIL WS-PRINT-SUB > WS-PRINT-LIMIT.                     PQI03560
035700 800-EXIT.                                                        PQI03570
035800     EXIT.                                                        PQI03580
035900 810-PRINT-ONE-ROW.                                               PQI03590
036000     MOVE WS-MATCH-KEY(WS-PRINT-SUB) TO PUR-REL-KEY.              PQI03600
036100     READ PURCHASE-FILE INTO WS-PUR-SCAN-REC                      PQI03610
036200         INVALID KEY                                              PQI03620
036300             GO TO 810-EXIT                                       PQI03630
036400     END-READ.                                                    PQI03640
036500     MOVE PUR-TS-TIME OF WS-PUR-SCAN-REC        TO RPT-TIME.      PQI03650
036600     MOVE PUR-CUSTOMER OF WS-PUR-SCAN-REC        TO RPT-CUSTOMER. PQI03660
036700     MOVE PUR-CUSTOMER-EMAIL OF WS-PUR-SCAN-REC  TO RPT-EMAIL.    PQI03670
036800     MOVE PUR-PRODUCT OF WS-PUR-SCAN-REC         TO RPT-PRODUCT.  PQI03680
036900     MOVE PUR-QUANTITY OF WS-PUR-SCAN-REC        TO RPT-QTY.      PQI03690
037000     MOVE PUR-CURRENCY OF WS-PUR-SCAN-REC        TO RPT-CURRENCY. PQI03700
037100     MOVE PUR-TOTAL OF WS-PUR-SCAN-REC           TO RPT-TOTAL.    PQI03710
037200     MOVE PUR-STATUS OF WS-PUR-SCAN-REC          TO RPT-STATUS.   PQI03720
037300     MOVE PUR-PAYMENT-STATUS OF WS-PUR-SCAN-REC  TO RPT-PAYMENT.  PQI03730
037400     WRITE REPORT-RECORD FROM RPT-LISTING-DETAIL.                 PQI03740
037500 810-EXIT.                                                        PQI03750
037600     EXIT.                                                        PQI03760
037800 900-CALC-PSEUDO-DAYS.                                            PQI03770
037900*        *** 30/360 DAY-COUNT PSEUDO-CALENDAR, NOT A TRUE         PQI03780
038000*        *** JULIAN DAY NUMBER - GOOD ENOUGH FOR AN N-DAY         PQI03790
038100*        *** LOOK-BACK CUTOFF COMPARISON, NOT FOR ELAPSED-TIME.   PQI03800
038200     COMPUTE JD-RESULT = (JD-YYYY * 360) + ((JD-MM - 1) * 30)     PQI03810
038300         + JD-DD.                                                 PQI03820
038400 900-EXIT.                                                        PQI03830
038500     EXIT.                                                        PQI03840
